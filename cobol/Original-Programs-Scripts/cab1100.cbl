000100***************************************************************
000200* CAB1100  - INVOICE SEED VALIDATOR
000300* CASH APPLICATION & BILLING PROCESSING SYSTEM (CABPS)
000400*---------------------------------------------------------------
000500* VALIDATES THE INVOICE SEED FILE WRITTEN BY CAB1000: FORMAT,
000600* RANGE, DUPLICATE AND PROJECT-MASTER CONSISTENCY CHECKS, WITH
000700* OUTLIER AND VOLUME WARNINGS. PRINTS A PASS/FAIL VALIDATION
000800* REPORT.
000900*---------------------------------------------------------------
001000* CHANGE LOG
001100* DATE     PGMR  REQ#      DESCRIPTION
001200* 03/25/94 RJT   ORIG      ORIGINAL PROGRAM                       RJT     
001300* 09/02/94 RJT   CR0114    ADDED PROJECT-MASTER CONSISTENCY       RJT     
001400*                          CHECK (WARNING ONLY)
001500* 02/09/97 LKW   CR0388    ADDED OUTLIER WARNING - MEAN PLUS      LKW     
001600*                          OR MINUS 3 STANDARD DEVIATIONS
001700* 05/19/98 LKW   CR0440    ADDED >20 INVOICES PER MONTH WARNING   LKW     
001800* 11/30/98 LKW   Y2K       Y2K REVIEW - YEAR RANGE EDIT ALREADY   LKW     
001900*                          FULL 4 DIGITS, NO CHANGE
002000* 03/15/00 DMH   CR0602    DUPLICATE CHECK NOW COVERS BOTH        DMH     
002100*                          PROJECT-ID ALONE AND THE FULL
002200*                          (PROJECT-ID, YEAR, MONTH) KEY
002300* 07/14/01 DMH   CR0699    STANDARDIZED REPORT LAYOUT WITH        DMH     
002400*                          OTHER CABPS VALIDATORS
002500* 09/25/02 DMH   CR0744    ADDED THE MISSING WS-MASTER-HIT-SW     DMH     
002600*                          SWITCH - H110 WAS SETTING/TESTING IT
002700*                          WITHOUT A DECLARATION
002800* 10/02/02 DMH   CR0749    MOVED THE WORK-TABLE SUBSCRIPTS OUT    DMH     
002900*                          OF WS-COUNTERS TO THEIR OWN 77-LEVELS
003000***************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    CAB1100.
003300 AUTHOR.        R J TANAKA.
003400 INSTALLATION.  CABPS - CASH APPLICATION & BILLING SYSTEM.
003500 DATE-WRITTEN.  03/25/94.
003600 DATE-COMPILED.
003700 SECURITY.      COMPANY CONFIDENTIAL - PRODUCTION BATCH LIBRARY.
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT SEED-FILE  ASSIGN TO DYNAMIC SEED-PATH
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS IS WS-SEED-STATUS.
004900     SELECT PRJM-FILE  ASSIGN TO DYNAMIC PRJM-PATH
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS IS WS-PRJM-STATUS.
005200     SELECT RPT-FILE   ASSIGN TO DYNAMIC RPT-PATH
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS IS WS-RPT-STATUS.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  SEED-FILE
005900     LABEL RECORDS ARE STANDARD.
006000 01  SEED-FILE-REC                  PIC X(180).
006100
006200 FD  PRJM-FILE
006300     LABEL RECORDS ARE STANDARD.
006400 01  PRJM-FILE-REC                  PIC X(120).
006500
006600 FD  RPT-FILE
006700     LABEL RECORDS ARE STANDARD.
006800 01  RPT-LINE                       PIC X(132).
006900
007000 WORKING-STORAGE SECTION.
007100     COPY 'cabps-ctrl.dd.cbl'.
007200     COPY 'cabps-wrk.dd.cbl'.
007300     COPY 'cabps-seed.dd.cbl'.
007400
007500 01  WS-PATHS.
007600     05  SEED-PATH                  PIC X(60)
007700         VALUE 'INVOICE_SEED_FILE.DAT'.
007800     05  PRJM-PATH                  PIC X(60)
007900         VALUE 'PROJECT_MASTER.DAT'.
008000     05  RPT-PATH                   PIC X(60)
008100         VALUE 'CAB1100.RPT'.
008200
008300 01  WS-FILE-STATUS-GROUP.
008400     05  WS-SEED-STATUS             PIC X(2) VALUE '00'.
008500     05  WS-PRJM-STATUS             PIC X(2) VALUE '00'.
008600     05  WS-RPT-STATUS              PIC X(2) VALUE '00'.
008700
008800 01  WS-SEED-TABLE-CTL.
008900     05  WS-SEED-COUNT              PIC S9(5) COMP-3 VALUE 0.
009000 01  WS-SEED-TABLE.
009100     05  WS-SEED-ENTRY OCCURS 0 TO 5000 TIMES
009200             DEPENDING ON WS-SEED-COUNT
009300             INDEXED BY WS-SEED-IX.
009400         10  WS-SEED-T-PROJECT-ID   PIC X(8).
009500         10  WS-SEED-T-CLIENT-ID    PIC X(12).
009600         10  WS-SEED-T-YEAR         PIC 9(4).
009700         10  WS-SEED-T-MONTH        PIC 9(2).
009800         10  WS-SEED-T-AMOUNT       PIC S9(9) COMP-3.
009900         10  WS-SEED-T-DUP-SW       PIC X(1).
010000
010100 01  WS-PRJM-TABLE-CTL.
010200     05  WS-PRJM-COUNT              PIC S9(5) COMP-3 VALUE 0.
010300 01  WS-PRJM-TABLE.
010400     05  WS-PRJM-T-ID OCCURS 0 TO 2000 TIMES
010500             DEPENDING ON WS-PRJM-COUNT
010600             INDEXED BY WS-PRJM-IX
010700             PIC X(8).
010800
010900 01  WS-EOF-SWITCHES.
011000     05  WS-SEED-EOF-SW             PIC X(1) VALUE 'N'.
011100         88  WS-SEED-EOF            VALUE 'Y'.
011200     05  WS-PRJM-AVAIL-SW           PIC X(1) VALUE 'Y'.
011300         88  WS-PRJM-AVAIL          VALUE 'Y'.
011400
011500 01  WS-COUNTERS.
011600     05  WS-TOTAL-PROJECTS          PIC S9(7) COMP   VALUE 0.
011700     05  WS-TOTAL-AMOUNT            PIC S9(11) COMP-3 VALUE 0.
011800     05  WS-MONTH-COUNT             PIC S9(5) COMP   VALUE 0.
011900
012000* STANDALONE TABLE SUBSCRIPTS.
012100 77  WS-SUB                         PIC S9(5) COMP   VALUE 0.
012200 77  WS-SUB-2                       PIC S9(5) COMP   VALUE 0.
012300
012400* ACCUMULATORS FOR MEAN/STDDEV OUTLIER CHECK.
012500 01  WS-STAT-WORK.
012600     05  WS-STAT-SUM                PIC S9(13)V99 COMP-3.
012700     05  WS-STAT-SUM-SQ             PIC S9(18)V99 COMP-3.
012800     05  WS-STAT-MEAN               PIC S9(13)V999 COMP-3.
012900     05  WS-STAT-VARIANCE           PIC S9(18)V999 COMP-3.
013000     05  WS-STAT-STDDEV             PIC S9(13)V999 COMP-3.
013100     05  WS-STAT-DIFF               PIC S9(13)V999 COMP-3.
013200     05  WS-STAT-UPPER              PIC S9(13)V999 COMP-3.
013300     05  WS-STAT-LOWER              PIC S9(13)V999 COMP-3.
013400* ALTERNATE VIEW OF THE COMPUTED MEAN FOR REPORT EDIT.
013500 01  FILLER REDEFINES WS-STAT-WORK.
013600     05  FILLER                     PIC X(19).
013700     05  WS-STAT-MEAN-INT           PIC S9(13) COMP-3.
013800
013900* NEWTON-RAPHSON SQUARE ROOT WORK AREA FOR THE STDDEV CALC -
014000* NO INTRINSIC SQRT FUNCTION ON THIS SHOP'S COMPILER.
014100 01  WS-SQRT-WORK.
014200     05  WS-SQRT-RADICAND           PIC S9(18)V999 COMP-3.
014300     05  WS-SQRT-GUESS              PIC S9(13)V999 COMP-3.
014400     05  WS-SQRT-PRIOR              PIC S9(13)V999 COMP-3.
014500     05  WS-SQRT-ITER               PIC S9(4) COMP.
014600
014700 01  WS-EDIT-WORK.
014800     05  WS-DUP-KEY-1               PIC X(60).
014900     05  WS-DUP-KEY-2               PIC X(60).
015000     05  WS-MASTER-HIT-SW           PIC X(1).
015100         88  WS-MASTER-HIT          VALUE 'Y'.
015200
015300* PASS/FAIL SWITCHES - ONE PER VALIDATION RESULTS LINE.
015400 01  WS-CHECK-RESULTS.
015500     05  WS-CK-FILE-EXISTS          PIC X(4) VALUE 'PASS'.
015600     05  WS-CK-FILE-READABLE        PIC X(4) VALUE 'PASS'.
015700     05  WS-CK-REQUIRED-COLS        PIC X(4) VALUE 'PASS'.
015800     05  WS-CK-DATA-TYPES           PIC X(4) VALUE 'PASS'.
015900     05  WS-CK-DATA-RANGES          PIC X(4) VALUE 'PASS'.
016000     05  WS-CK-DUPLICATES           PIC X(4) VALUE 'PASS'.
016100     05  WS-CK-MASTER-CONSIST       PIC X(4) VALUE 'PASS'.
016200
016300 01  WS-ERROR-TABLE.
016400     05  WS-ERROR-COUNT             PIC S9(5) COMP-3 VALUE 0.
016500     05  WS-ERROR-ENTRY OCCURS 0 TO 500 TIMES
016600             DEPENDING ON WS-ERROR-COUNT
016700             PIC X(80).
016800 01  WS-WARNING-TABLE.
016900     05  WS-WARNING-COUNT           PIC S9(5) COMP-3 VALUE 0.
017000     05  WS-WARNING-ENTRY OCCURS 0 TO 500 TIMES
017100             DEPENDING ON WS-WARNING-COUNT
017200             PIC X(80).
017300
017400 PROCEDURE DIVISION.
017500
017600 A010-MAIN-LINE.
017700     PERFORM B100-INITIALIZE.
017800     PERFORM C100-LOAD-SEED-FILE THRU C100-EXIT.
017900     IF WS-CK-FILE-EXISTS = 'PASS'
018000         PERFORM C200-LOAD-PROJECT-MASTER
018100         PERFORM D100-EDIT-SEED-TABLE THRU D100-EXIT
018200             VARYING WS-SUB FROM 1 BY 1
018300             UNTIL WS-SUB > WS-SEED-COUNT
018400         PERFORM E100-CHECK-DUPLICATES THRU E100-EXIT
018500         PERFORM F100-COMPUTE-OUTLIERS THRU F100-EXIT
018600         PERFORM G100-CHECK-VOLUME THRU G100-EXIT
018700         PERFORM H100-CHECK-MASTER-CONSIST THRU H100-EXIT
018800     END-IF.
018900     PERFORM Z100-PRINT-REPORT THRU Z100-EXIT.
019000     IF CAB-ERROR-CTR > ZERO
019100         MOVE 16 TO RETURN-CODE
019200     END-IF.
019300     STOP RUN.
019400
019500 B100-INITIALIZE.
019600     MOVE ZERO TO WS-SEED-COUNT WS-PRJM-COUNT
019700                  WS-TOTAL-PROJECTS WS-TOTAL-AMOUNT
019800                  CAB-ERROR-CTR CAB-WARNING-CTR
019900                  WS-STAT-SUM WS-STAT-SUM-SQ.
020000
020100 C100-LOAD-SEED-FILE.
020200     OPEN INPUT SEED-FILE.
020300     IF WS-SEED-STATUS NOT = '00'
020400         MOVE 'FAIL' TO WS-CK-FILE-EXISTS WS-CK-FILE-READABLE
020500         PERFORM Y100-ADD-ERROR
020600         MOVE 'SEED FILE COULD NOT BE OPENED' TO
020700             WS-ERROR-ENTRY (WS-ERROR-COUNT)
020800         GO TO C100-EXIT
020900     END-IF.
021000     PERFORM C110-READ-SEED-REC
021100         UNTIL WS-SEED-EOF.
021200     CLOSE SEED-FILE.
021300 C100-EXIT.
021400     EXIT.
021500
021600 C110-READ-SEED-REC.
021700     READ SEED-FILE INTO SEED-FILE-REC
021800         AT END MOVE 'Y' TO WS-SEED-EOF-SW.
021900     IF NOT WS-SEED-EOF
022000         ADD 1 TO WS-SEED-COUNT
022100         UNSTRING SEED-FILE-REC DELIMITED BY ','
022200             INTO WS-SEED-T-PROJECT-ID (WS-SEED-COUNT)
022300                  WS-SEED-T-CLIENT-ID (WS-SEED-COUNT)
022400                  seed-client-name
022500                  seed-project-name
022600                  seed-pm-id
022700                  WS-SEED-T-YEAR (WS-SEED-COUNT)
022800                  WS-SEED-T-MONTH (WS-SEED-COUNT)
022900                  WS-SEED-T-AMOUNT (WS-SEED-COUNT)
023000         END-UNSTRING
023100         MOVE 'N' TO WS-SEED-T-DUP-SW (WS-SEED-COUNT)
023200         ADD 1 TO WS-TOTAL-PROJECTS
023300         ADD WS-SEED-T-AMOUNT (WS-SEED-COUNT) TO WS-TOTAL-AMOUNT
023400     END-IF.
023500
023600 C200-LOAD-PROJECT-MASTER.
023700     OPEN INPUT PRJM-FILE.
023800     IF WS-PRJM-STATUS NOT = '00'
023900         MOVE 'N' TO WS-PRJM-AVAIL-SW
024000     ELSE
024100         PERFORM C210-READ-PRJM-REC
024200             UNTIL WS-PRJM-COUNT > 0 AND WS-PRJM-STATUS NOT = '00'
024300         CLOSE PRJM-FILE
024400     END-IF.
024500
024600 C210-READ-PRJM-REC.
024700     READ PRJM-FILE INTO PRJM-FILE-REC
024800         AT END MOVE '10' TO WS-PRJM-STATUS.
024900     IF WS-PRJM-STATUS = '00'
025000         ADD 1 TO WS-PRJM-COUNT
025100         MOVE PRJM-FILE-REC (1:8) TO WS-PRJM-T-ID (WS-PRJM-COUNT)
025200     END-IF.
025300
025400* FIELD, FORMAT AND RANGE EDITS - ONE SEED ROW PER PASS.
025500 D100-EDIT-SEED-TABLE.
025600     IF WS-SEED-T-PROJECT-ID (WS-SUB) = SPACES OR
025700        WS-SEED-T-CLIENT-ID (WS-SUB) = SPACES
025800         MOVE 'FAIL' TO WS-CK-REQUIRED-COLS
025900         PERFORM Y100-ADD-ERROR
026000         STRING 'REQUIRED FIELD MISSING - ROW '
026100                WS-SUB DELIMITED BY SIZE
026200                INTO WS-ERROR-ENTRY (WS-ERROR-COUNT)
026300     END-IF.
026400     IF WS-SEED-T-PROJECT-ID (WS-SUB) (1:4) NOT = 'PRJ_'
026500         MOVE 'FAIL' TO WS-CK-DATA-TYPES
026600         PERFORM Y100-ADD-ERROR
026700         STRING 'PROJECT-ID NOT PRJ_NNNN FORMAT - ROW '
026800                WS-SUB DELIMITED BY SIZE
026900                INTO WS-ERROR-ENTRY (WS-ERROR-COUNT)
027000     END-IF.
027100     IF WS-SEED-T-CLIENT-ID (WS-SUB) (1:7) NOT = 'Client_'
027200         MOVE 'FAIL' TO WS-CK-DATA-TYPES
027300         PERFORM Y100-ADD-ERROR
027400         STRING 'CLIENT-ID NOT CLIENT_NNN FORMAT - ROW '
027500                WS-SUB DELIMITED BY SIZE
027600                INTO WS-ERROR-ENTRY (WS-ERROR-COUNT)
027700     END-IF.
027800     IF WS-SEED-T-YEAR (WS-SUB) < 2020 OR
027900        WS-SEED-T-YEAR (WS-SUB) > 2030
028000         MOVE 'FAIL' TO WS-CK-DATA-RANGES
028100         PERFORM Y100-ADD-ERROR
028200         STRING 'BILLING-YEAR OUT OF RANGE - ROW '
028300                WS-SUB DELIMITED BY SIZE
028400                INTO WS-ERROR-ENTRY (WS-ERROR-COUNT)
028500     END-IF.
028600     IF WS-SEED-T-MONTH (WS-SUB) < 1 OR
028700        WS-SEED-T-MONTH (WS-SUB) > 12
028800         MOVE 'FAIL' TO WS-CK-DATA-RANGES
028900         PERFORM Y100-ADD-ERROR
029000         STRING 'BILLING-MONTH OUT OF RANGE - ROW '
029100                WS-SUB DELIMITED BY SIZE
029200                INTO WS-ERROR-ENTRY (WS-ERROR-COUNT)
029300     END-IF.
029400     IF WS-SEED-T-AMOUNT (WS-SUB) NOT > ZERO
029500         MOVE 'FAIL' TO WS-CK-DATA-RANGES
029600         PERFORM Y100-ADD-ERROR
029700         STRING 'BILLING-AMOUNT NOT POSITIVE - ROW '
029800                WS-SUB DELIMITED BY SIZE
029900                INTO WS-ERROR-ENTRY (WS-ERROR-COUNT)
030000     END-IF.
030100     COMPUTE WS-STAT-SUM = WS-STAT-SUM +
030200         WS-SEED-T-AMOUNT (WS-SUB).
030300     COMPUTE WS-STAT-SUM-SQ = WS-STAT-SUM-SQ +
030400         (WS-SEED-T-AMOUNT (WS-SUB) * WS-SEED-T-AMOUNT (WS-SUB)).
030500 D100-EXIT.
030600     EXIT.
030700
030800 E100-CHECK-DUPLICATES.
030900     IF WS-SEED-COUNT < 2
031000         GO TO E100-EXIT
031100     END-IF.
031200     PERFORM E110-DUP-OUTER-ROW THRU E110-EXIT
031300         VARYING WS-SUB FROM 1 BY 1
031400         UNTIL WS-SUB > WS-SEED-COUNT.
031500 E100-EXIT.
031600     EXIT.
031700
031800 E110-DUP-OUTER-ROW.
031900     PERFORM E120-DUP-INNER-ROW THRU E120-EXIT
032000         VARYING WS-SUB-2 FROM 1 BY 1
032100         UNTIL WS-SUB-2 > WS-SEED-COUNT.
032200 E110-EXIT.
032300     EXIT.
032400
032500 E120-DUP-INNER-ROW.
032600     IF WS-SUB < WS-SUB-2 AND
032700        WS-SEED-T-PROJECT-ID (WS-SUB) =
032800        WS-SEED-T-PROJECT-ID (WS-SUB-2) AND
032900        WS-SEED-T-YEAR (WS-SUB) = WS-SEED-T-YEAR (WS-SUB-2) AND
033000        WS-SEED-T-MONTH (WS-SUB) = WS-SEED-T-MONTH (WS-SUB-2)
033100         MOVE 'FAIL' TO WS-CK-DUPLICATES
033200         PERFORM Y100-ADD-ERROR
033300         STRING 'DUPLICATE (PROJECT-ID,YEAR,MONTH) - '
033400                'ROWS ' WS-SUB ' AND ' WS-SUB-2
033500                DELIMITED BY SIZE
033600                INTO WS-ERROR-ENTRY (WS-ERROR-COUNT)
033700     END-IF.
033800 E120-EXIT.
033900     EXIT.
034000
034100* MEAN +/- 3 STANDARD DEVIATIONS - POPULATION FORMULA. FILES
034200* WITH FEWER THAN 2 ROWS PRODUCE NO OUTLIER WARNINGS.
034300 F100-COMPUTE-OUTLIERS.
034400     IF WS-SEED-COUNT < 2
034500         GO TO F100-EXIT
034600     END-IF.
034700     COMPUTE WS-STAT-MEAN =
034800         WS-STAT-SUM / WS-SEED-COUNT.
034900     COMPUTE WS-STAT-VARIANCE =
035000         (WS-STAT-SUM-SQ / WS-SEED-COUNT) -
035100         (WS-STAT-MEAN * WS-STAT-MEAN).
035200     MOVE WS-STAT-VARIANCE TO WS-SQRT-RADICAND.
035300     PERFORM F120-SQUARE-ROOT THRU F120-EXIT.
035400     MOVE WS-SQRT-GUESS TO WS-STAT-STDDEV.
035500     COMPUTE WS-STAT-UPPER =
035600         WS-STAT-MEAN + (3 * WS-STAT-STDDEV).
035700     COMPUTE WS-STAT-LOWER =
035800         WS-STAT-MEAN - (3 * WS-STAT-STDDEV).
035900     PERFORM F110-CHECK-ONE-OUTLIER THRU F110-EXIT
036000         VARYING WS-SUB FROM 1 BY 1
036100         UNTIL WS-SUB > WS-SEED-COUNT.
036200 F100-EXIT.
036300     EXIT.
036400
036500 F110-CHECK-ONE-OUTLIER.
036600     IF WS-SEED-T-AMOUNT (WS-SUB) > WS-STAT-UPPER OR
036700        WS-SEED-T-AMOUNT (WS-SUB) < WS-STAT-LOWER
036800         PERFORM Y200-ADD-WARNING
036900         STRING 'BILLING-AMOUNT OUTLIER - ROW '
037000                WS-SUB DELIMITED BY SIZE
037100                INTO WS-WARNING-ENTRY (WS-WARNING-COUNT)
037200     END-IF.
037300 F110-EXIT.
037400     EXIT.
037500
037600* NEWTON-RAPHSON ITERATION - INITIAL GUESS IS HALF THE
037700* RADICAND, 20 PASSES IS AMPLY CONVERGENT FOR THIS TABLE'S
037800* DOLLAR-AMOUNT RANGES.
037900 F120-SQUARE-ROOT.
038000     IF WS-SQRT-RADICAND NOT > ZERO
038100         MOVE ZERO TO WS-SQRT-GUESS
038200         GO TO F120-EXIT
038300     END-IF.
038400     COMPUTE WS-SQRT-GUESS = WS-SQRT-RADICAND / 2.
038500     MOVE ZERO TO WS-SQRT-ITER.
038600     PERFORM F130-SQRT-ONE-PASS THRU F130-EXIT
038700         VARYING WS-SQRT-ITER FROM 1 BY 1
038800         UNTIL WS-SQRT-ITER > 20.
038900 F120-EXIT.
039000     EXIT.
039100
039200 F130-SQRT-ONE-PASS.
039300     MOVE WS-SQRT-GUESS TO WS-SQRT-PRIOR.
039400     COMPUTE WS-SQRT-GUESS =
039500         (WS-SQRT-PRIOR + (WS-SQRT-RADICAND / WS-SQRT-PRIOR)) / 2.
039600 F130-EXIT.
039700     EXIT.
039800
039900 G100-CHECK-VOLUME.
040000     PERFORM G110-CHECK-VOLUME-ROW THRU G110-EXIT
040100         VARYING WS-SUB FROM 1 BY 1
040200         UNTIL WS-SUB > WS-SEED-COUNT.
040300 G100-EXIT.
040400     EXIT.
040500
040600 G110-CHECK-VOLUME-ROW.
040700     MOVE ZERO TO WS-MONTH-COUNT.
040800     PERFORM G120-COUNT-VOLUME-PAIR THRU G120-EXIT
040900         VARYING WS-SUB-2 FROM 1 BY 1
041000         UNTIL WS-SUB-2 > WS-SEED-COUNT.
041100     IF WS-MONTH-COUNT > 20
041200         PERFORM Y200-ADD-WARNING
041300         STRING 'MORE THAN 20 INVOICES IN PERIOD FOR ROW '
041400                WS-SUB DELIMITED BY SIZE
041500                INTO WS-WARNING-ENTRY (WS-WARNING-COUNT)
041600     END-IF.
041700 G110-EXIT.
041800     EXIT.
041900
042000 G120-COUNT-VOLUME-PAIR.
042100     IF WS-SEED-T-YEAR (WS-SUB) = WS-SEED-T-YEAR (WS-SUB-2) AND
042200        WS-SEED-T-MONTH (WS-SUB) = WS-SEED-T-MONTH (WS-SUB-2)
042300         ADD 1 TO WS-MONTH-COUNT
042400     END-IF.
042500 G120-EXIT.
042600     EXIT.
042700
042800 H100-CHECK-MASTER-CONSIST.
042900     IF NOT WS-PRJM-AVAIL
043000         PERFORM Y200-ADD-WARNING
043100         MOVE 'PROJECT MASTER NOT AVAILABLE - CHECK SKIPPED'
043200             TO WS-WARNING-ENTRY (WS-WARNING-COUNT)
043300         GO TO H100-EXIT
043400     END-IF.
043500     PERFORM H110-CHECK-MASTER-ROW THRU H110-EXIT
043600         VARYING WS-SUB FROM 1 BY 1
043700         UNTIL WS-SUB > WS-SEED-COUNT.
043800 H100-EXIT.
043900     EXIT.
044000
044100 H110-CHECK-MASTER-ROW.
044200     MOVE 'N' TO WS-MASTER-HIT-SW.
044300     SET WS-PRJM-IX TO 1.
044400     SEARCH WS-PRJM-T-ID VARYING WS-PRJM-IX
044500         AT END NEXT SENTENCE
044600         WHEN WS-PRJM-T-ID (WS-PRJM-IX) =
044700              WS-SEED-T-PROJECT-ID (WS-SUB)
044800             MOVE 'Y' TO WS-MASTER-HIT-SW
044900     END-SEARCH.
045000     IF NOT WS-MASTER-HIT
045100         PERFORM Y200-ADD-WARNING
045200         STRING 'PROJECT-ID NOT ON MASTER - ROW '
045300                WS-SUB DELIMITED BY SIZE
045400                INTO WS-WARNING-ENTRY (WS-WARNING-COUNT)
045500     END-IF.
045600 H110-EXIT.
045700     EXIT.
045800
045900 Y100-ADD-ERROR.
046000     ADD 1 TO WS-ERROR-COUNT CAB-ERROR-CTR.
046100
046200 Y200-ADD-WARNING.
046300     ADD 1 TO WS-WARNING-COUNT CAB-WARNING-CTR.
046400
046500 Z100-PRINT-REPORT.
046600     OPEN OUTPUT RPT-FILE.
046700     MOVE CAB-SEPARATOR-LINE TO RPT-LINE.
046800     WRITE RPT-LINE.
046900     MOVE 'INVOICE SEED VALIDATION REPORT - CAB1100' TO RPT-LINE.
047000     WRITE RPT-LINE.
047100     MOVE 'SUMMARY' TO RPT-LINE.
047200     WRITE RPT-LINE.
047300     MOVE WS-TOTAL-PROJECTS TO CAB-ED-COUNT.
047400     STRING '  TOTAL PROJECTS ...... ' CAB-ED-COUNT
047500         DELIMITED BY SIZE INTO RPT-LINE.
047600     WRITE RPT-LINE.
047700     MOVE WS-TOTAL-AMOUNT TO CAB-ED-AMOUNT.
047800     STRING '  TOTAL AMOUNT ........ ' CAB-ED-AMOUNT
047900         DELIMITED BY SIZE INTO RPT-LINE.
048000     WRITE RPT-LINE.
048100     MOVE 'VALIDATION RESULTS' TO RPT-LINE.
048200     WRITE RPT-LINE.
048300     STRING '  FILE_EXISTS .......... ' WS-CK-FILE-EXISTS
048400         DELIMITED BY SIZE INTO RPT-LINE.
048500     WRITE RPT-LINE.
048600     STRING '  FILE_READABLE ........ ' WS-CK-FILE-READABLE
048700         DELIMITED BY SIZE INTO RPT-LINE.
048800     WRITE RPT-LINE.
048900     STRING '  REQUIRED_COLUMNS ..... ' WS-CK-REQUIRED-COLS
049000         DELIMITED BY SIZE INTO RPT-LINE.
049100     WRITE RPT-LINE.
049200     STRING '  DATA_TYPES ........... ' WS-CK-DATA-TYPES
049300         DELIMITED BY SIZE INTO RPT-LINE.
049400     WRITE RPT-LINE.
049500     STRING '  DATA_RANGES .......... ' WS-CK-DATA-RANGES
049600         DELIMITED BY SIZE INTO RPT-LINE.
049700     WRITE RPT-LINE.
049800     STRING '  DUPLICATES ........... ' WS-CK-DUPLICATES
049900         DELIMITED BY SIZE INTO RPT-LINE.
050000     WRITE RPT-LINE.
050100     STRING '  PROJECT_MASTER_CONSISTENCY ' WS-CK-MASTER-CONSIST
050200         DELIMITED BY SIZE INTO RPT-LINE.
050300     WRITE RPT-LINE.
050400     MOVE 'ERRORS' TO RPT-LINE.
050500     WRITE RPT-LINE.
050600     PERFORM Z110-PRINT-ONE-ERROR THRU Z110-EXIT
050700         VARYING WS-SUB FROM 1 BY 1
050800         UNTIL WS-SUB > WS-ERROR-COUNT.
050900     MOVE 'WARNINGS' TO RPT-LINE.
051000     WRITE RPT-LINE.
051100     PERFORM Z120-PRINT-ONE-WARNING THRU Z120-EXIT
051200         VARYING WS-SUB FROM 1 BY 1
051300         UNTIL WS-SUB > WS-WARNING-COUNT.
051400     MOVE CAB-SEPARATOR-LINE TO RPT-LINE.
051500     WRITE RPT-LINE.
051600     CLOSE RPT-FILE.
051700 Z100-EXIT.
051800     EXIT.
051900
052000 Z110-PRINT-ONE-ERROR.
052100     MOVE WS-ERROR-ENTRY (WS-SUB) TO RPT-LINE.
052200     WRITE RPT-LINE.
052300 Z110-EXIT.
052400     EXIT.
052500
052600 Z120-PRINT-ONE-WARNING.
052700     MOVE WS-WARNING-ENTRY (WS-SUB) TO RPT-LINE.
052800     WRITE RPT-LINE.
052900 Z120-EXIT.
053000     EXIT.
