000100***************************************************************
000200* CAB4000  - CASH MATCHING / JOURNAL POSTER
000300* CASH APPLICATION & BILLING PROCESSING SYSTEM (CABPS)
000400*---------------------------------------------------------------
000500* SPLITS THE NORMALIZED MATCH FILE ON THE 0.70 CONFIDENCE LINE.
000600* HIGH-CONFIDENCE MATCHES POST A BALANCED PAIR OF JOURNAL ENTRIES
000700* (CASH RECEIPT, THEN REVENUE RECOGNITION); LOW-CONFIDENCE
000800* MATCHES POST A SINGLE SUSPENSE ENTRY FOR MANUAL REVIEW. BOTH
000900* GROUPS ARE WRITTEN HIGH-CONFIDENCE FIRST, THE SAME "MATCHED
001000* ROWS PRECEDE UNMATCHED" ORDERING THIS SHOP USES ELSEWHERE.
001100*---------------------------------------------------------------
001200* CHANGE LOG
001300* DATE     PGMR  REQ#      DESCRIPTION
001400* 04/23/94 RJT   ORIG      ORIGINAL PROGRAM                       RJT     
001500* 09/22/95 RJT   CR0201    ADDED SEED FILE PRESENCE CHECK         RJT     
001600* 06/02/96 LKW   CR0299    ADDED MATCH-SCORE CARRY-THROUGH TO     LKW     
001700*                          JOURNAL RECORD
001800* 04/03/97 LKW   CR0388    ADDED MANUAL-REVIEW SUSPENSE POSTING   LKW     
001900* 11/30/98 LKW   Y2K       Y2K REVIEW - RUN-DATE IS FULL 4-DIGIT  LKW     
002000*                          YEAR, NO CHANGE REQUIRED
002100* 07/14/01 DMH   CR0699    STANDARDIZED REPORT LAYOUT WITH OTHER  DMH     
002200*                          CABPS PROCESSORS
002300* 09/18/02 DMH   CR0741    REMOVED TWO STRAY COUNTER NAMES FROM   DMH     
002400*                          THE INIT ZEROIZE - LEFTOVER FROM AN
002500*                          EARLIER SEED/BKPR TABLE DESIGN NEVER
002600*                          CARRIED FORWARD INTO THIS PROGRAM
002700* 10/02/02 DMH   CR0749    MOVED THE WORK-TABLE SUBSCRIPT OUT OF  DMH     
002800*                          WS-COUNTERS TO ITS OWN 77-LEVEL
002900* 10/03/02 DMH   CR0752    RECASED THE JRNL FIELD NAMES TO        DMH     
003000*                          UPPERCASE TO MATCH THE RECON750
003100*                          LAYOUT THEY ARE MODELED ON
003200***************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.    CAB4000.
003500 AUTHOR.        R J TANAKA.
003600 INSTALLATION.  CABPS - CASH APPLICATION & BILLING SYSTEM.
003700 DATE-WRITTEN.  04/23/94.
003800 DATE-COMPILED.
003900 SECURITY.      COMPANY CONFIDENTIAL - PRODUCTION BATCH LIBRARY.
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT MTCH-FILE  ASSIGN TO DYNAMIC MTCH-PATH
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS IS WS-MTCH-STATUS.
005100     SELECT BKPR-FILE  ASSIGN TO DYNAMIC BKPR-PATH
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS IS WS-BKPR-STATUS.
005400     SELECT SEED-FILE  ASSIGN TO DYNAMIC SEED-PATH
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS IS WS-SEED-STATUS.
005700     SELECT JRNL-FILE  ASSIGN TO DYNAMIC JRNL-PATH
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS IS WS-JRNL-STATUS.
006000     SELECT RPT-FILE   ASSIGN TO DYNAMIC RPT-PATH
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS IS WS-RPT-STATUS.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  MTCH-FILE
006700     LABEL RECORDS ARE STANDARD.
006800 01  MTCH-FILE-REC                  PIC X(220).
006900
007000 FD  BKPR-FILE
007100     LABEL RECORDS ARE STANDARD.
007200 01  BKPR-FILE-REC                  PIC X(220).
007300
007400 FD  SEED-FILE
007500     LABEL RECORDS ARE STANDARD.
007600 01  SEED-FILE-REC                  PIC X(180).
007700
007800 FD  JRNL-FILE
007900     LABEL RECORDS ARE STANDARD.
008000 01  JRNL-FILE-REC                  PIC X(220).
008100
008200 FD  RPT-FILE
008300     LABEL RECORDS ARE STANDARD.
008400 01  RPT-LINE                       PIC X(132).
008500
008600 WORKING-STORAGE SECTION.
008700     COPY 'cabps-ctrl.dd.cbl'.
008800     COPY 'cabps-wrk.dd.cbl'.
008900     COPY 'cabps-mtch.dd.cbl'.
009000     COPY 'cabps-jrnl.dd.cbl'.
009100
009200 01  WS-PATHS.
009300     05  MTCH-PATH                  PIC X(60)
009400         VALUE 'NORMALIZED_MATCH.DAT'.
009500     05  BKPR-PATH                  PIC X(60)
009600         VALUE 'PROCESSED_BANK_TXN.DAT'.
009700     05  SEED-PATH                  PIC X(60)
009800         VALUE 'INVOICE_SEED_FILE.DAT'.
009900     05  JRNL-PATH                  PIC X(60)
010000         VALUE 'JOURNAL_FILE.DAT'.
010100     05  RPT-PATH                   PIC X(60)
010200         VALUE 'CAB4000.RPT'.
010300
010400 01  WS-FILE-STATUS-GROUP.
010500     05  WS-MTCH-STATUS             PIC X(2) VALUE '00'.
010600     05  WS-BKPR-STATUS             PIC X(2) VALUE '00'.
010700     05  WS-SEED-STATUS             PIC X(2) VALUE '00'.
010800     05  WS-JRNL-STATUS             PIC X(2) VALUE '00'.
010900     05  WS-RPT-STATUS              PIC X(2) VALUE '00'.
011000
011100* NORMALIZED MATCH FILE LOADED WHOLE SO IT CAN BE VALIDATED
011200* BEFORE ANY JOURNAL ENTRY IS POSTED, PER THE SHOP'S RULE THAT
011300* VALIDATION FAILURES ABORT POSTING RATHER THAN POSTING PARTWAY.
011400 01  WS-MTCH-TABLE-CTL.
011500     05  WS-MTCH-COUNT              PIC S9(7) COMP-3 VALUE 0.
011600 01  WS-MTCH-TABLE.
011700     05  WS-MTCH-ENTRY OCCURS 0 TO 5000 TIMES
011800             DEPENDING ON WS-MTCH-COUNT
011900             INDEXED BY WS-MTCH-IX.
012000         10  WS-MTCH-T-TXN-ID        PIC X(30).
012100         10  WS-MTCH-T-PROJECT-ID    PIC X(8).
012200         10  WS-MTCH-T-CLIENT-NAME   PIC X(40).
012300         10  WS-MTCH-T-AMOUNT        PIC S9(9) COMP-3.
012400         10  WS-MTCH-T-MATCHED-AMT   PIC S9(9) COMP-3.
012500         10  WS-MTCH-T-SCORE         PIC 9V999 COMP-3.
012600
012700* STAGED JOURNAL LINES - HIGH-CONFIDENCE PAIRS FIRST, THEN THE
012800* LOW-CONFIDENCE SUSPENSE ENTRIES, WRITTEN IN THAT ORDER.
012900 01  WS-HI-TABLE-CTL.
013000     05  WS-HI-COUNT                PIC S9(7) COMP-3 VALUE 0.
013100 01  WS-HI-TABLE.
013200     05  WS-HI-LINE OCCURS 0 TO 10000 TIMES
013300             DEPENDING ON WS-HI-COUNT
013400             PIC X(220).
013500 01  WS-LO-TABLE-CTL.
013600     05  WS-LO-COUNT                PIC S9(7) COMP-3 VALUE 0.
013700 01  WS-LO-TABLE.
013800     05  WS-LO-LINE OCCURS 0 TO 5000 TIMES
013900             DEPENDING ON WS-LO-COUNT
014000             PIC X(220).
014100
014200 01  WS-EOF-SWITCHES.
014300     05  WS-MTCH-EOF-SW             PIC X(1) VALUE 'N'.
014400         88  WS-MTCH-EOF            VALUE 'Y'.
014500
014600 01  WS-COUNTERS.
014700     05  WS-HI-CONF-COUNT           PIC S9(7) COMP    VALUE 0.
014800     05  WS-LO-CONF-COUNT           PIC S9(7) COMP    VALUE 0.
014900     05  WS-TOTAL-AMOUNT            PIC S9(11) COMP-3 VALUE 0.
015000     05  WS-MATCHED-AMOUNT          PIC S9(11) COMP-3 VALUE 0.
015100
015200* STANDALONE TABLE SUBSCRIPT.
015300 77  WS-SUB                         PIC S9(5) COMP    VALUE 0.
015400 01  WS-JOURNAL-STATS.
015500     05  WS-JS-TOTAL-ENTRIES        PIC S9(7) COMP    VALUE 0.
015600     05  WS-JS-CASH-ENTRIES         PIC S9(7) COMP    VALUE 0.
015700     05  WS-JS-REVENUE-ENTRIES      PIC S9(7) COMP    VALUE 0.
015800     05  WS-JS-MANUAL-ENTRIES       PIC S9(7) COMP    VALUE 0.
015900     05  WS-JS-TOTAL-DEBIT          PIC S9(11) COMP-3 VALUE 0.
016000     05  WS-JS-TOTAL-CREDIT         PIC S9(11) COMP-3 VALUE 0.
016100     05  WS-JS-SCORE-SUM            PIC S9(9)V999 COMP-3 VALUE 0.
016200     05  WS-JS-AVG-SCORE            PIC 9V999 COMP-3   VALUE 0.
016300
016400 01  WS-WORK-FIELDS.
016500     05  WS-DESC-WORK               PIC X(80).
016600     05  WS-SCORE-EDIT              PIC 9.999.
016700
016800 01  WS-CHECK-RESULTS.
016900     05  WS-CK-REQUIRED-FIELDS      PIC X(4) VALUE 'PASS'.
017000     05  WS-CK-SCORE-RANGE          PIC X(4) VALUE 'PASS'.
017100     05  WS-CK-AMOUNT-POSITIVE      PIC X(4) VALUE 'PASS'.
017200
017300 01  WS-ERROR-TABLE.
017400     05  WS-ERROR-COUNT             PIC S9(5) COMP-3 VALUE 0.
017500     05  WS-ERROR-ENTRY OCCURS 0 TO 500 TIMES
017600             DEPENDING ON WS-ERROR-COUNT
017700             PIC X(80).
017800 01  WS-WARNING-TABLE.
017900     05  WS-WARNING-COUNT           PIC S9(5) COMP-3 VALUE 0.
018000     05  WS-WARNING-ENTRY OCCURS 0 TO 500 TIMES
018100             DEPENDING ON WS-WARNING-COUNT
018200             PIC X(80).
018300
018400 PROCEDURE DIVISION.
018500
018600 A010-MAIN-LINE.
018700     PERFORM B100-INITIALIZE.
018800     PERFORM C100-OPEN-AND-COUNT-INPUTS THRU C100-EXIT.
018900     IF NOT CAB-FATAL
019000         PERFORM D100-LOAD-MATCH-FILE THRU D100-EXIT
019100         PERFORM E100-VALIDATE-ONE-MATCH THRU E100-EXIT
019200             VARYING WS-SUB FROM 1 BY 1
019300             UNTIL WS-SUB > WS-MTCH-COUNT
019400     END-IF.
019500     IF NOT CAB-FATAL AND WS-CK-REQUIRED-FIELDS = 'PASS'
019600             AND WS-CK-SCORE-RANGE = 'PASS'
019700             AND WS-CK-AMOUNT-POSITIVE = 'PASS'
019800         PERFORM F100-POST-ONE-MATCH THRU F100-EXIT
019900             VARYING WS-SUB FROM 1 BY 1
020000             UNTIL WS-SUB > WS-MTCH-COUNT
020100         PERFORM G100-COMPUTE-JOURNAL-STATS THRU G100-EXIT
020200         PERFORM H100-WRITE-JOURNAL-FILE THRU H100-EXIT
020300     ELSE
020400         IF NOT CAB-FATAL
020500             PERFORM Y100-ADD-ERROR
020600             MOVE 'VALIDATION FAILED - NO ENTRIES POSTED' TO
020700                 WS-ERROR-ENTRY (WS-ERROR-COUNT)
020800         END-IF
020900     END-IF.
021000     PERFORM Z100-PRINT-REPORT THRU Z100-EXIT.
021100     IF CAB-ERROR-CTR > ZERO
021200         MOVE 16 TO RETURN-CODE
021300     END-IF.
021400     STOP RUN.
021500
021600 B100-INITIALIZE.
021700     MOVE ZERO TO WS-MTCH-COUNT
021800                  WS-HI-COUNT WS-LO-COUNT WS-HI-CONF-COUNT
021900                  WS-LO-CONF-COUNT WS-TOTAL-AMOUNT
022000                  WS-MATCHED-AMOUNT CAB-ERROR-CTR CAB-WARNING-CTR.
022100     ACCEPT CAB-RUN-DATE FROM DATE YYYYMMDD.
022200     ACCEPT CAB-RUN-TIME FROM TIME.
022300     STRING CAB-RUN-YYYY '-' CAB-RUN-MM '-' CAB-RUN-DD ' '
022400            CAB-RUN-HH ':' CAB-RUN-MN ':' CAB-RUN-SS
022500            DELIMITED BY SIZE INTO CAB-RUN-TIMESTAMP.
022600
022700* ALL THREE INPUT FILES MUST BE PRESENT - THIS STEP FAILS THE
022800* WHOLE RUN IF ANY ONE OF THEM IS MISSING.
022900* THE MATCH FILE IS OPENED AGAIN (AND FULLY LOADED) IN D100 - THIS
023000* STEP ONLY CONFIRMS ALL THREE INPUTS ARE ON THE SYSTEM BEFORE ANY
023100* WORK STARTS, PER THE SHOP'S "FAIL IF ANY IS MISSING" RULE.
023200 C100-OPEN-AND-COUNT-INPUTS.
023300     OPEN INPUT MTCH-FILE.
023400     IF WS-MTCH-STATUS NOT = '00'
023500         DISPLAY 'CAB4000 - CANNOT OPEN MATCH FILE ' WS-MTCH-STATUS
023600         MOVE 'Y' TO CAB-FATAL-SW
023700         GO TO C100-EXIT
023800     END-IF.
023900     CLOSE MTCH-FILE.
024000     OPEN INPUT BKPR-FILE.
024100     IF WS-BKPR-STATUS NOT = '00'
024200         DISPLAY 'CAB4000 - CANNOT OPEN PROCESSED BANK FILE '
024300                 WS-BKPR-STATUS
024400         MOVE 'Y' TO CAB-FATAL-SW
024500         GO TO C100-EXIT
024600     END-IF.
024700     CLOSE BKPR-FILE.
024800     OPEN INPUT SEED-FILE.
024900     IF WS-SEED-STATUS NOT = '00'
025000         DISPLAY 'CAB4000 - CANNOT OPEN INVOICE SEED FILE '
025100                 WS-SEED-STATUS
025200         MOVE 'Y' TO CAB-FATAL-SW
025300         GO TO C100-EXIT
025400     END-IF.
025500     CLOSE SEED-FILE.
025600 C100-EXIT.
025700     EXIT.
025800
025900 D100-LOAD-MATCH-FILE.
026000     OPEN INPUT MTCH-FILE.
026100     PERFORM D110-READ-MTCH-REC
026200         UNTIL WS-MTCH-EOF.
026300     CLOSE MTCH-FILE.
026400 D100-EXIT.
026500     EXIT.
026600
026700 D110-READ-MTCH-REC.
026800     READ MTCH-FILE INTO MTCH-FILE-REC
026900         AT END MOVE 'Y' TO WS-MTCH-EOF-SW.
027000     IF NOT WS-MTCH-EOF
027100         ADD 1 TO WS-MTCH-COUNT
027200         UNSTRING MTCH-FILE-REC DELIMITED BY ','
027300             INTO WS-MTCH-T-TXN-ID (WS-MTCH-COUNT)
027400                  WS-MTCH-T-PROJECT-ID (WS-MTCH-COUNT)
027500                  WS-MTCH-T-CLIENT-NAME (WS-MTCH-COUNT)
027600                  WS-MTCH-T-AMOUNT (WS-MTCH-COUNT)
027700                  WS-MTCH-T-MATCHED-AMT (WS-MTCH-COUNT)
027800                  WS-MTCH-T-SCORE (WS-MTCH-COUNT)
027900         END-UNSTRING
028000     END-IF.
028100
028200* REQUIRED FIELDS, SCORE RANGE AND AMOUNT-POSITIVE ARE HARD
028300* ERRORS - ANY ONE OF THEM ABORTS POSTING FOR THE WHOLE RUN.
028400 E100-VALIDATE-ONE-MATCH.
028500     IF WS-MTCH-T-TXN-ID (WS-SUB) = SPACES OR
028600        WS-MTCH-T-PROJECT-ID (WS-SUB) = SPACES OR
028700        WS-MTCH-T-CLIENT-NAME (WS-SUB) = SPACES
028800         MOVE 'FAIL' TO WS-CK-REQUIRED-FIELDS
028900         PERFORM Y100-ADD-ERROR
029000         MOVE 'REQUIRED FIELD MISSING IN MATCH FILE' TO
029100             WS-ERROR-ENTRY (WS-ERROR-COUNT)
029200     END-IF.
029300     IF WS-MTCH-T-SCORE (WS-SUB) < 0 OR
029400        WS-MTCH-T-SCORE (WS-SUB) > 1
029500         MOVE 'FAIL' TO WS-CK-SCORE-RANGE
029600         PERFORM Y100-ADD-ERROR
029700         MOVE 'MATCH-SCORE OUTSIDE 0.000-1.000 RANGE' TO
029800             WS-ERROR-ENTRY (WS-ERROR-COUNT)
029900     END-IF.
030000     IF WS-MTCH-T-AMOUNT (WS-SUB) NOT > ZERO
030100         MOVE 'FAIL' TO WS-CK-AMOUNT-POSITIVE
030200         PERFORM Y100-ADD-ERROR
030300         MOVE 'AMOUNT NOT POSITIVE IN MATCH FILE' TO
030400             WS-ERROR-ENTRY (WS-ERROR-COUNT)
030500     END-IF.
030600 E100-EXIT.
030700     EXIT.
030800
030900* SPLIT ON THE 0.70 CONFIDENCE THRESHOLD - SCORE >= 0.70 POSTS A
031000* BALANCED PAIR, SCORE < 0.70 GOES TO SUSPENSE FOR REVIEW.
031100 F100-POST-ONE-MATCH.
031200     ADD 1 TO WS-JS-TOTAL-ENTRIES.
031300     ADD WS-MTCH-T-AMOUNT (WS-SUB) TO WS-TOTAL-AMOUNT.
031400     IF WS-MTCH-T-SCORE (WS-SUB) NOT >= CAB-CONFIDENCE-THRESHOLD
031500         GO TO F200-POST-MANUAL-REVIEW
031600     END-IF.
031700     ADD 1 TO WS-HI-CONF-COUNT.
031800     ADD WS-MTCH-T-MATCHED-AMT (WS-SUB) TO WS-MATCHED-AMOUNT.
031900     STRING 'CASH APPLICATION - '
032000            WS-MTCH-T-CLIENT-NAME (WS-SUB) DELIMITED BY SPACE
032100            ' (' DELIMITED BY SIZE
032200            WS-MTCH-T-PROJECT-ID (WS-SUB) DELIMITED BY SPACE
032300            ')' DELIMITED BY SIZE
032400            INTO WS-DESC-WORK.
032500     MOVE SPACES TO CAB-JRNL-REC.
032600     STRING CAB-RUN-YYYY '-' CAB-RUN-MM '-' CAB-RUN-DD
032700         DELIMITED BY SIZE INTO JRNL-ENTRY-DATE.
032800     MOVE WS-MTCH-T-TXN-ID (WS-SUB)      TO JRNL-TRANSACTION-ID.
032900     MOVE WS-MTCH-T-PROJECT-ID (WS-SUB)  TO JRNL-PROJECT-ID.
033000     MOVE WS-MTCH-T-CLIENT-NAME (WS-SUB) TO JRNL-CLIENT-NAME.
033100     MOVE 'CASH        '                 TO JRNL-DEBIT-ACCOUNT.
033200     MOVE 'AR          '                 TO JRNL-CREDIT-ACCOUNT.
033300     MOVE WS-MTCH-T-MATCHED-AMT (WS-SUB) TO JRNL-AMOUNT.
033400     MOVE WS-DESC-WORK                   TO JRNL-DESCRIPTION.
033500     MOVE WS-MTCH-T-SCORE (WS-SUB)       TO JRNL-MATCH-SCORE.
033600     MOVE 'cash_receipt        '         TO JRNL-ENTRY-TYPE.
033700     MOVE CAB-RUN-TIMESTAMP              TO JRNL-CREATED-AT.
033800     PERFORM F110-STAGE-HI-LINE THRU F110-EXIT.
033900     STRING 'REVENUE POSTING - '
034000            WS-MTCH-T-CLIENT-NAME (WS-SUB) DELIMITED BY SPACE
034100            ' (' DELIMITED BY SIZE
034200            WS-MTCH-T-PROJECT-ID (WS-SUB) DELIMITED BY SPACE
034300            ')' DELIMITED BY SIZE
034400            INTO WS-DESC-WORK.
034500     MOVE 'AR          '                 TO JRNL-DEBIT-ACCOUNT.
034600     MOVE 'SALES       '                 TO JRNL-CREDIT-ACCOUNT.
034700     MOVE WS-DESC-WORK                   TO JRNL-DESCRIPTION.
034800     MOVE 'revenue_recognition '         TO JRNL-ENTRY-TYPE.
034900     PERFORM F110-STAGE-HI-LINE THRU F110-EXIT.
035000     GO TO F100-EXIT.
035100 F200-POST-MANUAL-REVIEW.
035200     ADD 1 TO WS-LO-CONF-COUNT.
035300     MOVE WS-MTCH-T-SCORE (WS-SUB) TO WS-SCORE-EDIT.
035400     STRING 'MANUAL REVIEW REQUIRED - '
035500            WS-MTCH-T-CLIENT-NAME (WS-SUB) DELIMITED BY SPACE
035600            ' (' DELIMITED BY SIZE
035700            WS-MTCH-T-PROJECT-ID (WS-SUB) DELIMITED BY SPACE
035800            ') - SCORE: ' DELIMITED BY SIZE
035900            WS-SCORE-EDIT DELIMITED BY SIZE
036000            INTO WS-DESC-WORK.
036100     MOVE SPACES TO CAB-JRNL-REC.
036200     STRING CAB-RUN-YYYY '-' CAB-RUN-MM '-' CAB-RUN-DD
036300         DELIMITED BY SIZE INTO JRNL-ENTRY-DATE.
036400     MOVE WS-MTCH-T-TXN-ID (WS-SUB)      TO JRNL-TRANSACTION-ID.
036500     MOVE WS-MTCH-T-PROJECT-ID (WS-SUB)  TO JRNL-PROJECT-ID.
036600     MOVE WS-MTCH-T-CLIENT-NAME (WS-SUB) TO JRNL-CLIENT-NAME.
036700     MOVE 'SUSPENSE    '                 TO JRNL-DEBIT-ACCOUNT.
036800     MOVE 'SUSPENSE    '                 TO JRNL-CREDIT-ACCOUNT.
036900     MOVE WS-MTCH-T-AMOUNT (WS-SUB)      TO JRNL-AMOUNT.
037000     MOVE WS-DESC-WORK                   TO JRNL-DESCRIPTION.
037100     MOVE WS-MTCH-T-SCORE (WS-SUB)       TO JRNL-MATCH-SCORE.
037200     MOVE 'manual_review       '         TO JRNL-ENTRY-TYPE.
037300     MOVE CAB-RUN-TIMESTAMP              TO JRNL-CREATED-AT.
037400     PERFORM F210-STAGE-LO-LINE THRU F210-EXIT.
037500 F100-EXIT.
037600     EXIT.
037700
037800 F110-STAGE-HI-LINE.
037900     ADD 1 TO WS-HI-COUNT.
038000     STRING JRNL-ENTRY-DATE     DELIMITED BY SIZE ','
038100            JRNL-TRANSACTION-ID DELIMITED BY SIZE ','
038200            JRNL-PROJECT-ID     DELIMITED BY SIZE ','
038300            JRNL-CLIENT-NAME    DELIMITED BY SIZE ','
038400            JRNL-DEBIT-ACCOUNT  DELIMITED BY SIZE ','
038500            JRNL-CREDIT-ACCOUNT DELIMITED BY SIZE ','
038600            JRNL-AMOUNT         DELIMITED BY SIZE ','
038700            JRNL-DESCRIPTION    DELIMITED BY SIZE ','
038800            JRNL-MATCH-SCORE    DELIMITED BY SIZE ','
038900            JRNL-ENTRY-TYPE     DELIMITED BY SIZE ','
039000            JRNL-CREATED-AT     DELIMITED BY SIZE
039100            INTO WS-HI-LINE (WS-HI-COUNT).
039200 F110-EXIT.
039300     EXIT.
039400
039500 F210-STAGE-LO-LINE.
039600     ADD 1 TO WS-LO-COUNT.
039700     STRING JRNL-ENTRY-DATE     DELIMITED BY SIZE ','
039800            JRNL-TRANSACTION-ID DELIMITED BY SIZE ','
039900            JRNL-PROJECT-ID     DELIMITED BY SIZE ','
040000            JRNL-CLIENT-NAME    DELIMITED BY SIZE ','
040100            JRNL-DEBIT-ACCOUNT  DELIMITED BY SIZE ','
040200            JRNL-CREDIT-ACCOUNT DELIMITED BY SIZE ','
040300            JRNL-AMOUNT         DELIMITED BY SIZE ','
040400            JRNL-DESCRIPTION    DELIMITED BY SIZE ','
040500            JRNL-MATCH-SCORE    DELIMITED BY SIZE ','
040600            JRNL-ENTRY-TYPE     DELIMITED BY SIZE ','
040700            JRNL-CREATED-AT     DELIMITED BY SIZE
040800            INTO WS-LO-LINE (WS-LO-COUNT).
040900 F210-EXIT.
041000     EXIT.
041100
041200 G100-COMPUTE-JOURNAL-STATS.
041300     MOVE ZERO TO WS-JS-CASH-ENTRIES WS-JS-REVENUE-ENTRIES
041400                  WS-JS-MANUAL-ENTRIES WS-JS-TOTAL-DEBIT
041500                  WS-JS-TOTAL-CREDIT WS-JS-SCORE-SUM.
041600     COMPUTE WS-JS-CASH-ENTRIES = WS-HI-CONF-COUNT.
041700     COMPUTE WS-JS-REVENUE-ENTRIES = WS-HI-CONF-COUNT.
041800     MOVE WS-LO-CONF-COUNT TO WS-JS-MANUAL-ENTRIES.
041900     PERFORM G110-SUM-ONE-MATCH THRU G110-EXIT
042000         VARYING WS-SUB FROM 1 BY 1
042100         UNTIL WS-SUB > WS-MTCH-COUNT.
042200     IF WS-MTCH-COUNT > 0
042300         COMPUTE WS-JS-AVG-SCORE ROUNDED =
042400             WS-JS-SCORE-SUM / WS-MTCH-COUNT
042500     END-IF.
042600 G100-EXIT.
042700     EXIT.
042800
042900 G110-SUM-ONE-MATCH.
043000     ADD WS-MTCH-T-SCORE (WS-SUB) TO WS-JS-SCORE-SUM.
043100     IF WS-MTCH-T-SCORE (WS-SUB) >= CAB-CONFIDENCE-THRESHOLD
043200         ADD WS-MTCH-T-MATCHED-AMT (WS-SUB) TO WS-JS-TOTAL-DEBIT
043300         ADD WS-MTCH-T-MATCHED-AMT (WS-SUB) TO WS-JS-TOTAL-CREDIT
043400     END-IF.
043500 G110-EXIT.
043600     EXIT.
043700
043800 H100-WRITE-JOURNAL-FILE.
043900     OPEN OUTPUT JRNL-FILE.
044000     IF WS-JRNL-STATUS NOT = '00'
044100         DISPLAY 'CAB4000 - CANNOT OPEN JOURNAL FILE ' WS-JRNL-STATUS
044200         MOVE 'Y' TO CAB-FATAL-SW
044300         GO TO H100-EXIT
044400     END-IF.
044500     PERFORM H110-WRITE-HI-LINE THRU H110-EXIT
044600         VARYING WS-SUB FROM 1 BY 1
044700         UNTIL WS-SUB > WS-HI-COUNT.
044800     PERFORM H120-WRITE-LO-LINE THRU H120-EXIT
044900         VARYING WS-SUB FROM 1 BY 1
045000         UNTIL WS-SUB > WS-LO-COUNT.
045100     CLOSE JRNL-FILE.
045200 H100-EXIT.
045300     EXIT.
045400
045500 H110-WRITE-HI-LINE.
045600     MOVE WS-HI-LINE (WS-SUB) TO JRNL-FILE-REC.
045700     WRITE JRNL-FILE-REC.
045800 H110-EXIT.
045900     EXIT.
046000
046100 H120-WRITE-LO-LINE.
046200     MOVE WS-LO-LINE (WS-SUB) TO JRNL-FILE-REC.
046300     WRITE JRNL-FILE-REC.
046400 H120-EXIT.
046500     EXIT.
046600
046700 Y100-ADD-ERROR.
046800     ADD 1 TO WS-ERROR-COUNT CAB-ERROR-CTR.
046900
047000 Y200-ADD-WARNING.
047100     ADD 1 TO WS-WARNING-COUNT CAB-WARNING-CTR.
047200
047300 Z100-PRINT-REPORT.
047400     OPEN OUTPUT RPT-FILE.
047500     MOVE CAB-SEPARATOR-LINE TO RPT-LINE.
047600     WRITE RPT-LINE.
047700     MOVE 'CASH MATCHING PROCESSING REPORT - CAB4000' TO RPT-LINE.
047800     WRITE RPT-LINE.
047900     MOVE 'INPUT FILES' TO RPT-LINE.
048000     WRITE RPT-LINE.
048100     STRING '  MATCH FILE ....... ' MTCH-PATH
048200         DELIMITED BY SIZE INTO RPT-LINE.
048300     WRITE RPT-LINE.
048400     STRING '  BANK DATA ........ ' BKPR-PATH
048500         DELIMITED BY SIZE INTO RPT-LINE.
048600     WRITE RPT-LINE.
048700     STRING '  INVOICE SEED ..... ' SEED-PATH
048800         DELIMITED BY SIZE INTO RPT-LINE.
048900     WRITE RPT-LINE.
049000     MOVE 'PROCESSING STATISTICS' TO RPT-LINE.
049100     WRITE RPT-LINE.
049200     MOVE WS-MTCH-COUNT TO CAB-ED-COUNT.
049300     STRING '  TOTAL SUGGESTIONS .. ' CAB-ED-COUNT
049400         DELIMITED BY SIZE INTO RPT-LINE.
049500     WRITE RPT-LINE.
049600     MOVE WS-HI-CONF-COUNT TO CAB-ED-COUNT.
049700     STRING '  APPLIED MATCHES .... ' CAB-ED-COUNT
049800         DELIMITED BY SIZE INTO RPT-LINE.
049900     WRITE RPT-LINE.
050000     MOVE WS-LO-CONF-COUNT TO CAB-ED-COUNT.
050100     STRING '  REJECTED MATCHES ... ' CAB-ED-COUNT
050200         DELIMITED BY SIZE INTO RPT-LINE.
050300     WRITE RPT-LINE.
050400     MOVE WS-TOTAL-AMOUNT TO CAB-ED-AMOUNT.
050500     STRING '  TOTAL AMOUNT ....... ' CAB-ED-AMOUNT
050600         DELIMITED BY SIZE INTO RPT-LINE.
050700     WRITE RPT-LINE.
050800     MOVE WS-MATCHED-AMOUNT TO CAB-ED-AMOUNT.
050900     STRING '  MATCHED AMOUNT ..... ' CAB-ED-AMOUNT
051000         DELIMITED BY SIZE INTO RPT-LINE.
051100     WRITE RPT-LINE.
051200     MOVE 'JOURNAL STATISTICS' TO RPT-LINE.
051300     WRITE RPT-LINE.
051400     MOVE WS-JS-TOTAL-ENTRIES TO CAB-ED-COUNT.
051500     STRING '  TOTAL ENTRIES ...... ' CAB-ED-COUNT
051600         DELIMITED BY SIZE INTO RPT-LINE.
051700     WRITE RPT-LINE.
051800     MOVE WS-JS-CASH-ENTRIES TO CAB-ED-COUNT.
051900     STRING '  CASH RECEIPT ....... ' CAB-ED-COUNT
052000         DELIMITED BY SIZE INTO RPT-LINE.
052100     WRITE RPT-LINE.
052200     MOVE WS-JS-REVENUE-ENTRIES TO CAB-ED-COUNT.
052300     STRING '  REVENUE ENTRIES .... ' CAB-ED-COUNT
052400         DELIMITED BY SIZE INTO RPT-LINE.
052500     WRITE RPT-LINE.
052600     MOVE WS-JS-MANUAL-ENTRIES TO CAB-ED-COUNT.
052700     STRING '  MANUAL REVIEW ...... ' CAB-ED-COUNT
052800         DELIMITED BY SIZE INTO RPT-LINE.
052900     WRITE RPT-LINE.
053000     MOVE WS-JS-TOTAL-DEBIT TO CAB-ED-AMOUNT.
053100     STRING '  TOTAL DEBIT AMOUNT . ' CAB-ED-AMOUNT
053200         DELIMITED BY SIZE INTO RPT-LINE.
053300     WRITE RPT-LINE.
053400     MOVE WS-JS-TOTAL-CREDIT TO CAB-ED-AMOUNT.
053500     STRING '  TOTAL CREDIT AMOUNT ' CAB-ED-AMOUNT
053600         DELIMITED BY SIZE INTO RPT-LINE.
053700     WRITE RPT-LINE.
053800     MOVE WS-JS-AVG-SCORE TO CAB-ED-SCORE.
053900     STRING '  AVERAGE MATCH SCORE ' CAB-ED-SCORE
054000         DELIMITED BY SIZE INTO RPT-LINE.
054100     WRITE RPT-LINE.
054200     MOVE 'ERRORS' TO RPT-LINE.
054300     WRITE RPT-LINE.
054400     PERFORM Z110-PRINT-ONE-ERROR THRU Z110-EXIT
054500         VARYING WS-SUB FROM 1 BY 1
054600         UNTIL WS-SUB > WS-ERROR-COUNT.
054700     MOVE 'WARNINGS' TO RPT-LINE.
054800     WRITE RPT-LINE.
054900     PERFORM Z120-PRINT-ONE-WARNING THRU Z120-EXIT
055000         VARYING WS-SUB FROM 1 BY 1
055100         UNTIL WS-SUB > WS-WARNING-COUNT.
055200     MOVE CAB-SEPARATOR-LINE TO RPT-LINE.
055300     WRITE RPT-LINE.
055400     CLOSE RPT-FILE.
055500 Z100-EXIT.
055600     EXIT.
055700
055800 Z110-PRINT-ONE-ERROR.
055900     MOVE WS-ERROR-ENTRY (WS-SUB) TO RPT-LINE.
056000     WRITE RPT-LINE.
056100 Z110-EXIT.
056200     EXIT.
056300
056400 Z120-PRINT-ONE-WARNING.
056500     MOVE WS-WARNING-ENTRY (WS-SUB) TO RPT-LINE.
056600     WRITE RPT-LINE.
056700 Z120-EXIT.
056800     EXIT.
