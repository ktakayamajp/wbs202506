000100***************************************************************
000200* CAB2000  - BANK TRANSACTION PREPROCESSOR
000300* CASH APPLICATION & BILLING PROCESSING SYSTEM (CABPS)
000400*---------------------------------------------------------------
000500* CLEANSES THE RAW BANK STATEMENT EXTRACT DOWN TO DEPOSIT ROWS,
000600* STAMPS EACH SURVIVOR WITH PROCESSING METADATA AND AN AMOUNT
000700* CATEGORY, MATCHES IT AGAINST OPEN ACCOUNTS RECEIVABLE, AND
000800* WRITES THE PROCESSED BANK FILE PICKED UP BY CAB2100 (VALIDATION)
000900* AND CAB4000 (CASH MATCHING). MATCHED ROWS ARE WRITTEN AHEAD OF
001000* ALL OTHERS SO CAB4000 SEES ITS BEST CANDIDATES FIRST.
001100*---------------------------------------------------------------
001200* CHANGE LOG
001300* DATE     PGMR  REQ#      DESCRIPTION
001400* 04/02/94 RJT   ORIG      ORIGINAL PROGRAM                       RJT     
001500* 09/22/95 RJT   CR0201    ADDED AR MATCH TOLERANCE TEST          RJT     
001600* 04/03/97 LKW   CR0388    ADDED DATE AND CLIENT CONTROL TOTALS   LKW     
001700*                          TO THE CONTROL REPORT
001800* 11/30/98 LKW   Y2K       Y2K REVIEW - TXN-DATE-YYYY ALREADY     LKW     
001900*                          FULL 4 DIGITS, NO CHANGE
002000* 03/15/00 DMH   CR0602    MATCHED ROWS NOW STAGED AND WRITTEN    DMH     
002100*                          AHEAD OF UNMATCHED/NO-AR-DATA ROWS
002200* 07/14/01 DMH   CR0699    STANDARDIZED REPORT LAYOUT WITH OTHER  DMH     
002300*                          CABPS PREPROCESSORS
002400* 09/18/02 DMH   CR0740    TXN-TYPE ON THE PROCESSED FILE NOW     DMH     
002500*                          NORMALIZED TO 'DEPOSIT' - CAB2100 WAS
002600*                          REJECTING GENUINE ROWS THAT CARRIED
002700*                          THE BANK'S OWN NYUKIN/KANJI MARKER
002800* 10/02/02 DMH   CR0749    MOVED THE TXN-ID SCAN POINTERS OUT OF  DMH     
002900*                          WS-TXNID-WORK TO THEIR OWN 77-LEVELS
003000* 10/03/02 DMH   CR0752    RECASED THE ARBL/BKTX/BKPR FIELD NAMES DMH     
003100*                          TO UPPERCASE TO MATCH THE MBX/TRAN750/
003200*                          YELPS750 LAYOUTS THEY ARE MODELED ON
003300***************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.    CAB2000.
003600 AUTHOR.        R J TANAKA.
003700 INSTALLATION.  CABPS - CASH APPLICATION & BILLING SYSTEM.
003800 DATE-WRITTEN.  04/02/94.
003900 DATE-COMPILED.
004000 SECURITY.      COMPANY CONFIDENTIAL - PRODUCTION BATCH LIBRARY.
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT BANK-FILE  ASSIGN TO DYNAMIC BANK-PATH
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS IS WS-BANK-STATUS.
005200     SELECT AR-FILE    ASSIGN TO DYNAMIC AR-PATH
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS IS WS-AR-STATUS.
005500     SELECT BKPR-FILE  ASSIGN TO DYNAMIC BKPR-PATH
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS IS WS-BKPR-STATUS.
005800     SELECT RPT-FILE   ASSIGN TO DYNAMIC RPT-PATH
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS IS WS-RPT-STATUS.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  BANK-FILE
006500     LABEL RECORDS ARE STANDARD.
006600 01  BANK-FILE-REC                  PIC X(90).
006700
006800 FD  AR-FILE
006900     LABEL RECORDS ARE STANDARD.
007000 01  AR-FILE-REC                    PIC X(70).
007100
007200 FD  BKPR-FILE
007300     LABEL RECORDS ARE STANDARD.
007400 01  BKPR-FILE-REC                  PIC X(220).
007500
007600 FD  RPT-FILE
007700     LABEL RECORDS ARE STANDARD.
007800 01  RPT-LINE                       PIC X(132).
007900
008000 WORKING-STORAGE SECTION.
008100     COPY 'cabps-ctrl.dd.cbl'.
008200     COPY 'cabps-wrk.dd.cbl'.
008300     COPY 'cabps-bktx.dd.cbl'.
008400     COPY 'cabps-arbl.dd.cbl'.
008500     COPY 'cabps-bkpr.dd.cbl'.
008600
008700 01  WS-PATHS.
008800     05  BANK-PATH                  PIC X(60)
008900         VALUE 'BANK_STATEMENT.DAT'.
009000     05  AR-PATH                    PIC X(60)
009100         VALUE 'ACCOUNTS_RECEIVABLE.DAT'.
009200     05  BKPR-PATH                  PIC X(60)
009300         VALUE 'PROCESSED_BANK_TXN.DAT'.
009400     05  RPT-PATH                   PIC X(60)
009500         VALUE 'CAB2000.RPT'.
009600
009700 01  WS-FILE-STATUS-GROUP.
009800     05  WS-BANK-STATUS             PIC X(2) VALUE '00'.
009900     05  WS-AR-STATUS               PIC X(2) VALUE '00'.
010000     05  WS-BKPR-STATUS             PIC X(2) VALUE '00'.
010100     05  WS-RPT-STATUS              PIC X(2) VALUE '00'.
010200
010300* ACCOUNTS RECEIVABLE TABLE - LOADED WHOLE, SEARCHED BY CLIENT
010400* NAME (NOT SORTED ON THIS KEY, SO SEARCH VARYING IS USED).
010500 01  WS-AR-TABLE-CTL.
010600     05  WS-AR-COUNT                PIC S9(5) COMP-3 VALUE 0.
010700 01  WS-AR-TABLE.
010800     05  WS-AR-ENTRY OCCURS 0 TO 3000 TIMES
010900             DEPENDING ON WS-AR-COUNT
011000             INDEXED BY WS-AR-IX.
011100         10  WS-AR-T-PROJECT-ID     PIC X(8).
011200         10  WS-AR-T-CLIENT-NAME    PIC X(40).
011300         10  WS-AR-T-AMOUNT         PIC S9(9) COMP-3.
011400
011500* DATE AND CLIENT CONTROL-TOTAL TABLES FOR THE REPORT - BUILT BY
011600* TABLE LOOKUP AS RECORDS ARE PROCESSED SINCE THE INPUT IS NOT
011700* SORTED BY EITHER KEY.
011800 01  WS-DATE-TOTAL-CTL.
011900     05  WS-DATE-COUNT              PIC S9(5) COMP-3 VALUE 0.
012000 01  WS-DATE-TOTAL-TABLE.
012100     05  WS-DATE-ENTRY OCCURS 0 TO 400 TIMES
012200             DEPENDING ON WS-DATE-COUNT
012300             INDEXED BY WS-DATE-IX.
012400         10  WS-DATE-T-KEY          PIC X(10).
012500         10  WS-DATE-T-AMOUNT       PIC S9(11) COMP-3.
012600         10  WS-DATE-T-COUNT        PIC S9(5) COMP.
012700         10  WS-DATE-T-MATCHED      PIC S9(5) COMP.
012800
012900 01  WS-CLIENT-TOTAL-CTL.
013000     05  WS-CLIENT-COUNT            PIC S9(5) COMP-3 VALUE 0.
013100 01  WS-CLIENT-TOTAL-TABLE.
013200     05  WS-CLIENT-ENTRY OCCURS 0 TO 500 TIMES
013300             DEPENDING ON WS-CLIENT-COUNT
013400             INDEXED BY WS-CLIENT-IX.
013500         10  WS-CLIENT-T-KEY        PIC X(40).
013600         10  WS-CLIENT-T-AMOUNT     PIC S9(11) COMP-3.
013700         10  WS-CLIENT-T-COUNT      PIC S9(5) COMP.
013800         10  WS-CLIENT-T-MATCHED    PIC S9(5) COMP.
013900
014000* STAGING TABLES - MATCHED LINES ARE WRITTEN TO BKPR-FILE AHEAD
014100* OF EVERYTHING ELSE.
014200 01  WS-MATCHED-LINE-CTL.
014300     05  WS-MATCHED-COUNT           PIC S9(5) COMP-3 VALUE 0.
014400 01  WS-MATCHED-LINE-TABLE.
014500     05  WS-MATCHED-LINE OCCURS 0 TO 5000 TIMES
014600             DEPENDING ON WS-MATCHED-COUNT
014700             INDEXED BY WS-MATCHED-IX
014800             PIC X(220).
014900
015000 01  WS-OTHER-LINE-CTL.
015100     05  WS-OTHER-COUNT             PIC S9(5) COMP-3 VALUE 0.
015200 01  WS-OTHER-LINE-TABLE.
015300     05  WS-OTHER-LINE OCCURS 0 TO 5000 TIMES
015400             DEPENDING ON WS-OTHER-COUNT
015500             INDEXED BY WS-OTHER-IX
015600             PIC X(220).
015700
015800 01  WS-EOF-SWITCHES.
015900     05  WS-BANK-EOF-SW             PIC X(1) VALUE 'N'.
016000         88  WS-BANK-EOF            VALUE 'Y'.
016100     05  WS-AR-EOF-SW               PIC X(1) VALUE 'N'.
016200         88  WS-AR-EOF              VALUE 'Y'.
016300     05  WS-AR-AVAIL-SW             PIC X(1) VALUE 'Y'.
016400         88  WS-AR-AVAIL            VALUE 'Y'.
016500     05  WS-ROW-VALID-SW            PIC X(1) VALUE 'Y'.
016600         88  WS-ROW-VALID           VALUE 'Y'.
016700     05  WS-AR-HIT-SW               PIC X(1) VALUE 'N'.
016800         88  WS-AR-HIT              VALUE 'Y'.
016900     05  WS-DATE-HIT-SW             PIC X(1) VALUE 'N'.
017000         88  WS-DATE-HIT            VALUE 'Y'.
017100     05  WS-CLIENT-HIT-SW           PIC X(1) VALUE 'N'.
017200         88  WS-CLIENT-HIT          VALUE 'Y'.
017300
017400 01  WS-COUNTERS.
017500     05  WS-INPUT-CTR               PIC S9(7) COMP   VALUE 0.
017600     05  WS-VALID-CTR               PIC S9(7) COMP   VALUE 0.
017700     05  WS-INVALID-CTR             PIC S9(7) COMP   VALUE 0.
017800     05  WS-TOTAL-AMOUNT            PIC S9(13) COMP-3 VALUE 0.
017900     05  WS-MATCHED-AMOUNT          PIC S9(13) COMP-3 VALUE 0.
018000
018100* TRANSACTION-ID BUILD WORK AREA.
018200 01  WS-TXNID-WORK.
018300     05  WS-ROW-SEQ                 PIC S9(7) COMP VALUE 0.
018400     05  WS-SEQ-EDIT                PIC Z(6)9.
018500
018600* STANDALONE SCAN POINTERS INTO WS-SEQ-EDIT.
018700 77  WS-LEAD-SP                     PIC S9(4) COMP VALUE 0.
018800 77  WS-SEQ-START                   PIC S9(4) COMP VALUE 0.
018900
019000* AR-MATCH TOLERANCE WORK AREA.
019100 01  WS-MATCH-WORK.
019200     05  WS-AMT-DIFF                PIC S9(9) COMP-3 VALUE 0.
019300     05  WS-DIFF-PCT                PIC 9V999 COMP-3 VALUE 0.
019400
019500 01  WS-LINE-BUILD                  PIC X(220).
019600
019700 PROCEDURE DIVISION.
019800
019900 A010-MAIN-LINE.
020000     PERFORM B100-INITIALIZE.
020100     PERFORM C100-LOAD-AR-TABLE.
020200     PERFORM D100-PROCESS-BANK-RECS THRU D100-EXIT
020300         UNTIL WS-BANK-EOF.
020400     PERFORM E100-CLOSE-INPUTS.
020500     PERFORM F100-OPEN-OUTPUT.
020600     PERFORM F200-WRITE-STAGED-RECS THRU F200-EXIT.
020700     PERFORM Z100-PRINT-REPORT THRU Z100-EXIT.
020800     STOP RUN.
020900
021000 B100-INITIALIZE.
021100     MOVE SPACES               TO WS-LINE-BUILD.
021200     MOVE ZERO                 TO WS-INPUT-CTR WS-VALID-CTR
021300                                   WS-INVALID-CTR WS-TOTAL-AMOUNT
021400                                   WS-MATCHED-AMOUNT WS-AR-COUNT
021500                                   WS-DATE-COUNT WS-CLIENT-COUNT
021600                                   WS-MATCHED-COUNT WS-OTHER-COUNT.
021700     ACCEPT CAB-RUN-DATE FROM DATE YYYYMMDD.
021800     ACCEPT CAB-RUN-TIME FROM TIME.
021900     STRING CAB-RUN-YYYY '-' CAB-RUN-MM '-' CAB-RUN-DD ' '
022000            CAB-RUN-HH ':' CAB-RUN-MN ':' CAB-RUN-SS
022100            DELIMITED BY SIZE INTO CAB-RUN-TIMESTAMP.
022200     OPEN INPUT BANK-FILE.
022300     IF WS-BANK-STATUS NOT = '00'
022400         DISPLAY 'CAB2000 - CANNOT OPEN BANK STATEMENT FILE '
022500                 WS-BANK-STATUS
022600         MOVE 'Y' TO CAB-FATAL-SW
022700         STOP RUN
022800     END-IF.
022900
023000 C100-LOAD-AR-TABLE.
023100     OPEN INPUT AR-FILE.
023200     IF WS-AR-STATUS NOT = '00'
023300         MOVE 'N' TO WS-AR-AVAIL-SW
023400         DISPLAY 'CAB2000 - AR FILE NOT FOUND, ALL ROWS WILL '
023500                 'BE MARKED NO_AR_DATA'
023600     ELSE
023700         PERFORM C110-LOAD-AR-REC
023800             UNTIL WS-AR-EOF
023900         CLOSE AR-FILE
024000     END-IF.
024100
024200 C110-LOAD-AR-REC.
024300     READ AR-FILE INTO CAB-ARBL-REC
024400         AT END MOVE 'Y' TO WS-AR-EOF-SW.
024500     IF NOT WS-AR-EOF
024600         ADD 1 TO WS-AR-COUNT
024700         MOVE ARBL-PROJECT-ID  TO WS-AR-T-PROJECT-ID (WS-AR-COUNT)
024800         MOVE ARBL-CLIENT-NAME TO WS-AR-T-CLIENT-NAME (WS-AR-COUNT)
024900         MOVE ARBL-AR-AMOUNT   TO WS-AR-T-AMOUNT (WS-AR-COUNT)
025000     END-IF.
025100
025200 D100-PROCESS-BANK-RECS.
025300     READ BANK-FILE INTO CAB-BKTX-REC
025400         AT END MOVE 'Y' TO WS-BANK-EOF-SW.
025500     IF WS-BANK-EOF
025600         GO TO D100-EXIT
025700     END-IF.
025800     ADD 1 TO WS-INPUT-CTR.
025900     PERFORM D200-CLEANSE-CHECK THRU D200-EXIT.
026000     IF WS-ROW-VALID
026100         ADD 1 TO WS-VALID-CTR
026200         PERFORM D300-BUILD-METADATA THRU D300-EXIT
026300         PERFORM D400-MATCH-AR THRU D400-EXIT
026400         PERFORM D500-STAGE-RECORD THRU D500-EXIT
026500         PERFORM G100-ACCUM-DATE-TOTAL THRU G100-EXIT
026600         PERFORM G200-ACCUM-CLIENT-TOTAL THRU G200-EXIT
026700     ELSE
026800         ADD 1 TO WS-INVALID-CTR
026900     END-IF.
027000 D100-EXIT.
027100     EXIT.
027200
027300* CLEANSING FILTER - DROP MISSING DATE/CLIENT NAME,
027400* NON-DEPOSIT TYPE, OR ZERO/NEGATIVE AMOUNT.
027500 D200-CLEANSE-CHECK.
027600     MOVE 'Y' TO WS-ROW-VALID-SW.
027700     IF BKTX-TXN-DATE = SPACES
027800         MOVE 'N' TO WS-ROW-VALID-SW
027900     END-IF.
028000     IF BKTX-CLIENT-NAME = SPACES
028100         MOVE 'N' TO WS-ROW-VALID-SW
028200     END-IF.
028300     IF BKTX-AMOUNT NOT > ZERO
028400         MOVE 'N' TO WS-ROW-VALID-SW
028500     END-IF.
028600     IF NOT BKTX-IS-DEPOSIT-EN
028700         MOVE 'N' TO WS-ROW-VALID-SW
028800     END-IF.
028900 D200-EXIT.
029000     EXIT.
029100
029200 D300-BUILD-METADATA.
029300     MOVE SPACES TO CAB-BKPR-REC.
029400     MOVE BKTX-TXN-DATE       TO BKPR-TXN-DATE.
029500     MOVE BKTX-CLIENT-NAME    TO BKPR-CLIENT-NAME.
029600     MOVE BKTX-AMOUNT         TO BKPR-AMOUNT.
029700     MOVE 'deposit '          TO BKPR-TXN-TYPE.
029800     MOVE CAB-RUN-TIMESTAMP   TO BKPR-PROCESSED-AT.
029900     MOVE BKTX-TXN-DATE-YYYY  TO BKPR-TXN-YEAR.
030000     MOVE BKTX-TXN-DATE-MM    TO BKPR-TXN-MONTH.
030100     PERFORM D310-CATEGORIZE-AMOUNT THRU D310-EXIT.
030200     PERFORM D320-BUILD-TRANSACTION-ID THRU D320-EXIT.
030300     ADD BKPR-AMOUNT TO WS-TOTAL-AMOUNT.
030400 D300-EXIT.
030500     EXIT.
030600
030700* AMOUNT CATEGORY BREAKS - SMALL/MEDIUM/LARGE BY YEN CEILING.
030800 D310-CATEGORIZE-AMOUNT.
030900     IF BKPR-AMOUNT NOT > CAB-SMALL-CEILING
031000         MOVE 'small ' TO BKPR-AMOUNT-CATEGORY
031100     ELSE
031200         IF BKPR-AMOUNT NOT > CAB-MEDIUM-CEILING
031300             MOVE 'medium' TO BKPR-AMOUNT-CATEGORY
031400         ELSE
031500             MOVE 'large ' TO BKPR-AMOUNT-CATEGORY
031600         END-IF
031700     END-IF.
031800 D310-EXIT.
031900     EXIT.
032000
032100* TRANSACTION-ID FORMAT - ROW SEQUENCE IS 0-BASED
032200* OVER THE CLEANSED SET, CLIENT NAME STANDS IN FOR THE PROJECT
032300* ID SINCE THE RAW EXTRACT CARRIES NO PROJECT REFERENCE.
032400 D320-BUILD-TRANSACTION-ID.
032500     COMPUTE WS-ROW-SEQ = WS-VALID-CTR - 1.
032600     MOVE WS-ROW-SEQ TO WS-SEQ-EDIT.
032700     MOVE ZERO TO WS-LEAD-SP.
032800     INSPECT WS-SEQ-EDIT TALLYING WS-LEAD-SP
032900         FOR LEADING SPACE.
033000     COMPUTE WS-SEQ-START = WS-LEAD-SP + 1.
033100     STRING 'TXN_' DELIMITED BY SIZE
033200            WS-SEQ-EDIT (WS-SEQ-START:) DELIMITED BY SIZE
033300            '_' DELIMITED BY SIZE
033400            BKPR-CLIENT-NAME (1:12) DELIMITED BY SIZE
033500            INTO BKPR-TRANSACTION-ID.
033600 D320-EXIT.
033700     EXIT.
033800
033900* AR MATCHING - CONFIDENCE SCORE AND WITHIN-TOLERANCE AMOUNT.
034000 D400-MATCH-AR.
034100     MOVE ZERO   TO BKPR-MATCHING-CONFIDENCE BKPR-AR-AMOUNT.
034200     MOVE SPACES TO BKPR-AR-PROJECT-ID.
034300     IF NOT WS-AR-AVAIL
034400         MOVE 'no_ar_data    ' TO BKPR-MATCHING-STATUS
034500         GO TO D400-EXIT
034600     END-IF.
034700     MOVE 'N' TO WS-AR-HIT-SW.
034800     SET WS-AR-IX TO 1.
034900     SEARCH WS-AR-ENTRY VARYING WS-AR-IX
035000         AT END NEXT SENTENCE
035100         WHEN WS-AR-T-CLIENT-NAME (WS-AR-IX) = BKPR-CLIENT-NAME
035200             MOVE 'Y' TO WS-AR-HIT-SW
035300     END-SEARCH.
035400     IF NOT WS-AR-HIT
035500         MOVE 'unmatched     ' TO BKPR-MATCHING-STATUS
035600         GO TO D400-EXIT
035700     END-IF.
035800     IF WS-AR-T-AMOUNT (WS-AR-IX) = ZERO
035900         MOVE 'matching_error' TO BKPR-MATCHING-STATUS
036000         GO TO D400-EXIT
036100     END-IF.
036200     MOVE WS-AR-T-PROJECT-ID (WS-AR-IX) TO BKPR-AR-PROJECT-ID.
036300     MOVE WS-AR-T-AMOUNT (WS-AR-IX)     TO BKPR-AR-AMOUNT.
036400     COMPUTE WS-AMT-DIFF = BKPR-AMOUNT - BKPR-AR-AMOUNT.
036500     IF WS-AMT-DIFF < ZERO
036600         COMPUTE WS-AMT-DIFF = WS-AMT-DIFF * -1
036700     END-IF.
036800     COMPUTE WS-DIFF-PCT ROUNDED =
036900         WS-AMT-DIFF / BKPR-AR-AMOUNT.
037000     IF WS-DIFF-PCT NOT > CAB-AR-TOLERANCE-PCT
037100         MOVE 'matched       ' TO BKPR-MATCHING-STATUS
037200         COMPUTE BKPR-MATCHING-CONFIDENCE ROUNDED =
037300             1 - WS-DIFF-PCT
037400     ELSE
037500         MOVE 'unmatched     ' TO BKPR-MATCHING-STATUS
037600         MOVE ZERO TO BKPR-MATCHING-CONFIDENCE
037700     END-IF.
037800 D400-EXIT.
037900     EXIT.
038000
038100* MATCHED ROWS GO INTO ONE STAGING TABLE, EVERYTHING ELSE INTO
038200* ANOTHER, SO THE WRITE PASS CAN PUT MATCHED ROWS FIRST.
038300 D500-STAGE-RECORD.
038400     MOVE SPACES TO WS-LINE-BUILD.
038500     STRING BKPR-TXN-DATE            DELIMITED BY SIZE
038600            ','                      DELIMITED BY SIZE
038700            BKPR-CLIENT-NAME         DELIMITED BY SIZE
038800            ','                      DELIMITED BY SIZE
038900            BKPR-AMOUNT              DELIMITED BY SIZE
039000            ','                      DELIMITED BY SIZE
039100            BKPR-TXN-TYPE            DELIMITED BY SIZE
039200            ','                      DELIMITED BY SIZE
039300            BKPR-PROCESSED-AT        DELIMITED BY SIZE
039400            ','                      DELIMITED BY SIZE
039500            BKPR-TRANSACTION-ID      DELIMITED BY SIZE
039600            ','                      DELIMITED BY SIZE
039700            BKPR-TXN-YEAR            DELIMITED BY SIZE
039800            ','                      DELIMITED BY SIZE
039900            BKPR-TXN-MONTH           DELIMITED BY SIZE
040000            ','                      DELIMITED BY SIZE
040100            BKPR-AMOUNT-CATEGORY     DELIMITED BY SIZE
040200            ','                      DELIMITED BY SIZE
040300            BKPR-MATCHING-STATUS     DELIMITED BY SIZE
040400            ','                      DELIMITED BY SIZE
040500            BKPR-MATCHING-CONFIDENCE DELIMITED BY SIZE
040600            ','                      DELIMITED BY SIZE
040700            BKPR-AR-PROJECT-ID       DELIMITED BY SIZE
040800            ','                      DELIMITED BY SIZE
040900            BKPR-AR-AMOUNT           DELIMITED BY SIZE
041000            INTO WS-LINE-BUILD
041100     END-STRING.
041200     IF BKPR-STAT-MATCHED
041300         ADD 1 TO WS-MATCHED-COUNT
041400         MOVE WS-LINE-BUILD TO WS-MATCHED-LINE (WS-MATCHED-COUNT)
041500         ADD BKPR-AMOUNT TO WS-MATCHED-AMOUNT
041600     ELSE
041700         ADD 1 TO WS-OTHER-COUNT
041800         MOVE WS-LINE-BUILD TO WS-OTHER-LINE (WS-OTHER-COUNT)
041900     END-IF.
042000 D500-EXIT.
042100     EXIT.
042200
042300 E100-CLOSE-INPUTS.
042400     CLOSE BANK-FILE.
042500
042600 F100-OPEN-OUTPUT.
042700     OPEN OUTPUT BKPR-FILE.
042800     IF WS-BKPR-STATUS NOT = '00'
042900         DISPLAY 'CAB2000 - CANNOT OPEN PROCESSED BANK FILE '
043000                 WS-BKPR-STATUS
043100         MOVE 'Y' TO CAB-FATAL-SW
043200         STOP RUN
043300     END-IF.
043400
043500 F200-WRITE-STAGED-RECS.
043600     PERFORM F210-WRITE-MATCHED THRU F210-EXIT
043700         VARYING WS-MATCHED-IX FROM 1 BY 1
043800         UNTIL WS-MATCHED-IX > WS-MATCHED-COUNT.
043900     PERFORM F220-WRITE-OTHER THRU F220-EXIT
044000         VARYING WS-OTHER-IX FROM 1 BY 1
044100         UNTIL WS-OTHER-IX > WS-OTHER-COUNT.
044200     CLOSE BKPR-FILE.
044300 F200-EXIT.
044400     EXIT.
044500
044600 F210-WRITE-MATCHED.
044700     MOVE WS-MATCHED-LINE (WS-MATCHED-IX) TO BKPR-FILE-REC.
044800     WRITE BKPR-FILE-REC.
044900 F210-EXIT.
045000     EXIT.
045100
045200 F220-WRITE-OTHER.
045300     MOVE WS-OTHER-LINE (WS-OTHER-IX) TO BKPR-FILE-REC.
045400     WRITE BKPR-FILE-REC.
045500 F220-EXIT.
045600     EXIT.
045700
045800 G100-ACCUM-DATE-TOTAL.
045900     MOVE 'N' TO WS-DATE-HIT-SW.
046000     SET WS-DATE-IX TO 1.
046100     SEARCH WS-DATE-ENTRY VARYING WS-DATE-IX
046200         AT END NEXT SENTENCE
046300         WHEN WS-DATE-T-KEY (WS-DATE-IX) = BKPR-TXN-DATE
046400             MOVE 'Y' TO WS-DATE-HIT-SW
046500     END-SEARCH.
046600     IF NOT WS-DATE-HIT
046700         ADD 1 TO WS-DATE-COUNT
046800         SET WS-DATE-IX TO WS-DATE-COUNT
046900         MOVE BKPR-TXN-DATE TO WS-DATE-T-KEY (WS-DATE-IX)
047000         MOVE ZERO TO WS-DATE-T-AMOUNT (WS-DATE-IX)
047100                      WS-DATE-T-COUNT (WS-DATE-IX)
047200                      WS-DATE-T-MATCHED (WS-DATE-IX)
047300     END-IF.
047400     ADD BKPR-AMOUNT TO WS-DATE-T-AMOUNT (WS-DATE-IX).
047500     ADD 1 TO WS-DATE-T-COUNT (WS-DATE-IX).
047600     IF BKPR-STAT-MATCHED
047700         ADD 1 TO WS-DATE-T-MATCHED (WS-DATE-IX)
047800     END-IF.
047900 G100-EXIT.
048000     EXIT.
048100
048200 G200-ACCUM-CLIENT-TOTAL.
048300     MOVE 'N' TO WS-CLIENT-HIT-SW.
048400     SET WS-CLIENT-IX TO 1.
048500     SEARCH WS-CLIENT-ENTRY VARYING WS-CLIENT-IX
048600         AT END NEXT SENTENCE
048700         WHEN WS-CLIENT-T-KEY (WS-CLIENT-IX) = BKPR-CLIENT-NAME
048800             MOVE 'Y' TO WS-CLIENT-HIT-SW
048900     END-SEARCH.
049000     IF NOT WS-CLIENT-HIT
049100         ADD 1 TO WS-CLIENT-COUNT
049200         SET WS-CLIENT-IX TO WS-CLIENT-COUNT
049300         MOVE BKPR-CLIENT-NAME TO WS-CLIENT-T-KEY (WS-CLIENT-IX)
049400         MOVE ZERO TO WS-CLIENT-T-AMOUNT (WS-CLIENT-IX)
049500                      WS-CLIENT-T-COUNT (WS-CLIENT-IX)
049600                      WS-CLIENT-T-MATCHED (WS-CLIENT-IX)
049700     END-IF.
049800     ADD BKPR-AMOUNT TO WS-CLIENT-T-AMOUNT (WS-CLIENT-IX).
049900     ADD 1 TO WS-CLIENT-T-COUNT (WS-CLIENT-IX).
050000     IF BKPR-STAT-MATCHED
050100         ADD 1 TO WS-CLIENT-T-MATCHED (WS-CLIENT-IX)
050200     END-IF.
050300 G200-EXIT.
050400     EXIT.
050500
050600 Z100-PRINT-REPORT.
050700     OPEN OUTPUT RPT-FILE.
050800     MOVE CAB-SEPARATOR-LINE TO RPT-LINE.
050900     WRITE RPT-LINE.
051000     MOVE 'BANK TRANSACTION PREPROCESSING REPORT - CAB2000'
051100         TO RPT-LINE.
051200     WRITE RPT-LINE.
051300     MOVE 'SUMMARY' TO RPT-LINE.
051400     WRITE RPT-LINE.
051500     MOVE WS-INPUT-CTR TO CAB-ED-COUNT.
051600     STRING '  INPUT ROWS .......... ' CAB-ED-COUNT
051700         DELIMITED BY SIZE INTO RPT-LINE.
051800     WRITE RPT-LINE.
051900     MOVE WS-VALID-CTR TO CAB-ED-COUNT.
052000     STRING '  VALID ROWS .......... ' CAB-ED-COUNT
052100         DELIMITED BY SIZE INTO RPT-LINE.
052200     WRITE RPT-LINE.
052300     MOVE WS-INVALID-CTR TO CAB-ED-COUNT.
052400     STRING '  INVALID ROWS ........ ' CAB-ED-COUNT
052500         DELIMITED BY SIZE INTO RPT-LINE.
052600     WRITE RPT-LINE.
052700     MOVE WS-TOTAL-AMOUNT TO CAB-ED-AMOUNT.
052800     STRING '  TOTAL AMOUNT ........ ' CAB-ED-AMOUNT
052900         DELIMITED BY SIZE INTO RPT-LINE.
053000     WRITE RPT-LINE.
053100     MOVE WS-MATCHED-AMOUNT TO CAB-ED-AMOUNT.
053200     STRING '  MATCHED AMOUNT ...... ' CAB-ED-AMOUNT
053300         DELIMITED BY SIZE INTO RPT-LINE.
053400     WRITE RPT-LINE.
053500     MOVE 'CONTROL TOTALS BY TRANSACTION DATE' TO RPT-LINE.
053600     WRITE RPT-LINE.
053700     PERFORM Z110-PRINT-DATE-TOTAL THRU Z110-EXIT
053800         VARYING WS-DATE-IX FROM 1 BY 1
053900         UNTIL WS-DATE-IX > WS-DATE-COUNT.
054000     MOVE 'CONTROL TOTALS BY CLIENT' TO RPT-LINE.
054100     WRITE RPT-LINE.
054200     PERFORM Z120-PRINT-CLIENT-TOTAL THRU Z120-EXIT
054300         VARYING WS-CLIENT-IX FROM 1 BY 1
054400         UNTIL WS-CLIENT-IX > WS-CLIENT-COUNT.
054500     MOVE CAB-SEPARATOR-LINE TO RPT-LINE.
054600     WRITE RPT-LINE.
054700     CLOSE RPT-FILE.
054800 Z100-EXIT.
054900     EXIT.
055000
055100 Z110-PRINT-DATE-TOTAL.
055200     MOVE WS-DATE-T-AMOUNT (WS-DATE-IX) TO CAB-ED-AMOUNT.
055300     STRING '  ' WS-DATE-T-KEY (WS-DATE-IX)
055400            ' AMT ' CAB-ED-AMOUNT
055500            ' CNT ' WS-DATE-T-COUNT (WS-DATE-IX)
055600            ' MATCHED ' WS-DATE-T-MATCHED (WS-DATE-IX)
055700            DELIMITED BY SIZE INTO RPT-LINE.
055800     WRITE RPT-LINE.
055900 Z110-EXIT.
056000     EXIT.
056100
056200 Z120-PRINT-CLIENT-TOTAL.
056300     MOVE WS-CLIENT-T-AMOUNT (WS-CLIENT-IX) TO CAB-ED-AMOUNT.
056400     STRING '  ' WS-CLIENT-T-KEY (WS-CLIENT-IX)
056500            ' AMT ' CAB-ED-AMOUNT
056600            ' CNT ' WS-CLIENT-T-COUNT (WS-CLIENT-IX)
056700            ' MATCHED ' WS-CLIENT-T-MATCHED (WS-CLIENT-IX)
056800            DELIMITED BY SIZE INTO RPT-LINE.
056900     WRITE RPT-LINE.
057000 Z120-EXIT.
057100     EXIT.
