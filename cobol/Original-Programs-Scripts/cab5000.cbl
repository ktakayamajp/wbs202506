000100***************************************************************
000200* CAB5000  - INVOICE HEADER PREPARER
000300* CASH APPLICATION & BILLING PROCESSING SYSTEM (CABPS)
000400*---------------------------------------------------------------
000500* READS THE INVOICE SEED FILE WRITTEN BY CAB1000, VALIDATES EACH
000600* ROW (REQUIRED FIELDS PRESENT, BILLING AMOUNT POSITIVE), DERIVES
000700* THE INVOICE NUMBER, ISSUE/DUE DATES, BILLING-PERIOD LABEL AND
000800* PM DISPLAY NAME, AND WRITES THE INVOICE REGISTER FILE PICKED UP
000900* BY THE PRINT/MAIL STEP DOWNSTREAM OF THIS LIBRARY. IF ANY SEED
001000* ROW FAILS VALIDATION THE WHOLE RUN IS REJECTED - NO REGISTER
001100* FILE IS WRITTEN.
001200*---------------------------------------------------------------
001300* CHANGE LOG
001400* DATE     PGMR  REQ#      DESCRIPTION
001500* 05/07/94 RJT   ORIG      ORIGINAL PROGRAM                       RJT     
001600* 06/02/96 LKW   CR0322    ADDED BILLING-PERIOD LABEL SEPARATE    LKW     
001700*                          FROM ISSUE/DUE DATES
001800* 04/03/97 LKW   CR0388    ADDED PM DISPLAY-NAME LOOKUP AND       LKW     
001900*                          WORK-DESCRIPTION DEFAULT
002000* 11/30/98 LKW   Y2K       Y2K REVIEW - ISSUE/DUE DATE ALREADY    LKW     
002100*                          CARRY FULL 4-DIGIT YEAR, NO CHANGE
002200* 03/02/00 DMH   CR0611    CORRECTED DUE-DATE ROLLOVER FOR        DMH     
002300*                          LEAP-YEAR FEBRUARY 29
002400* 07/14/01 DMH   CR0699    STANDARDIZED REPORT LAYOUT WITH OTHER  DMH     
002500*                          CABPS PROGRAMS
002600* 10/02/02 DMH   CR0749    MOVED THE WORK-TABLE SUBSCRIPT OUT OF  DMH     
002700*                          WS-COUNTERS TO ITS OWN 77-LEVEL
002800* 10/03/02 DMH   CR0752    RECASED THE INVR FIELD NAMES TO        DMH     
002900*                          UPPERCASE TO MATCH THE MBLPS
003000*                          LAYOUT THEY ARE MODELED ON
003100***************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    CAB5000.
003400 AUTHOR.        R J TANAKA.
003500 INSTALLATION.  CABPS - CASH APPLICATION & BILLING SYSTEM.
003600 DATE-WRITTEN.  05/07/94.
003700 DATE-COMPILED.
003800 SECURITY.      COMPANY CONFIDENTIAL - PRODUCTION BATCH LIBRARY.
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT SEED-FILE  ASSIGN TO DYNAMIC SEED-PATH
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS IS WS-SEED-STATUS.
005000     SELECT INVR-FILE  ASSIGN TO DYNAMIC INVR-PATH
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS IS WS-INVR-STATUS.
005300     SELECT RPT-FILE   ASSIGN TO DYNAMIC RPT-PATH
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS IS WS-RPT-STATUS.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  SEED-FILE
006000     LABEL RECORDS ARE STANDARD.
006100 01  SEED-FILE-REC                  PIC X(180).
006200
006300 FD  INVR-FILE
006400     LABEL RECORDS ARE STANDARD.
006500 01  INVR-FILE-REC                  PIC X(260).
006600
006700 FD  RPT-FILE
006800     LABEL RECORDS ARE STANDARD.
006900 01  RPT-LINE                       PIC X(132).
007000
007100 WORKING-STORAGE SECTION.
007200     COPY 'cabps-ctrl.dd.cbl'.
007300     COPY 'cabps-wrk.dd.cbl'.
007400     COPY 'cabps-seed.dd.cbl'.
007500     COPY 'cabps-invr.dd.cbl'.
007600
007700 01  WS-PATHS.
007800     05  SEED-PATH                  PIC X(60)
007900         VALUE 'INVOICE_SEED_FILE.DAT'.
008000     05  INVR-PATH                  PIC X(60)
008100         VALUE 'INVOICE_REGISTER.DAT'.
008200     05  RPT-PATH                   PIC X(60)
008300         VALUE 'CAB5000.RPT'.
008400
008500 01  WS-FILE-STATUS-GROUP.
008600     05  WS-SEED-STATUS             PIC X(2) VALUE '00'.
008700     05  WS-INVR-STATUS             PIC X(2) VALUE '00'.
008800     05  WS-RPT-STATUS              PIC X(2) VALUE '00'.
008900
009000* SEED ROWS LOADED WHOLE SO THE ALL-OR-NOTHING VALIDATION GATE
009100* CAN RUN BEFORE ANY OUTPUT ROW IS BUILT.
009200 01  WS-SEED-TABLE-CTL.
009300     05  WS-SEED-COUNT              PIC S9(5) COMP-3 VALUE 0.
009400 01  WS-SEED-TABLE.
009500     05  WS-SEED-ENTRY OCCURS 0 TO 5000 TIMES
009600             DEPENDING ON WS-SEED-COUNT
009700             INDEXED BY WS-SEED-IX.
009800         10  WS-SEED-T-PROJECT-ID   PIC X(8).
009900         10  WS-SEED-T-CLIENT-ID    PIC X(12).
010000         10  WS-SEED-T-CLIENT-NAME  PIC X(40).
010100         10  WS-SEED-T-PROJECT-NAME PIC X(40).
010200         10  WS-SEED-T-PM-ID        PIC X(20).
010300         10  WS-SEED-T-YEAR         PIC 9(4).
010400         10  WS-SEED-T-MONTH        PIC 9(2).
010500         10  WS-SEED-T-AMOUNT       PIC S9(9) COMP-3.
010600
010700 01  WS-EOF-SWITCHES.
010800     05  WS-SEED-EOF-SW             PIC X(1) VALUE 'N'.
010900         88  WS-SEED-EOF            VALUE 'Y'.
011000
011100 01  WS-COUNTERS.
011200     05  WS-INVOICE-CTR             PIC S9(5) COMP-3 VALUE 0.
011300
011400
011500* STANDALONE TABLE SUBSCRIPT.
011600 77  WS-SUB                         PIC S9(5) COMP   VALUE 0.
011700* DUE-DATE CALENDAR ARITHMETIC WORK AREA - RUN DATE PLUS 30
011800* CALENDAR DAYS, ADDED ONE DAY AT A TIME SO MONTH AND YEAR
011900* ROLLOVER (INCLUDING LEAP-YEAR FEBRUARY) FALL OUT NATURALLY.
012000 01  WS-DUE-DATE-WORK.
012100     05  WS-DD-YEAR                 PIC S9(4) COMP.
012200     05  WS-DD-MONTH                PIC S9(4) COMP.
012300     05  WS-DD-DAY                  PIC S9(4) COMP.
012400     05  WS-DD-DIM                  PIC S9(4) COMP.
012500     05  WS-DD-ITER                 PIC S9(4) COMP.
012600 01  WS-DUE-DATE-EDIT.
012700     05  WS-DD-YEAR-ED               PIC 9(4).
012800     05  WS-DD-MONTH-ED              PIC 9(2).
012900     05  WS-DD-DAY-ED                PIC 9(2).
013000
013100* LEAP-YEAR TEST WORK AREA - DIVISIBLE BY 4, NOT BY 100 UNLESS
013200* ALSO DIVISIBLE BY 400.
013300 01  WS-LEAP-WORK.
013400     05  WS-LEAP-QUOT               PIC S9(4) COMP.
013500     05  WS-LEAP-REM-4              PIC S9(4) COMP.
013600     05  WS-LEAP-REM-100            PIC S9(4) COMP.
013700     05  WS-LEAP-REM-400            PIC S9(4) COMP.
013800     05  WS-LEAP-SW                 PIC X(1).
013900         88  WS-IS-LEAP-YEAR        VALUE 'Y'.
014000
014100* DAYS-PER-MONTH TABLE, JANUARY THROUGH DECEMBER - FEBRUARY
014200* CARRIES 28 HERE AND IS BUMPED BY ONE IN A LEAP YEAR AT THE
014300* POINT OF USE.
014400 01  WS-DAYS-IN-MONTH-TABLE.
014500     05  WS-DIM-ENTRY OCCURS 12 TIMES PIC 9(2).
014600 01  FILLER REDEFINES WS-DAYS-IN-MONTH-TABLE.
014700     05  FILLER                     PIC 9(2) VALUE 31.
014800     05  FILLER                     PIC 9(2) VALUE 28.
014900     05  FILLER                     PIC 9(2) VALUE 31.
015000     05  FILLER                     PIC 9(2) VALUE 30.
015100     05  FILLER                     PIC 9(2) VALUE 31.
015200     05  FILLER                     PIC 9(2) VALUE 30.
015300     05  FILLER                     PIC 9(2) VALUE 31.
015400     05  FILLER                     PIC 9(2) VALUE 31.
015500     05  FILLER                     PIC 9(2) VALUE 30.
015600     05  FILLER                     PIC 9(2) VALUE 31.
015700     05  FILLER                     PIC 9(2) VALUE 30.
015800     05  FILLER                     PIC 9(2) VALUE 31.
015900
016000 01  WS-ERROR-TABLE.
016100     05  WS-ERROR-COUNT             PIC S9(5) COMP-3 VALUE 0.
016200     05  WS-ERROR-ENTRY OCCURS 0 TO 500 TIMES
016300             DEPENDING ON WS-ERROR-COUNT
016400             PIC X(80).
016500
016600 PROCEDURE DIVISION.
016700
016800 A010-MAIN-LINE.
016900     PERFORM B100-INITIALIZE.
017000     PERFORM C100-LOAD-SEED-FILE THRU C100-EXIT.
017100     PERFORM D100-VALIDATE-ONE-SEED THRU D100-EXIT
017200         VARYING WS-SUB FROM 1 BY 1
017300         UNTIL WS-SUB > WS-SEED-COUNT.
017400     IF CAB-ERROR-CTR = ZERO
017500         PERFORM E100-WRITE-INVOICE-FILE THRU E100-EXIT
017600     ELSE
017700         PERFORM Y100-ADD-ERROR
017800         MOVE 'VALIDATION FAILED - NO INVOICES WRITTEN' TO
017900             WS-ERROR-ENTRY (WS-ERROR-COUNT)
018000     END-IF.
018100     PERFORM Z100-PRINT-REPORT THRU Z100-EXIT.
018200     IF CAB-ERROR-CTR > ZERO
018300         MOVE 16 TO RETURN-CODE
018400     END-IF.
018500     STOP RUN.
018600
018700 B100-INITIALIZE.
018800     MOVE ZERO TO WS-SEED-COUNT WS-INVOICE-CTR
018900                  CAB-ERROR-CTR.
019000     ACCEPT CAB-RUN-DATE FROM DATE YYYYMMDD.
019100     MOVE CAB-RUN-DATE-YYYYMM TO CAB-RUN-YYYYMM.
019200     OPEN INPUT SEED-FILE.
019300     IF WS-SEED-STATUS NOT = '00'
019400         DISPLAY 'CAB5000 - CANNOT OPEN INVOICE SEED FILE '
019500                 WS-SEED-STATUS
019600         MOVE 'Y' TO CAB-FATAL-SW
019700         STOP RUN
019800     END-IF.
019900
020000 C100-LOAD-SEED-FILE.
020100     PERFORM C110-READ-SEED-REC
020200         UNTIL WS-SEED-EOF.
020300     CLOSE SEED-FILE.
020400 C100-EXIT.
020500     EXIT.
020600
020700 C110-READ-SEED-REC.
020800     READ SEED-FILE INTO SEED-FILE-REC
020900         AT END MOVE 'Y' TO WS-SEED-EOF-SW.
021000     IF NOT WS-SEED-EOF
021100         ADD 1 TO WS-SEED-COUNT
021200         UNSTRING SEED-FILE-REC DELIMITED BY ','
021300             INTO WS-SEED-T-PROJECT-ID (WS-SEED-COUNT)
021400                  WS-SEED-T-CLIENT-ID (WS-SEED-COUNT)
021500                  WS-SEED-T-CLIENT-NAME (WS-SEED-COUNT)
021600                  WS-SEED-T-PROJECT-NAME (WS-SEED-COUNT)
021700                  WS-SEED-T-PM-ID (WS-SEED-COUNT)
021800                  WS-SEED-T-YEAR (WS-SEED-COUNT)
021900                  WS-SEED-T-MONTH (WS-SEED-COUNT)
022000                  WS-SEED-T-AMOUNT (WS-SEED-COUNT)
022100         END-UNSTRING
022200     END-IF.
022300
022400* REQUIRED-FIELD AND BILLING-AMOUNT CHECKS ARE ALL-OR-NOTHING -
022500* ONE BAD ROW REJECTS THE WHOLE RUN, PER THE AUDIT RULE THAT AN
022600* INVOICE REGISTER MUST NEVER CARRY A PARTIAL BATCH.
022700 D100-VALIDATE-ONE-SEED.
022800     IF WS-SEED-T-PROJECT-ID (WS-SUB) = SPACES OR
022900        WS-SEED-T-CLIENT-NAME (WS-SUB) = SPACES OR
023000        WS-SEED-T-PROJECT-NAME (WS-SUB) = SPACES
023100         PERFORM Y100-ADD-ERROR
023200         MOVE 'REQUIRED FIELD MISSING IN INVOICE SEED FILE' TO
023300             WS-ERROR-ENTRY (WS-ERROR-COUNT)
023400     END-IF.
023500     IF WS-SEED-T-AMOUNT (WS-SUB) NOT > ZERO
023600         PERFORM Y100-ADD-ERROR
023700         MOVE 'BILLING AMOUNT NOT POSITIVE IN INVOICE SEED FILE'
023800             TO WS-ERROR-ENTRY (WS-ERROR-COUNT)
023900     END-IF.
024000 D100-EXIT.
024100     EXIT.
024200
024300 E100-WRITE-INVOICE-FILE.
024400     OPEN OUTPUT INVR-FILE.
024500     IF WS-INVR-STATUS NOT = '00'
024600         DISPLAY 'CAB5000 - CANNOT OPEN INVOICE REGISTER FILE '
024700                 WS-INVR-STATUS
024800         MOVE 'Y' TO CAB-FATAL-SW
024900         GO TO E100-EXIT
025000     END-IF.
025100     PERFORM E110-BUILD-AND-WRITE-ONE THRU E110-EXIT
025200         VARYING WS-SUB FROM 1 BY 1
025300         UNTIL WS-SUB > WS-SEED-COUNT.
025400     CLOSE INVR-FILE.
025500 E100-EXIT.
025600     EXIT.
025700
025800 E110-BUILD-AND-WRITE-ONE.
025900     MOVE SPACES TO CAB-INVR-REC.
026000     STRING 'INV-' CAB-RUN-YYYYMM '-' WS-SEED-T-PROJECT-ID (WS-SUB)
026100         DELIMITED BY SIZE INTO INVR-INVOICE-NUMBER.
026200     MOVE WS-SEED-T-PROJECT-ID (WS-SUB)    TO INVR-PROJECT-ID.
026300     MOVE WS-SEED-T-CLIENT-NAME (WS-SUB)   TO INVR-CLIENT-NAME.
026400     MOVE WS-SEED-T-PROJECT-NAME (WS-SUB)  TO INVR-PROJECT-NAME.
026500     STRING CAB-RUN-YYYY '-' CAB-RUN-MM '-' CAB-RUN-DD
026600         DELIMITED BY SIZE INTO INVR-ISSUE-DATE.
026700     PERFORM F100-COMPUTE-DUE-DATE THRU F100-EXIT.
026800     STRING CAB-RUN-YYYY '-' CAB-RUN-MM
026900         DELIMITED BY SIZE INTO INVR-BILLING-PERIOD.
027000     MOVE WS-SEED-T-AMOUNT (WS-SUB)         TO INVR-BILLING-AMOUNT.
027100     PERFORM G100-MAP-PM-NAME THRU G100-EXIT.
027200     MOVE 'SYSTEM DEVELOPMENT AND MAINTENANCE'
027300         TO INVR-WORK-DESCRIPTION.
027400     PERFORM H100-WRITE-ONE-INVR THRU H100-EXIT.
027500     ADD 1 TO WS-INVOICE-CTR.
027600 E110-EXIT.
027700     EXIT.
027800
027900 F100-COMPUTE-DUE-DATE.
028000     MOVE CAB-RUN-YYYY TO WS-DD-YEAR.
028100     MOVE CAB-RUN-MM   TO WS-DD-MONTH.
028200     MOVE CAB-RUN-DD   TO WS-DD-DAY.
028300     PERFORM F110-ADD-ONE-DAY THRU F110-EXIT
028400         VARYING WS-DD-ITER FROM 1 BY 1
028500         UNTIL WS-DD-ITER > 30.
028600     MOVE WS-DD-YEAR  TO WS-DD-YEAR-ED.
028700     MOVE WS-DD-MONTH TO WS-DD-MONTH-ED.
028800     MOVE WS-DD-DAY   TO WS-DD-DAY-ED.
028900     STRING WS-DD-YEAR-ED '-' WS-DD-MONTH-ED '-' WS-DD-DAY-ED
029000         DELIMITED BY SIZE INTO INVR-DUE-DATE.
029100 F100-EXIT.
029200     EXIT.
029300
029400 F110-ADD-ONE-DAY.
029500     PERFORM F120-CHECK-LEAP-YEAR THRU F120-EXIT.
029600     MOVE WS-DIM-ENTRY (WS-DD-MONTH) TO WS-DD-DIM.
029700     IF WS-DD-MONTH = 2 AND WS-IS-LEAP-YEAR
029800         ADD 1 TO WS-DD-DIM
029900     END-IF.
030000     ADD 1 TO WS-DD-DAY.
030100     IF WS-DD-DAY > WS-DD-DIM
030200         MOVE 1 TO WS-DD-DAY
030300         ADD 1 TO WS-DD-MONTH
030400         IF WS-DD-MONTH > 12
030500             MOVE 1 TO WS-DD-MONTH
030600             ADD 1 TO WS-DD-YEAR
030700         END-IF
030800     END-IF.
030900 F110-EXIT.
031000     EXIT.
031100
031200 F120-CHECK-LEAP-YEAR.
031300     MOVE 'N' TO WS-LEAP-SW.
031400     DIVIDE WS-DD-YEAR BY 4 GIVING WS-LEAP-QUOT
031500         REMAINDER WS-LEAP-REM-4.
031600     IF WS-LEAP-REM-4 = ZERO
031700         DIVIDE WS-DD-YEAR BY 100 GIVING WS-LEAP-QUOT
031800             REMAINDER WS-LEAP-REM-100
031900         IF WS-LEAP-REM-100 NOT = ZERO
032000             MOVE 'Y' TO WS-LEAP-SW
032100         ELSE
032200             DIVIDE WS-DD-YEAR BY 400 GIVING WS-LEAP-QUOT
032300                 REMAINDER WS-LEAP-REM-400
032400             IF WS-LEAP-REM-400 = ZERO
032500                 MOVE 'Y' TO WS-LEAP-SW
032600             END-IF
032700         END-IF
032800     END-IF.
032900 F120-EXIT.
033000     EXIT.
033100
033200* UNMAPPED PM-ID FALLS THROUGH UNCHANGED PER THE AUDIT RULE - THE
033300* NINE-ENTRY TABLE IS NOT EXPECTED TO COVER EVERY PM ON THE ROLLS.
033400 G100-MAP-PM-NAME.
033500     MOVE WS-SEED-T-PM-ID (WS-SUB) TO INVR-PM-NAME.
033600     SET CAB-PM-IX TO 1.
033700     SEARCH CAB-PM-ENTRY VARYING CAB-PM-IX
033800         AT END NEXT SENTENCE
033900         WHEN CAB-PM-ID (CAB-PM-IX) = WS-SEED-T-PM-ID (WS-SUB)
034000             MOVE CAB-PM-DISPLAY-NAME (CAB-PM-IX) TO INVR-PM-NAME
034100     END-SEARCH.
034200 G100-EXIT.
034300     EXIT.
034400
034500 H100-WRITE-ONE-INVR.
034600     STRING INVR-INVOICE-NUMBER   DELIMITED BY SIZE ','
034700            INVR-PROJECT-ID       DELIMITED BY SIZE ','
034800            INVR-CLIENT-NAME      DELIMITED BY SIZE ','
034900            INVR-PROJECT-NAME     DELIMITED BY SIZE ','
035000            INVR-ISSUE-DATE       DELIMITED BY SIZE ','
035100            INVR-DUE-DATE         DELIMITED BY SIZE ','
035200            INVR-BILLING-PERIOD   DELIMITED BY SIZE ','
035300            INVR-BILLING-AMOUNT   DELIMITED BY SIZE ','
035400            INVR-PM-NAME          DELIMITED BY SIZE ','
035500            INVR-WORK-DESCRIPTION DELIMITED BY SIZE
035600            INTO INVR-FILE-REC.
035700     WRITE INVR-FILE-REC.
035800 H100-EXIT.
035900     EXIT.
036000
036100 Y100-ADD-ERROR.
036200     ADD 1 TO WS-ERROR-COUNT CAB-ERROR-CTR.
036300
036400 Z100-PRINT-REPORT.
036500     OPEN OUTPUT RPT-FILE.
036600     MOVE CAB-SEPARATOR-LINE TO RPT-LINE.
036700     WRITE RPT-LINE.
036800     MOVE 'INVOICE HEADER PREPARATION REPORT - CAB5000' TO RPT-LINE.
036900     WRITE RPT-LINE.
037000     STRING '  RUN DATE ......... ' CAB-RUN-YYYY '-' CAB-RUN-MM
037100            '-' CAB-RUN-DD DELIMITED BY SIZE INTO RPT-LINE.
037200     WRITE RPT-LINE.
037300     STRING '  INVOICE SEED ..... ' SEED-PATH
037400         DELIMITED BY SIZE INTO RPT-LINE.
037500     WRITE RPT-LINE.
037600     STRING '  INVOICE REGISTER . ' INVR-PATH
037700         DELIMITED BY SIZE INTO RPT-LINE.
037800     WRITE RPT-LINE.
037900     MOVE 'SUMMARY' TO RPT-LINE.
038000     WRITE RPT-LINE.
038100     MOVE WS-SEED-COUNT TO CAB-ED-COUNT.
038200     STRING '  SEED RECORDS READ .. ' CAB-ED-COUNT
038300         DELIMITED BY SIZE INTO RPT-LINE.
038400     WRITE RPT-LINE.
038500     MOVE WS-INVOICE-CTR TO CAB-ED-COUNT.
038600     STRING '  INVOICES GENERATED . ' CAB-ED-COUNT
038700         DELIMITED BY SIZE INTO RPT-LINE.
038800     WRITE RPT-LINE.
038900     MOVE 'ERRORS' TO RPT-LINE.
039000     WRITE RPT-LINE.
039100     PERFORM Z110-PRINT-ONE-ERROR THRU Z110-EXIT
039200         VARYING WS-SUB FROM 1 BY 1
039300         UNTIL WS-SUB > WS-ERROR-COUNT.
039400     MOVE CAB-SEPARATOR-LINE TO RPT-LINE.
039500     WRITE RPT-LINE.
039600     CLOSE RPT-FILE.
039700 Z100-EXIT.
039800     EXIT.
039900
040000 Z110-PRINT-ONE-ERROR.
040100     MOVE WS-ERROR-ENTRY (WS-SUB) TO RPT-LINE.
040200     WRITE RPT-LINE.
040300 Z110-EXIT.
040400     EXIT.
