000100***************************************************************
000200* CAB4100  - MATCHING VALIDATOR
000300* CASH APPLICATION & BILLING PROCESSING SYSTEM (CABPS)
000400*---------------------------------------------------------------
000500* CROSS-VALIDATES THE JOURNAL FILE WRITTEN BY CAB4000 AGAINST THE
000600* NORMALIZED MATCH FILE WRITTEN BY CAB3000: REQUIRED-FIELD, DATE
000700* AND CREATED-AT FORMAT, AMOUNT AND SCORE-RANGE, ENTRY-TYPE,
000800* ACCOUNTING-BALANCE, CROSS-FILE MATCHING-CONSISTENCY, AMOUNT-
000900* OUTLIER AND DUPLICATE-ENTRY CHECKS. PRINTS A PASS/FAIL REPORT.
001000* OVERALL PASS REQUIRES THE TYPES, ACCOUNTING-BALANCE, MATCHING-
001100* CONSISTENCY AND DUPLICATE-ENTRY CHECKS TO PASS.
001200*---------------------------------------------------------------
001300* CHANGE LOG
001400* DATE     PGMR  REQ#      DESCRIPTION
001500* 04/30/94 RJT   ORIG      ORIGINAL PROGRAM                       RJT     
001600* 09/22/95 RJT   CR0201    ADDED PER-TRANSACTION CASH/REVENUE     RJT     
001700*                          PAIR IMBALANCE WARNING
001800* 04/03/97 LKW   CR0388    ADDED AMOUNT-OUTLIER WARNING - MEAN    LKW     
001900*                          PLUS OR MINUS 3 STANDARD DEVIATIONS
002000* 11/30/98 LKW   Y2K       Y2K REVIEW - DATE/CREATED-AT EDITS     LKW     
002100*                          ALREADY FULL 4-DIGIT YEAR, NO CHANGE
002200* 07/14/01 DMH   CR0699    STANDARDIZED REPORT LAYOUT WITH OTHER  DMH     
002300*                          CABPS VALIDATORS
002400* 04/09/02 DMH   CR0722    RE-COLUMNED THE WHOLE PROGRAM - A      DMH     
002500*                          COPY/PASTE FROM AN OLD LISTING HAD
002600*                          SHIFTED COLUMN 7 OUT OF THE INDICATOR
002700*                          AREA
002800* 10/02/02 DMH   CR0749    MOVED THE WORK-TABLE SUBSCRIPTS OUT OF DMH     
002900*                          WS-COUNTERS TO THEIR OWN 77-LEVELS
003000***************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    CAB4100.
003300 AUTHOR.        R J TANAKA.
003400 INSTALLATION.  CABPS - CASH APPLICATION & BILLING SYSTEM.
003500 DATE-WRITTEN.  04/30/94.
003600 DATE-COMPILED.
003700 SECURITY.      COMPANY CONFIDENTIAL - PRODUCTION BATCH LIBRARY.
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT JRNL-FILE  ASSIGN TO DYNAMIC JRNL-PATH
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS IS WS-JRNL-STATUS.
004900     SELECT MTCH-FILE  ASSIGN TO DYNAMIC MTCH-PATH
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS IS WS-MTCH-STATUS.
005200     SELECT RPT-FILE   ASSIGN TO DYNAMIC RPT-PATH
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS IS WS-RPT-STATUS.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  JRNL-FILE
005900     LABEL RECORDS ARE STANDARD.
006000 01  JRNL-FILE-REC                  PIC X(220).
006100
006200 FD  MTCH-FILE
006300     LABEL RECORDS ARE STANDARD.
006400 01  MTCH-FILE-REC                  PIC X(220).
006500
006600 FD  RPT-FILE
006700     LABEL RECORDS ARE STANDARD.
006800 01  RPT-LINE                       PIC X(132).
006900
007000 WORKING-STORAGE SECTION.
007100     COPY 'cabps-ctrl.dd.cbl'.
007200     COPY 'cabps-wrk.dd.cbl'.
007300     COPY 'cabps-mtch.dd.cbl'.
007400     COPY 'cabps-jrnl.dd.cbl'.
007500
007600 01  WS-PATHS.
007700     05  JRNL-PATH                  PIC X(60)
007800         VALUE 'JOURNAL_FILE.DAT'.
007900     05  MTCH-PATH                  PIC X(60)
008000         VALUE 'NORMALIZED_MATCH.DAT'.
008100     05  RPT-PATH                   PIC X(60)
008200         VALUE 'CAB4100.RPT'.
008300
008400 01  WS-FILE-STATUS-GROUP.
008500     05  WS-JRNL-STATUS             PIC X(2) VALUE '00'.
008600     05  WS-MTCH-STATUS             PIC X(2) VALUE '00'.
008700     05  WS-RPT-STATUS              PIC X(2) VALUE '00'.
008800
008900 01  WS-JRNL-TABLE-CTL.
009000     05  WS-JRNL-COUNT              PIC S9(7) COMP-3 VALUE 0.
009100 01  WS-JRNL-TABLE.
009200     05  WS-JRNL-ENTRY OCCURS 0 TO 10000 TIMES
009300             DEPENDING ON WS-JRNL-COUNT
009400             INDEXED BY WS-JRNL-IX.
009500         10  WS-JRNL-T-DATE         PIC X(10).
009600         10  WS-JRNL-T-TXN-ID       PIC X(30).
009700         10  WS-JRNL-T-PROJECT-ID   PIC X(8).
009800         10  WS-JRNL-T-CLIENT-NAME  PIC X(40).
009900         10  WS-JRNL-T-DR-ACCT      PIC X(12).
010000         10  WS-JRNL-T-CR-ACCT      PIC X(12).
010100         10  WS-JRNL-T-AMOUNT       PIC S9(9) COMP-3.
010200         10  WS-JRNL-T-DESCRIPTION  PIC X(80).
010300         10  WS-JRNL-T-SCORE        PIC 9V999 COMP-3.
010400         10  WS-JRNL-T-ENTRY-TYPE   PIC X(20).
010500         10  WS-JRNL-T-CREATED-AT   PIC X(19).
010600         10  WS-JRNL-T-FOUND-SW     PIC X(1).
010700
010800 01  WS-MTCH-TABLE-CTL.
010900     05  WS-MTCH-COUNT              PIC S9(5) COMP-3 VALUE 0.
011000 01  WS-MTCH-TABLE.
011100     05  WS-MTCH-ENTRY OCCURS 0 TO 5000 TIMES
011200             DEPENDING ON WS-MTCH-COUNT
011300             INDEXED BY WS-MTCH-IX.
011400         10  WS-MTCH-T-TXN-ID       PIC X(30).
011500         10  WS-MTCH-T-PROJECT-ID   PIC X(8).
011600         10  WS-MTCH-T-CLIENT-NAME  PIC X(40).
011700         10  WS-MTCH-T-AMOUNT       PIC S9(9) COMP-3.
011800         10  WS-MTCH-T-MATCHED-AMT  PIC S9(9) COMP-3.
011900         10  WS-MTCH-T-SCORE        PIC 9V999 COMP-3.
012000         10  WS-MTCH-T-FOUND-SW     PIC X(1).
012100
012200 01  WS-EOF-SWITCHES.
012300     05  WS-JRNL-EOF-SW             PIC X(1) VALUE 'N'.
012400         88  WS-JRNL-EOF            VALUE 'Y'.
012500     05  WS-MTCH-EOF-SW             PIC X(1) VALUE 'N'.
012600         88  WS-MTCH-EOF            VALUE 'Y'.
012700
012800 01  WS-COUNTERS.
012900     05  WS-TOTAL-DEBIT             PIC S9(11) COMP-3 VALUE 0.
013000     05  WS-TOTAL-CREDIT            PIC S9(11) COMP-3 VALUE 0.
013100     05  WS-REV-COUNT               PIC S9(5) COMP    VALUE 0.
013200     05  WS-REV-AMOUNT              PIC S9(9) COMP-3  VALUE 0.
013300
013400
013500* STANDALONE TABLE SUBSCRIPTS.
013600 77  WS-SUB                         PIC S9(5) COMP    VALUE 0.
013700 77  WS-SUB-2                       PIC S9(5) COMP    VALUE 0.
013800 01  WS-XREF-WORK.
013900     05  WS-XREF-HIT-SW             PIC X(1).
014000     05  WS-BAL-DIFF                PIC S9(11) COMP-3.
014100     05  WS-PAIR-DIFF               PIC S9(9)  COMP-3.
014200     05  WS-AMT-DIFF                PIC S9(9)  COMP-3.
014300     05  WS-SCORE-DIFF              PIC S9V999 COMP-3.
014400
014500* ACCUMULATORS FOR MEAN/STDDEV OUTLIER CHECK.
014600 01  WS-STAT-WORK.
014700     05  WS-STAT-SUM                PIC S9(13)V99 COMP-3.
014800     05  WS-STAT-SUM-SQ             PIC S9(18)V99 COMP-3.
014900     05  WS-STAT-MEAN               PIC S9(13)V999 COMP-3.
015000     05  WS-STAT-VARIANCE           PIC S9(18)V999 COMP-3.
015100     05  WS-STAT-STDDEV             PIC S9(13)V999 COMP-3.
015200     05  WS-STAT-UPPER              PIC S9(13)V999 COMP-3.
015300     05  WS-STAT-LOWER              PIC S9(13)V999 COMP-3.
015400* ALTERNATE VIEW OF THE COMPUTED MEAN FOR REPORT EDIT.
015500 01  FILLER REDEFINES WS-STAT-WORK.
015600     05  FILLER                     PIC X(19).
015700     05  WS-STAT-MEAN-INT           PIC S9(13) COMP-3.
015800
015900* NEWTON-RAPHSON SQUARE ROOT WORK AREA FOR THE STDDEV CALC - NO
016000* INTRINSIC SQRT FUNCTION ON THIS SHOP'S COMPILER.
016100 01  WS-SQRT-WORK.
016200     05  WS-SQRT-RADICAND           PIC S9(18)V999 COMP-3.
016300     05  WS-SQRT-GUESS              PIC S9(13)V999 COMP-3.
016400     05  WS-SQRT-PRIOR              PIC S9(13)V999 COMP-3.
016500     05  WS-SQRT-ITER               PIC S9(4) COMP.
016600
016700* PASS/FAIL SWITCHES - EIGHT CHECKS PRINTED ON THE VALIDATION REPORT.
016800 01  WS-CHECK-RESULTS.
016900     05  WS-CK-FILE-EXISTS          PIC X(4) VALUE 'PASS'.
017000     05  WS-CK-FILE-READABLE        PIC X(4) VALUE 'PASS'.
017100     05  WS-CK-REQUIRED-COLS        PIC X(4) VALUE 'PASS'.
017200     05  WS-CK-DATA-TYPES           PIC X(4) VALUE 'PASS'.
017300     05  WS-CK-ACCOUNTING-BAL       PIC X(4) VALUE 'PASS'.
017400     05  WS-CK-MATCH-CONSIST        PIC X(4) VALUE 'PASS'.
017500     05  WS-CK-AMOUNT-CONSIST       PIC X(4) VALUE 'PASS'.
017600     05  WS-CK-DUPLICATES           PIC X(4) VALUE 'PASS'.
017700
017800 01  WS-ERROR-TABLE.
017900     05  WS-ERROR-COUNT             PIC S9(5) COMP-3 VALUE 0.
018000     05  WS-ERROR-ENTRY OCCURS 0 TO 500 TIMES
018100             DEPENDING ON WS-ERROR-COUNT
018200             PIC X(80).
018300 01  WS-WARNING-TABLE.
018400     05  WS-WARNING-COUNT           PIC S9(5) COMP-3 VALUE 0.
018500     05  WS-WARNING-ENTRY OCCURS 0 TO 500 TIMES
018600             DEPENDING ON WS-WARNING-COUNT
018700             PIC X(80).
018800
018900 PROCEDURE DIVISION.
019000
019100 A010-MAIN-LINE.
019200     PERFORM B100-INITIALIZE.
019300     PERFORM C100-LOAD-JOURNAL-FILE THRU C100-EXIT.
019400     PERFORM C200-LOAD-MATCH-FILE THRU C200-EXIT.
019500     IF WS-CK-FILE-EXISTS = 'PASS'
019600         PERFORM D100-EDIT-JRNL-TABLE THRU D100-EXIT
019700             VARYING WS-SUB FROM 1 BY 1
019800             UNTIL WS-SUB > WS-JRNL-COUNT
019900         PERFORM D200-EDIT-MTCH-TABLE THRU D200-EXIT
020000             VARYING WS-SUB FROM 1 BY 1
020100             UNTIL WS-SUB > WS-MTCH-COUNT
020200         PERFORM E100-CHECK-DUPLICATES THRU E100-EXIT
020300         PERFORM F100-CHECK-ACCOUNTING-BAL THRU F100-EXIT
020400         PERFORM G100-CHECK-MATCH-CONSIST THRU G100-EXIT
020500         PERFORM H100-COMPUTE-OUTLIERS THRU H100-EXIT
020600     END-IF.
020700     PERFORM Z100-PRINT-REPORT THRU Z100-EXIT.
020800     IF CAB-ERROR-CTR > ZERO
020900         MOVE 16 TO RETURN-CODE
021000     END-IF.
021100     STOP RUN.
021200
021300 B100-INITIALIZE.
021400     MOVE ZERO TO WS-JRNL-COUNT WS-MTCH-COUNT
021500                  WS-TOTAL-DEBIT WS-TOTAL-CREDIT
021600                  CAB-ERROR-CTR CAB-WARNING-CTR
021700                  WS-STAT-SUM WS-STAT-SUM-SQ.
021800
021900* THE JOURNAL FILE IS THE HARD-REQUIRED INPUT - NO JOURNAL, NO
022000* VALIDATION RUN IS POSSIBLE.
022100 C100-LOAD-JOURNAL-FILE.
022200     OPEN INPUT JRNL-FILE.
022300     IF WS-JRNL-STATUS NOT = '00'
022400         MOVE 'FAIL' TO WS-CK-FILE-EXISTS WS-CK-FILE-READABLE
022500         PERFORM Y100-ADD-ERROR
022600         MOVE 'JOURNAL FILE COULD NOT BE OPENED' TO
022700             WS-ERROR-ENTRY (WS-ERROR-COUNT)
022800         GO TO C100-EXIT
022900     END-IF.
023000     PERFORM C110-READ-JRNL-REC
023100         UNTIL WS-JRNL-EOF.
023200     CLOSE JRNL-FILE.
023300 C100-EXIT.
023400     EXIT.
023500
023600 C110-READ-JRNL-REC.
023700     READ JRNL-FILE INTO JRNL-FILE-REC
023800         AT END MOVE 'Y' TO WS-JRNL-EOF-SW.
023900     IF NOT WS-JRNL-EOF
024000         ADD 1 TO WS-JRNL-COUNT
024100         UNSTRING JRNL-FILE-REC DELIMITED BY ','
024200             INTO WS-JRNL-T-DATE (WS-JRNL-COUNT)
024300                  WS-JRNL-T-TXN-ID (WS-JRNL-COUNT)
024400                  WS-JRNL-T-PROJECT-ID (WS-JRNL-COUNT)
024500                  WS-JRNL-T-CLIENT-NAME (WS-JRNL-COUNT)
024600                  WS-JRNL-T-DR-ACCT (WS-JRNL-COUNT)
024700                  WS-JRNL-T-CR-ACCT (WS-JRNL-COUNT)
024800                  WS-JRNL-T-AMOUNT (WS-JRNL-COUNT)
024900                  WS-JRNL-T-DESCRIPTION (WS-JRNL-COUNT)
025000                  WS-JRNL-T-SCORE (WS-JRNL-COUNT)
025100                  WS-JRNL-T-ENTRY-TYPE (WS-JRNL-COUNT)
025200                  WS-JRNL-T-CREATED-AT (WS-JRNL-COUNT)
025300         END-UNSTRING
025400         MOVE 'N' TO WS-JRNL-T-FOUND-SW (WS-JRNL-COUNT)
025500     END-IF.
025600
025700* THE MATCH FILE IS A SOFT DEPENDENCY FOR THIS VALIDATOR - IF IT
025800* IS MISSING, THE CROSS-FILE CHECKS ARE LIMITED BUT THE JOURNAL
025900* CHECKS STILL RUN.
026000 C200-LOAD-MATCH-FILE.
026100     OPEN INPUT MTCH-FILE.
026200     IF WS-MTCH-STATUS NOT = '00'
026300         PERFORM Y200-ADD-WARNING
026400         MOVE 'MATCH SUGGESTION FILE NOT AVAILABLE - CROSS CHECKS' TO
026500             WS-WARNING-ENTRY (WS-WARNING-COUNT)
026600         GO TO C200-EXIT
026700     END-IF.
026800     PERFORM C210-READ-MTCH-REC
026900         UNTIL WS-MTCH-EOF.
027000     CLOSE MTCH-FILE.
027100 C200-EXIT.
027200     EXIT.
027300
027400 C210-READ-MTCH-REC.
027500     READ MTCH-FILE INTO MTCH-FILE-REC
027600         AT END MOVE 'Y' TO WS-MTCH-EOF-SW.
027700     IF NOT WS-MTCH-EOF
027800         ADD 1 TO WS-MTCH-COUNT
027900         UNSTRING MTCH-FILE-REC DELIMITED BY ','
028000             INTO WS-MTCH-T-TXN-ID (WS-MTCH-COUNT)
028100                  WS-MTCH-T-PROJECT-ID (WS-MTCH-COUNT)
028200                  WS-MTCH-T-CLIENT-NAME (WS-MTCH-COUNT)
028300                  WS-MTCH-T-AMOUNT (WS-MTCH-COUNT)
028400                  WS-MTCH-T-MATCHED-AMT (WS-MTCH-COUNT)
028500                  WS-MTCH-T-SCORE (WS-MTCH-COUNT)
028600         END-UNSTRING
028700         MOVE 'N' TO WS-MTCH-T-FOUND-SW (WS-MTCH-COUNT)
028800     END-IF.
028900
029000* MISSING COLUMNS, DATE/CREATED-AT FORMAT, AMOUNT AND SCORE
029100* RANGE, AND ENTRY-TYPE MEMBERSHIP - ALL HARD ERRORS PER THE
029200* JOURNAL FILE EDIT RULES AGREED WITH ACCOUNTING.
029300 D100-EDIT-JRNL-TABLE.
029400     IF WS-JRNL-T-TXN-ID (WS-SUB) = SPACES OR
029500        WS-JRNL-T-PROJECT-ID (WS-SUB) = SPACES OR
029600        WS-JRNL-T-CLIENT-NAME (WS-SUB) = SPACES OR
029700        WS-JRNL-T-DR-ACCT (WS-SUB) = SPACES OR
029800        WS-JRNL-T-CR-ACCT (WS-SUB) = SPACES OR
029900        WS-JRNL-T-DESCRIPTION (WS-SUB) = SPACES OR
030000        WS-JRNL-T-ENTRY-TYPE (WS-SUB) = SPACES
030100         MOVE 'FAIL' TO WS-CK-REQUIRED-COLS
030200         PERFORM Y100-ADD-ERROR
030300         STRING 'JOURNAL REQUIRED FIELD MISSING - ROW '
030400                WS-SUB DELIMITED BY SIZE
030500                INTO WS-ERROR-ENTRY (WS-ERROR-COUNT)
030600     END-IF.
030700     IF WS-JRNL-T-DATE (WS-SUB) (5:1) NOT = '-' OR
030800        WS-JRNL-T-DATE (WS-SUB) (8:1) NOT = '-'
030900         MOVE 'FAIL' TO WS-CK-DATA-TYPES
031000         PERFORM Y100-ADD-ERROR
031100         STRING 'JOURNAL DATE NOT YYYY-MM-DD FORMAT - ROW '
031200                WS-SUB DELIMITED BY SIZE
031300                INTO WS-ERROR-ENTRY (WS-ERROR-COUNT)
031400     END-IF.
031500     IF WS-JRNL-T-CREATED-AT (WS-SUB) (5:1) NOT = '-' OR
031600        WS-JRNL-T-CREATED-AT (WS-SUB) (8:1) NOT = '-' OR
031700        WS-JRNL-T-CREATED-AT (WS-SUB) (14:1) NOT = ':' OR
031800        WS-JRNL-T-CREATED-AT (WS-SUB) (17:1) NOT = ':'
031900         MOVE 'FAIL' TO WS-CK-DATA-TYPES
032000         PERFORM Y100-ADD-ERROR
032100         STRING 'JOURNAL CREATED-AT NOT A VALID TIMESTAMP - ROW '
032200                WS-SUB DELIMITED BY SIZE
032300                INTO WS-ERROR-ENTRY (WS-ERROR-COUNT)
032400     END-IF.
032500     IF WS-JRNL-T-AMOUNT (WS-SUB) NOT > ZERO
032600         MOVE 'FAIL' TO WS-CK-DATA-TYPES
032700         PERFORM Y100-ADD-ERROR
032800         STRING 'JOURNAL AMOUNT NOT NUMERIC OR NOT POSITIVE - ROW '
032900                WS-SUB DELIMITED BY SIZE
033000                INTO WS-ERROR-ENTRY (WS-ERROR-COUNT)
033100     END-IF.
033200     IF WS-JRNL-T-SCORE (WS-SUB) < 0 OR
033300        WS-JRNL-T-SCORE (WS-SUB) > 1
033400         MOVE 'FAIL' TO WS-CK-DATA-TYPES
033500         PERFORM Y100-ADD-ERROR
033600         STRING 'JOURNAL MATCH-SCORE OUT OF RANGE - ROW '
033700                WS-SUB DELIMITED BY SIZE
033800                INTO WS-ERROR-ENTRY (WS-ERROR-COUNT)
033900     END-IF.
034000     IF WS-JRNL-T-ENTRY-TYPE (WS-SUB) NOT = 'cash_receipt        ' AND
034100        WS-JRNL-T-ENTRY-TYPE (WS-SUB) NOT = 'revenue_recognition ' AND
034200        WS-JRNL-T-ENTRY-TYPE (WS-SUB) NOT = 'manual_review       '
034300         MOVE 'FAIL' TO WS-CK-DATA-TYPES
034400         PERFORM Y100-ADD-ERROR
034500         STRING 'JOURNAL ENTRY-TYPE NOT A VALID VALUE - ROW '
034600                WS-SUB DELIMITED BY SIZE
034700                INTO WS-ERROR-ENTRY (WS-ERROR-COUNT)
034800     END-IF.
034900     COMPUTE WS-STAT-SUM = WS-STAT-SUM +
035000         WS-JRNL-T-AMOUNT (WS-SUB).
035100     COMPUTE WS-STAT-SUM-SQ = WS-STAT-SUM-SQ +
035200         (WS-JRNL-T-AMOUNT (WS-SUB) * WS-JRNL-T-AMOUNT (WS-SUB)).
035300 D100-EXIT.
035400     EXIT.
035500
035600* MISSING COLUMNS AND AMOUNT/SCORE RANGE ARE HARD ERRORS ON THE
035700* MATCH SIDE - MATCHED-AMOUNT IS NOT RE-EDITED HERE, U6 ALREADY
035800* VALIDATED IT BEFORE POSTING.
035900 D200-EDIT-MTCH-TABLE.
036000     IF WS-MTCH-T-TXN-ID (WS-SUB) = SPACES OR
036100        WS-MTCH-T-PROJECT-ID (WS-SUB) = SPACES OR
036200        WS-MTCH-T-CLIENT-NAME (WS-SUB) = SPACES
036300         MOVE 'FAIL' TO WS-CK-REQUIRED-COLS
036400         PERFORM Y100-ADD-ERROR
036500         STRING 'MATCH FILE REQUIRED FIELD MISSING - ROW '
036600                WS-SUB DELIMITED BY SIZE
036700                INTO WS-ERROR-ENTRY (WS-ERROR-COUNT)
036800     END-IF.
036900     IF WS-MTCH-T-AMOUNT (WS-SUB) NOT > ZERO
037000         MOVE 'FAIL' TO WS-CK-DATA-TYPES
037100         PERFORM Y100-ADD-ERROR
037200         STRING 'MATCH FILE AMOUNT NOT NUMERIC OR NOT POSITIVE - ROW '
037300                WS-SUB DELIMITED BY SIZE
037400                INTO WS-ERROR-ENTRY (WS-ERROR-COUNT)
037500     END-IF.
037600     IF WS-MTCH-T-SCORE (WS-SUB) < 0 OR
037700        WS-MTCH-T-SCORE (WS-SUB) > 1
037800         MOVE 'FAIL' TO WS-CK-DATA-TYPES
037900         PERFORM Y100-ADD-ERROR
038000         STRING 'MATCH FILE SCORE OUT OF RANGE - ROW '
038100                WS-SUB DELIMITED BY SIZE
038200                INTO WS-ERROR-ENTRY (WS-ERROR-COUNT)
038300     END-IF.
038400 D200-EXIT.
038500     EXIT.
038600
038700* DUPLICATE (TRANSACTION-ID, ENTRY-TYPE) IS A HARD ERROR; DUPLICATE
038800* (DATE, TRANSACTION-ID, AMOUNT) IS A WARNING ONLY.
038900 E100-CHECK-DUPLICATES.
039000     IF WS-JRNL-COUNT < 2
039100         GO TO E100-EXIT
039200     END-IF.
039300     PERFORM E110-DUP-OUTER-ROW THRU E110-EXIT
039400         VARYING WS-SUB FROM 1 BY 1
039500         UNTIL WS-SUB > WS-JRNL-COUNT.
039600 E100-EXIT.
039700     EXIT.
039800
039900 E110-DUP-OUTER-ROW.
040000     PERFORM E120-DUP-INNER-ROW THRU E120-EXIT
040100         VARYING WS-SUB-2 FROM 1 BY 1
040200         UNTIL WS-SUB-2 > WS-JRNL-COUNT.
040300 E110-EXIT.
040400     EXIT.
040500
040600 E120-DUP-INNER-ROW.
040700     IF WS-SUB < WS-SUB-2 AND
040800        WS-JRNL-T-TXN-ID (WS-SUB) = WS-JRNL-T-TXN-ID (WS-SUB-2) AND
040900        WS-JRNL-T-ENTRY-TYPE (WS-SUB) = WS-JRNL-T-ENTRY-TYPE (WS-SUB-2)
041000         MOVE 'FAIL' TO WS-CK-DUPLICATES
041100         PERFORM Y100-ADD-ERROR
041200         STRING 'DUPLICATE (TRANSACTION-ID,ENTRY-TYPE) - ROWS '
041300                WS-SUB ' AND ' WS-SUB-2
041400                DELIMITED BY SIZE
041500                INTO WS-ERROR-ENTRY (WS-ERROR-COUNT)
041600     END-IF.
041700     IF WS-SUB < WS-SUB-2 AND
041800        WS-JRNL-T-DATE (WS-SUB) = WS-JRNL-T-DATE (WS-SUB-2) AND
041900        WS-JRNL-T-TXN-ID (WS-SUB) = WS-JRNL-T-TXN-ID (WS-SUB-2) AND
042000        WS-JRNL-T-AMOUNT (WS-SUB) = WS-JRNL-T-AMOUNT (WS-SUB-2)
042100         PERFORM Y200-ADD-WARNING
042200         STRING 'POSSIBLE DUPLICATE (DATE,TRANSACTION-ID,AMOUNT) - '
042300                'ROWS ' WS-SUB ' AND ' WS-SUB-2
042400                DELIMITED BY SIZE
042500                INTO WS-WARNING-ENTRY (WS-WARNING-COUNT)
042600     END-IF.
042700 E120-EXIT.
042800     EXIT.
042900
043000* TOTAL CASH DEBITS VS TOTAL SALES CREDITS MUST AGREE WITHIN 1 YEN
043100* (HARD ERROR); EACH CASH-RECEIPT ENTRY'S OWN REVENUE-RECOGNITION
043200* PAIR MUST AGREE IN COUNT AND AMOUNT WITHIN 1 YEN (WARNING ONLY).
043300 F100-CHECK-ACCOUNTING-BAL.
043400     PERFORM F110-SUM-ONE-ROW THRU F110-EXIT
043500         VARYING WS-SUB FROM 1 BY 1
043600         UNTIL WS-SUB > WS-JRNL-COUNT.
043700     COMPUTE WS-BAL-DIFF = WS-TOTAL-DEBIT - WS-TOTAL-CREDIT.
043800     IF WS-BAL-DIFF < 0
043900         COMPUTE WS-BAL-DIFF = WS-BAL-DIFF * -1
044000     END-IF.
044100     IF WS-BAL-DIFF > 1
044200         MOVE 'FAIL' TO WS-CK-ACCOUNTING-BAL
044300         PERFORM Y100-ADD-ERROR
044400         MOVE 'TOTAL CASH DEBITS VS TOTAL SALES CREDITS OUT OF BAL' TO
044500             WS-ERROR-ENTRY (WS-ERROR-COUNT)
044600     END-IF.
044700     PERFORM F120-CHECK-ONE-PAIR THRU F120-EXIT
044800         VARYING WS-SUB FROM 1 BY 1
044900         UNTIL WS-SUB > WS-JRNL-COUNT.
045000 F100-EXIT.
045100     EXIT.
045200
045300 F110-SUM-ONE-ROW.
045400     IF WS-JRNL-T-DR-ACCT (WS-SUB) = 'CASH        '
045500         ADD WS-JRNL-T-AMOUNT (WS-SUB) TO WS-TOTAL-DEBIT
045600     END-IF.
045700     IF WS-JRNL-T-CR-ACCT (WS-SUB) = 'SALES       '
045800         ADD WS-JRNL-T-AMOUNT (WS-SUB) TO WS-TOTAL-CREDIT
045900     END-IF.
046000 F110-EXIT.
046100     EXIT.
046200
046300 F120-CHECK-ONE-PAIR.
046400     IF WS-JRNL-T-ENTRY-TYPE (WS-SUB) NOT = 'cash_receipt        '
046500         GO TO F120-EXIT
046600     END-IF.
046700     MOVE ZERO TO WS-REV-COUNT WS-REV-AMOUNT.
046800     PERFORM F130-SCAN-FOR-REVENUE THRU F130-EXIT
046900         VARYING WS-SUB-2 FROM 1 BY 1
047000         UNTIL WS-SUB-2 > WS-JRNL-COUNT.
047100     IF WS-REV-COUNT = 0
047200         PERFORM Y200-ADD-WARNING
047300         STRING 'CASH/REVENUE ENTRY-COUNT IMBALANCE FOR '
047400                WS-JRNL-T-TXN-ID (WS-SUB) DELIMITED BY SPACE
047500                INTO WS-WARNING-ENTRY (WS-WARNING-COUNT)
047600     ELSE
047700         COMPUTE WS-PAIR-DIFF =
047800             WS-JRNL-T-AMOUNT (WS-SUB) - WS-REV-AMOUNT
047900         IF WS-PAIR-DIFF < 0
048000             COMPUTE WS-PAIR-DIFF = WS-PAIR-DIFF * -1
048100         END-IF
048200         IF WS-PAIR-DIFF > 1
048300             PERFORM Y200-ADD-WARNING
048400             STRING 'CASH/REVENUE AMOUNT IMBALANCE FOR '
048500                    WS-JRNL-T-TXN-ID (WS-SUB) DELIMITED BY SPACE
048600                    INTO WS-WARNING-ENTRY (WS-WARNING-COUNT)
048700         END-IF
048800     END-IF.
048900 F120-EXIT.
049000     EXIT.
049100
049200 F130-SCAN-FOR-REVENUE.
049300     IF WS-JRNL-T-TXN-ID (WS-SUB-2) = WS-JRNL-T-TXN-ID (WS-SUB) AND
049400        WS-JRNL-T-ENTRY-TYPE (WS-SUB-2) = 'revenue_recognition '
049500         ADD 1 TO WS-REV-COUNT
049600         ADD WS-JRNL-T-AMOUNT (WS-SUB-2) TO WS-REV-AMOUNT
049700     END-IF.
049800 F130-EXIT.
049900     EXIT.
050000
050100* CROSS-FILE MATCHING CONSISTENCY - JOURNAL CASH-RECEIPT AMOUNT VS
050200* MATCH MATCHED-AMOUNT WITHIN 1 YEN IS A HARD ERROR; SCORE WITHIN
050300* 0.001 AND TRANSACTION-ID PRESENT IN BOTH FILES ARE WARNINGS.
050400 G100-CHECK-MATCH-CONSIST.
050500     IF WS-MTCH-COUNT = 0
050600         GO TO G100-EXIT
050700     END-IF.
050800     PERFORM G110-CHECK-ONE-MATCH-ROW THRU G110-EXIT
050900         VARYING WS-SUB FROM 1 BY 1
051000         UNTIL WS-SUB > WS-MTCH-COUNT.
051100     PERFORM G200-CHECK-ONE-JRNL-ROW THRU G200-EXIT
051200         VARYING WS-SUB FROM 1 BY 1
051300         UNTIL WS-SUB > WS-JRNL-COUNT.
051400 G100-EXIT.
051500     EXIT.
051600
051700 G110-CHECK-ONE-MATCH-ROW.
051800     MOVE 'N' TO WS-XREF-HIT-SW.
051900     PERFORM G120-SCAN-JRNL-FOR-MATCH THRU G120-EXIT
052000         VARYING WS-SUB-2 FROM 1 BY 1
052100         UNTIL WS-SUB-2 > WS-JRNL-COUNT.
052200     IF WS-XREF-HIT-SW = 'N'
052300         PERFORM Y200-ADD-WARNING
052400         STRING 'TRANSACTION-ID IN MATCH FILE ONLY - '
052500                WS-MTCH-T-TXN-ID (WS-SUB) DELIMITED BY SPACE
052600                INTO WS-WARNING-ENTRY (WS-WARNING-COUNT)
052700     END-IF.
052800 G110-EXIT.
052900     EXIT.
053000
053100 G120-SCAN-JRNL-FOR-MATCH.
053200     IF WS-JRNL-T-TXN-ID (WS-SUB-2) NOT = WS-MTCH-T-TXN-ID (WS-SUB)
053300         GO TO G120-EXIT
053400     END-IF.
053500     MOVE 'Y' TO WS-MTCH-T-FOUND-SW (WS-SUB) WS-XREF-HIT-SW.
053600     MOVE 'Y' TO WS-JRNL-T-FOUND-SW (WS-SUB-2).
053700     IF WS-JRNL-T-ENTRY-TYPE (WS-SUB-2) NOT = 'cash_receipt        '
053800         GO TO G120-EXIT
053900     END-IF.
054000     COMPUTE WS-AMT-DIFF =
054100         WS-JRNL-T-AMOUNT (WS-SUB-2) - WS-MTCH-T-MATCHED-AMT (WS-SUB).
054200     IF WS-AMT-DIFF < 0
054300         COMPUTE WS-AMT-DIFF = WS-AMT-DIFF * -1
054400     END-IF.
054500     IF WS-AMT-DIFF > 1
054600         MOVE 'FAIL' TO WS-CK-MATCH-CONSIST
054700         PERFORM Y100-ADD-ERROR
054800         STRING 'AMOUNT MISMATCH JOURNAL VS MATCH FOR '
054900                WS-JRNL-T-TXN-ID (WS-SUB-2) DELIMITED BY SPACE
055000                INTO WS-ERROR-ENTRY (WS-ERROR-COUNT)
055100     END-IF.
055200     COMPUTE WS-SCORE-DIFF =
055300         WS-JRNL-T-SCORE (WS-SUB-2) - WS-MTCH-T-SCORE (WS-SUB).
055400     IF WS-SCORE-DIFF < 0
055500         COMPUTE WS-SCORE-DIFF = WS-SCORE-DIFF * -1
055600     END-IF.
055700     IF WS-SCORE-DIFF > 0.001
055800         PERFORM Y200-ADD-WARNING
055900         STRING 'SCORE MISMATCH JOURNAL VS MATCH FOR '
056000                WS-JRNL-T-TXN-ID (WS-SUB-2) DELIMITED BY SPACE
056100                INTO WS-WARNING-ENTRY (WS-WARNING-COUNT)
056200     END-IF.
056300 G120-EXIT.
056400     EXIT.
056500
056600 G200-CHECK-ONE-JRNL-ROW.
056700     IF WS-JRNL-T-FOUND-SW (WS-SUB) = 'N'
056800         PERFORM Y200-ADD-WARNING
056900         STRING 'TRANSACTION-ID IN JOURNAL FILE ONLY - '
057000                WS-JRNL-T-TXN-ID (WS-SUB) DELIMITED BY SPACE
057100                INTO WS-WARNING-ENTRY (WS-WARNING-COUNT)
057200     END-IF.
057300 G200-EXIT.
057400     EXIT.
057500
057600* MEAN +/- 3 STANDARD DEVIATIONS OVER THE JOURNAL AMOUNT COLUMN -
057700* POPULATION FORMULA. FILES WITH FEWER THAN 2 ROWS PRODUCE NO
057800* OUTLIER WARNINGS.
057900 H100-COMPUTE-OUTLIERS.
058000     IF WS-JRNL-COUNT < 2
058100         GO TO H100-EXIT
058200     END-IF.
058300     COMPUTE WS-STAT-MEAN =
058400         WS-STAT-SUM / WS-JRNL-COUNT.
058500     COMPUTE WS-STAT-VARIANCE =
058600         (WS-STAT-SUM-SQ / WS-JRNL-COUNT) -
058700         (WS-STAT-MEAN * WS-STAT-MEAN).
058800     MOVE WS-STAT-VARIANCE TO WS-SQRT-RADICAND.
058900     PERFORM H120-SQUARE-ROOT THRU H120-EXIT.
059000     MOVE WS-SQRT-GUESS TO WS-STAT-STDDEV.
059100     COMPUTE WS-STAT-UPPER =
059200         WS-STAT-MEAN + (3 * WS-STAT-STDDEV).
059300     COMPUTE WS-STAT-LOWER =
059400         WS-STAT-MEAN - (3 * WS-STAT-STDDEV).
059500     PERFORM H110-CHECK-ONE-OUTLIER THRU H110-EXIT
059600         VARYING WS-SUB FROM 1 BY 1
059700         UNTIL WS-SUB > WS-JRNL-COUNT.
059800 H100-EXIT.
059900     EXIT.
060000
060100 H110-CHECK-ONE-OUTLIER.
060200     IF WS-JRNL-T-AMOUNT (WS-SUB) > WS-STAT-UPPER OR
060300        WS-JRNL-T-AMOUNT (WS-SUB) < WS-STAT-LOWER
060400         PERFORM Y200-ADD-WARNING
060500         STRING 'JOURNAL AMOUNT OUTLIER - '
060600                WS-JRNL-T-TXN-ID (WS-SUB) DELIMITED BY SPACE
060700                INTO WS-WARNING-ENTRY (WS-WARNING-COUNT)
060800     END-IF.
060900 H110-EXIT.
061000     EXIT.
061100
061200* NEWTON-RAPHSON ITERATION - INITIAL GUESS IS HALF THE RADICAND,
061300* 20 PASSES IS AMPLY CONVERGENT FOR THIS TABLE'S YEN-AMOUNT RANGES.
061400 H120-SQUARE-ROOT.
061500     IF WS-SQRT-RADICAND NOT > ZERO
061600         MOVE ZERO TO WS-SQRT-GUESS
061700         GO TO H120-EXIT
061800     END-IF.
061900     COMPUTE WS-SQRT-GUESS = WS-SQRT-RADICAND / 2.
062000     MOVE ZERO TO WS-SQRT-ITER.
062100     PERFORM H130-SQRT-ONE-PASS THRU H130-EXIT
062200         VARYING WS-SQRT-ITER FROM 1 BY 1
062300         UNTIL WS-SQRT-ITER > 20.
062400 H120-EXIT.
062500     EXIT.
062600
062700 H130-SQRT-ONE-PASS.
062800     MOVE WS-SQRT-GUESS TO WS-SQRT-PRIOR.
062900     COMPUTE WS-SQRT-GUESS =
063000         (WS-SQRT-PRIOR + (WS-SQRT-RADICAND / WS-SQRT-PRIOR)) / 2.
063100 H130-EXIT.
063200     EXIT.
063300
063400 Y100-ADD-ERROR.
063500     ADD 1 TO WS-ERROR-COUNT CAB-ERROR-CTR.
063600
063700 Y200-ADD-WARNING.
063800     ADD 1 TO WS-WARNING-COUNT CAB-WARNING-CTR.
063900
064000 Z100-PRINT-REPORT.
064100     OPEN OUTPUT RPT-FILE.
064200     MOVE CAB-SEPARATOR-LINE TO RPT-LINE.
064300     WRITE RPT-LINE.
064400     MOVE 'CASH MATCH VALIDATION REPORT - CAB4100' TO RPT-LINE.
064500     WRITE RPT-LINE.
064600     MOVE 'SUMMARY' TO RPT-LINE.
064700     WRITE RPT-LINE.
064800     MOVE WS-JRNL-COUNT TO CAB-ED-COUNT.
064900     STRING '  TOTAL JOURNAL ENTRIES  ' CAB-ED-COUNT
065000         DELIMITED BY SIZE INTO RPT-LINE.
065100     WRITE RPT-LINE.
065200     MOVE WS-TOTAL-DEBIT TO CAB-ED-AMOUNT.
065300     STRING '  TOTAL DEBIT AMOUNT ... ' CAB-ED-AMOUNT
065400         DELIMITED BY SIZE INTO RPT-LINE.
065500     WRITE RPT-LINE.
065600     MOVE WS-TOTAL-CREDIT TO CAB-ED-AMOUNT.
065700     STRING '  TOTAL CREDIT AMOUNT .. ' CAB-ED-AMOUNT
065800         DELIMITED BY SIZE INTO RPT-LINE.
065900     WRITE RPT-LINE.
066000     MOVE 'VALIDATION RESULTS' TO RPT-LINE.
066100     WRITE RPT-LINE.
066200     STRING '  FILE_EXISTS .......... ' WS-CK-FILE-EXISTS
066300         DELIMITED BY SIZE INTO RPT-LINE.
066400     WRITE RPT-LINE.
066500     STRING '  FILE_READABLE ........ ' WS-CK-FILE-READABLE
066600         DELIMITED BY SIZE INTO RPT-LINE.
066700     WRITE RPT-LINE.
066800     STRING '  REQUIRED_COLUMNS ..... ' WS-CK-REQUIRED-COLS
066900         DELIMITED BY SIZE INTO RPT-LINE.
067000     WRITE RPT-LINE.
067100     STRING '  DATA_TYPES ........... ' WS-CK-DATA-TYPES
067200         DELIMITED BY SIZE INTO RPT-LINE.
067300     WRITE RPT-LINE.
067400     STRING '  ACCOUNTING_BALANCE ... ' WS-CK-ACCOUNTING-BAL
067500         DELIMITED BY SIZE INTO RPT-LINE.
067600     WRITE RPT-LINE.
067700     STRING '  MATCHING_CONSISTENCY . ' WS-CK-MATCH-CONSIST
067800         DELIMITED BY SIZE INTO RPT-LINE.
067900     WRITE RPT-LINE.
068000     STRING '  AMOUNT_CONSISTENCY ... ' WS-CK-AMOUNT-CONSIST
068100         DELIMITED BY SIZE INTO RPT-LINE.
068200     WRITE RPT-LINE.
068300     STRING '  DUPLICATE_ENTRIES .... ' WS-CK-DUPLICATES
068400         DELIMITED BY SIZE INTO RPT-LINE.
068500     WRITE RPT-LINE.
068600     MOVE 'ERRORS' TO RPT-LINE.
068700     WRITE RPT-LINE.
068800     PERFORM Z110-PRINT-ONE-ERROR THRU Z110-EXIT
068900         VARYING WS-SUB FROM 1 BY 1
069000         UNTIL WS-SUB > WS-ERROR-COUNT.
069100     MOVE 'WARNINGS' TO RPT-LINE.
069200     WRITE RPT-LINE.
069300     PERFORM Z120-PRINT-ONE-WARNING THRU Z120-EXIT
069400         VARYING WS-SUB FROM 1 BY 1
069500         UNTIL WS-SUB > WS-WARNING-COUNT.
069600     MOVE CAB-SEPARATOR-LINE TO RPT-LINE.
069700     WRITE RPT-LINE.
069800     CLOSE RPT-FILE.
069900 Z100-EXIT.
070000     EXIT.
070100
070200 Z110-PRINT-ONE-ERROR.
070300     MOVE WS-ERROR-ENTRY (WS-SUB) TO RPT-LINE.
070400     WRITE RPT-LINE.
070500 Z110-EXIT.
070600     EXIT.
070700
070800 Z120-PRINT-ONE-WARNING.
070900     MOVE WS-WARNING-ENTRY (WS-SUB) TO RPT-LINE.
071000     WRITE RPT-LINE.
071100 Z120-EXIT.
071200     EXIT.
