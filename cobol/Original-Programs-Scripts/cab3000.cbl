000100***************************************************************
000200* CAB3000  - MATCH SUGGESTION CONVERTER
000300* CASH APPLICATION & BILLING PROCESSING SYSTEM (CABPS)
000400*---------------------------------------------------------------
000500* CONVERTS THE RAW MATCH SUGGESTION FILE (WRITTEN OFFLINE BY THE
000600* UPSTREAM MATCHING STEP) INTO THE NORMALIZED MATCH FILE CONSUMED BY
000700* CAB4000/CAB4100. RESOLVES CLIENT NAME BY PROJECT-ID FIRST,
000800* THEN BY REVERSE LOOKUP ON CLIENT NAME WHEN THE PROJECT-ID
000900* LOOKUP MISSES - FANNING OUT ONE OUTPUT ROW PER CANDIDATE
001000* PROJECT-ID WHEN THE REVERSE LOOKUP IS AMBIGUOUS. VALIDATES
001100* AND REPAIRS EACH ROW BEFORE IT IS WRITTEN.
001200*---------------------------------------------------------------
001300* CHANGE LOG
001400* DATE     PGMR  REQ#      DESCRIPTION
001500* 04/16/94 RJT   ORIG      ORIGINAL PROGRAM                       RJT     
001600* 09/22/95 RJT   CR0201    ADDED CLIENT-NAME REVERSE LOOKUP AND   RJT     
001700*                          MULTI-CANDIDATE FAN-OUT
001800* 04/03/97 LKW   CR0388    ADDED REPAIR PASS FOR SCORE/AMOUNT/    LKW     
001900*                          TRANSACTION-ID DEFECTS
002000* 11/30/98 LKW   Y2K       Y2K REVIEW - NO 2-DIGIT YEAR FIELDS    LKW     
002100*                          IN THIS PROGRAM, NO CHANGE
002200* 07/14/01 DMH   CR0699    STANDARDIZED REPORT LAYOUT WITH        DMH     
002300*                          OTHER CABPS PROCESSORS
002400* 10/02/02 DMH   CR0749    REWORDED THE UPSTREAM-MATCHING BANNER  DMH     
002500*                          COMMENT AND MOVED THE WORK-TABLE
002600*                          SUBSCRIPT TO ITS OWN 77-LEVEL
002700***************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.    CAB3000.
003000 AUTHOR.        R J TANAKA.
003100 INSTALLATION.  CABPS - CASH APPLICATION & BILLING SYSTEM.
003200 DATE-WRITTEN.  04/16/94.
003300 DATE-COMPILED.
003400 SECURITY.      COMPANY CONFIDENTIAL - PRODUCTION BATCH LIBRARY.
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT SEED-FILE  ASSIGN TO DYNAMIC SEED-PATH
004400            ORGANIZATION IS LINE SEQUENTIAL
004500            FILE STATUS IS WS-SEED-STATUS.
004600     SELECT MSUG-FILE  ASSIGN TO DYNAMIC MSUG-PATH
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS IS WS-MSUG-STATUS.
004900     SELECT MTCH-FILE  ASSIGN TO DYNAMIC MTCH-PATH
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS IS WS-MTCH-STATUS.
005200     SELECT RPT-FILE   ASSIGN TO DYNAMIC RPT-PATH
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS IS WS-RPT-STATUS.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  SEED-FILE
005900     LABEL RECORDS ARE STANDARD.
006000 01  SEED-FILE-REC                  PIC X(180).
006100
006200 FD  MSUG-FILE
006300     LABEL RECORDS ARE STANDARD.
006400 01  MSUG-FILE-REC                  PIC X(140).
006500
006600 FD  MTCH-FILE
006700     LABEL RECORDS ARE STANDARD.
006800 01  MTCH-FILE-REC                  PIC X(220).
006900
007000 FD  RPT-FILE
007100     LABEL RECORDS ARE STANDARD.
007200 01  RPT-LINE                       PIC X(132).
007300
007400 WORKING-STORAGE SECTION.
007500     COPY 'cabps-ctrl.dd.cbl'.
007600     COPY 'cabps-wrk.dd.cbl'.
007700     COPY 'cabps-seed.dd.cbl'.
007800     COPY 'cabps-msug.dd.cbl'.
007900     COPY 'cabps-mtch.dd.cbl'.
008000
008100 01  WS-PATHS.
008200     05  SEED-PATH                  PIC X(60)
008300         VALUE 'INVOICE_SEED_FILE.DAT'.
008400     05  MSUG-PATH                  PIC X(60)
008500         VALUE 'MATCH_SUGGESTION.DAT'.
008600     05  MTCH-PATH                  PIC X(60)
008700         VALUE 'NORMALIZED_MATCH.DAT'.
008800     05  RPT-PATH                   PIC X(60)
008900         VALUE 'CAB3000.RPT'.
009000
009100 01  WS-FILE-STATUS-GROUP.
009200     05  WS-SEED-STATUS             PIC X(2) VALUE '00'.
009300     05  WS-MSUG-STATUS             PIC X(2) VALUE '00'.
009400     05  WS-MTCH-STATUS             PIC X(2) VALUE '00'.
009500     05  WS-RPT-STATUS              PIC X(2) VALUE '00'.
009600
009700* PROJECT-ID / CLIENT-NAME MAP BUILT FROM THE INVOICE SEED FILE -
009800* SUPPORTS BOTH THE FORWARD (BY PROJECT-ID) AND REVERSE (BY
009900* CLIENT-NAME) LOOKUPS. NO SEPARATE REVERSE TABLE IS KEPT - A
010000* REVERSE LOOKUP IS A FULL SCAN COLLECTING EVERY HIT.
010100 01  WS-INVMAP-TABLE-CTL.
010200     05  WS-INVMAP-COUNT            PIC S9(5) COMP-3 VALUE 0.
010300 01  WS-INVMAP-TABLE.
010400     05  WS-INVMAP-ENTRY OCCURS 0 TO 5000 TIMES
010500             DEPENDING ON WS-INVMAP-COUNT
010600             INDEXED BY WS-INVMAP-IX.
010700         10  WS-INVMAP-T-PROJECT-ID PIC X(8).
010800         10  WS-INVMAP-T-CLIENT-NAME PIC X(40).
010900
011000* CANDIDATE LIST FOR THE CURRENT SUGGESTION'S REVERSE LOOKUP.
011100 01  WS-CAND-TABLE-CTL.
011200     05  WS-CAND-COUNT              PIC S9(5) COMP-3 VALUE 0.
011300 01  WS-CAND-TABLE.
011400     05  WS-CAND-ENTRY OCCURS 0 TO 50 TIMES
011500             DEPENDING ON WS-CAND-COUNT
011600             INDEXED BY WS-CAND-IX
011700             PIC X(8).
011800
011900 01  WS-EOF-SWITCHES.
012000     05  WS-SEED-EOF-SW             PIC X(1) VALUE 'N'.
012100         88  WS-SEED-EOF            VALUE 'Y'.
012200     05  WS-MSUG-EOF-SW             PIC X(1) VALUE 'N'.
012300         88  WS-MSUG-EOF            VALUE 'Y'.
012400     05  WS-RESOLVED-SW             PIC X(1) VALUE 'N'.
012500         88  WS-RESOLVED            VALUE 'Y'.
012600
012700 01  WS-COUNTERS.
012800     05  WS-IN-COUNT                PIC S9(7) COMP    VALUE 0.
012900     05  WS-OUT-COUNT               PIC S9(7) COMP    VALUE 0.
013000     05  WS-FANOUT-COUNT            PIC S9(7) COMP    VALUE 0.
013100     05  WS-OUT-TOTAL-AMOUNT        PIC S9(11) COMP-3 VALUE 0.
013200     05  WS-OUT-SCORE-SUM           PIC S9(9)V999 COMP-3 VALUE 0.
013300     05  WS-AVG-SCORE               PIC 9V999 COMP-3   VALUE 0.
013400     05  WS-OVERLAP-COUNT           PIC S9(7) COMP    VALUE 0.
013500
013600* STANDALONE TABLE SUBSCRIPT.
013700 77  WS-SUB                         PIC S9(5) COMP    VALUE 0.
013800* WORK FIELDS USED WHILE RESOLVING ONE SUGGESTION.
013900 01  WS-RESOLVE-WORK.
014000     05  WS-RES-PROJECT-ID          PIC X(8).
014100     05  WS-RES-CLIENT-NAME         PIC X(40).
014200     05  WS-PAYID-LEN               PIC S9(4) COMP.
014300     05  WS-TXNID-WORK              PIC X(30).
014400
014500* REASON-LIST WORK - UP TO 5 UNMATCHED REASONS PER ROW.
014600 01  WS-REASON-WORK.
014700     05  WS-REASON-COUNT            PIC S9(4) COMP    VALUE 0.
014800     05  WS-REASON-TEXT             PIC X(100).
014900     05  WS-REASON-CAND-SW          PIC X(1) VALUE 'N'.
015000     05  WS-COMMENT-WORK            PIC X(100).
015100     05  WS-CONF-EDIT               PIC 9.99.
015200
015300 01  WS-CHECK-RESULTS.
015400     05  WS-CK-NON-EMPTY            PIC X(4) VALUE 'PASS'.
015500     05  WS-CK-REQUIRED-FIELDS      PIC X(4) VALUE 'PASS'.
015600     05  WS-CK-SCORE-RANGE          PIC X(4) VALUE 'PASS'.
015700
015800 01  WS-ERROR-TABLE.
015900     05  WS-ERROR-COUNT             PIC S9(5) COMP-3 VALUE 0.
016000     05  WS-ERROR-ENTRY OCCURS 0 TO 500 TIMES
016100             DEPENDING ON WS-ERROR-COUNT
016200             PIC X(80).
016300 01  WS-WARNING-TABLE.
016400     05  WS-WARNING-COUNT           PIC S9(5) COMP-3 VALUE 0.
016500     05  WS-WARNING-ENTRY OCCURS 0 TO 500 TIMES
016600             DEPENDING ON WS-WARNING-COUNT
016700             PIC X(80).
016800
016900 PROCEDURE DIVISION.
017000
017100 A010-MAIN-LINE.
017200     PERFORM B100-INITIALIZE.
017300     PERFORM C100-LOAD-INVOICE-MAP THRU C100-EXIT.
017400     PERFORM D100-OPEN-FILES THRU D100-EXIT.
017500     PERFORM E100-PROCESS-ONE-SUGGESTION THRU E100-EXIT
017600         UNTIL WS-MSUG-EOF.
017700     PERFORM N100-CLOSE-INPUTS.
017800     PERFORM G100-VALIDATE-OUTPUT THRU G100-EXIT.
017900     PERFORM Z100-PRINT-REPORT THRU Z100-EXIT.
018000     IF CAB-ERROR-CTR > ZERO
018100         MOVE 16 TO RETURN-CODE
018200     END-IF.
018300     STOP RUN.
018400
018500 B100-INITIALIZE.
018600     MOVE ZERO TO WS-INVMAP-COUNT WS-IN-COUNT WS-OUT-COUNT
018700                  WS-FANOUT-COUNT WS-OUT-TOTAL-AMOUNT
018800                  WS-OUT-SCORE-SUM WS-OVERLAP-COUNT
018900                  CAB-ERROR-CTR CAB-WARNING-CTR.
019000     ACCEPT CAB-RUN-DATE FROM DATE YYYYMMDD.
019100
019200 C100-LOAD-INVOICE-MAP.
019300     OPEN INPUT SEED-FILE.
019400     IF WS-SEED-STATUS NOT = '00'
019500         PERFORM Y200-ADD-WARNING
019600         MOVE 'INVOICE SEED FILE NOT AVAILABLE - MAP EMPTY' TO
019700             WS-WARNING-ENTRY (WS-WARNING-COUNT)
019800         GO TO C100-EXIT
019900     END-IF.
020000     PERFORM C110-READ-SEED-REC
020100         UNTIL WS-SEED-EOF.
020200     CLOSE SEED-FILE.
020300 C100-EXIT.
020400     EXIT.
020500
020600 C110-READ-SEED-REC.
020700     READ SEED-FILE INTO SEED-FILE-REC
020800         AT END MOVE 'Y' TO WS-SEED-EOF-SW.
020900     IF NOT WS-SEED-EOF
021000         ADD 1 TO WS-INVMAP-COUNT
021100         UNSTRING SEED-FILE-REC DELIMITED BY ','
021200             INTO WS-INVMAP-T-PROJECT-ID (WS-INVMAP-COUNT)
021300                  seed-client-id
021400                  WS-INVMAP-T-CLIENT-NAME (WS-INVMAP-COUNT)
021500         END-UNSTRING
021600     END-IF.
021700
021800 D100-OPEN-FILES.
021900     OPEN INPUT MSUG-FILE.
022000     IF WS-MSUG-STATUS NOT = '00'
022100         DISPLAY 'CAB3000 - CANNOT OPEN MATCH SUGGESTION FILE '
022200                 WS-MSUG-STATUS
022300         MOVE 'Y' TO CAB-FATAL-SW
022400         STOP RUN
022500     END-IF.
022600     OPEN OUTPUT MTCH-FILE.
022700 D100-EXIT.
022800     EXIT.
022900
023000 E100-PROCESS-ONE-SUGGESTION.
023100     READ MSUG-FILE INTO MSUG-FILE-REC
023200         AT END MOVE 'Y' TO WS-MSUG-EOF-SW.
023300     IF WS-MSUG-EOF
023400         GO TO E100-EXIT
023500     END-IF.
023600     ADD 1 TO WS-IN-COUNT.
023700     UNSTRING MSUG-FILE-REC DELIMITED BY ','
023800         INTO msug-invoice-id
023900              msug-payment-id
024000              msug-client-name
024100              msug-match-type
024200              msug-confidence-score
024300              msug-match-amount
024400              msug-status
024500     END-UNSTRING.
024600     PERFORM F100-RESOLVE-CLIENT THRU F100-EXIT.
024700     IF WS-CAND-COUNT > 1
024800         PERFORM F300-BUILD-CANDIDATE-ROW THRU F300-EXIT
024900             VARYING WS-SUB FROM 1 BY 1
025000             UNTIL WS-SUB > WS-CAND-COUNT
025100     ELSE
025200         PERFORM F400-BUILD-NORMAL-ROW THRU F400-EXIT
025300     END-IF.
025400 E100-EXIT.
025500     EXIT.
025600
025700* RESOLVE CLIENT-NAME BY PROJECT-ID FIRST; ON A MISS, IF THE
025800* SUGGESTION CARRIES A CLIENT NAME, REVERSE-LOOK-UP CANDIDATE
025900* PROJECT-IDS BY THAT NAME. WS-CAND-COUNT > 1 SIGNALS FAN-OUT TO
026000* THE CALLER; WS-CAND-COUNT OF 0 OR 1 IS HANDLED BY F400.
026100 F100-RESOLVE-CLIENT.
026200     MOVE ZERO TO WS-CAND-COUNT.
026300     MOVE msug-invoice-id TO WS-RES-PROJECT-ID.
026400     MOVE 'Unknown                                 ' TO
026500         WS-RES-CLIENT-NAME.
026600     MOVE 'N' TO WS-RESOLVED-SW.
026700     IF WS-INVMAP-COUNT > 0
026800         SET WS-INVMAP-IX TO 1
026900         SEARCH WS-INVMAP-ENTRY VARYING WS-INVMAP-IX
027000             AT END NEXT SENTENCE
027100             WHEN WS-INVMAP-T-PROJECT-ID (WS-INVMAP-IX) =
027200                  msug-invoice-id
027300                 MOVE WS-INVMAP-T-CLIENT-NAME (WS-INVMAP-IX) TO
027400                     WS-RES-CLIENT-NAME
027500                 MOVE 'Y' TO WS-RESOLVED-SW
027600         END-SEARCH
027700     END-IF.
027800     IF WS-RESOLVED OR msug-client-name = SPACES
027900         GO TO F100-EXIT
028000     END-IF.
028100     PERFORM F200-COLLECT-CANDIDATES THRU F200-EXIT
028200         VARYING WS-SUB FROM 1 BY 1
028300         UNTIL WS-SUB > WS-INVMAP-COUNT.
028400     IF WS-CAND-COUNT = 1
028500         MOVE WS-CAND-ENTRY (1) TO WS-RES-PROJECT-ID
028600         MOVE msug-client-name TO WS-RES-CLIENT-NAME
028700     END-IF.
028800 F100-EXIT.
028900     EXIT.
029000
029100 F200-COLLECT-CANDIDATES.
029200     IF WS-INVMAP-T-CLIENT-NAME (WS-SUB) = msug-client-name
029300         ADD 1 TO WS-CAND-COUNT
029400         MOVE WS-INVMAP-T-PROJECT-ID (WS-SUB) TO
029500             WS-CAND-ENTRY (WS-CAND-COUNT)
029600     END-IF.
029700 F200-EXIT.
029800     EXIT.
029900
030000* MULTIPLE CANDIDATES - ONE ROW PER CANDIDATE, EACH NOTING THE
030100* FULL CANDIDATE LIST IN ITS COMMENT. NONE OF THESE ROWS IS
030200* RESOLVED SO THE COMMENT ALWAYS SHOWS THE CANDIDATE-LIST REASON.
030300 F300-BUILD-CANDIDATE-ROW.
030400     MOVE WS-CAND-ENTRY (WS-SUB) TO WS-RES-PROJECT-ID.
030500     MOVE msug-client-name TO WS-RES-CLIENT-NAME.
030600     ADD 1 TO WS-FANOUT-COUNT.
030700     PERFORM H100-BUILD-TXN-ID THRU H100-EXIT.
030800     PERFORM H200-BUILD-REASON-LIST THRU H200-EXIT.
030900     MOVE 'Y' TO WS-REASON-CAND-SW.
031000     PERFORM H300-BUILD-COMMENT THRU H300-EXIT.
031100     PERFORM J100-VALIDATE-ONE-ROW THRU J100-EXIT.
031200     PERFORM K100-REPAIR-ONE-ROW THRU K100-EXIT.
031300     PERFORM L100-WRITE-ONE-ROW THRU L100-EXIT.
031400 F300-EXIT.
031500     EXIT.
031600
031700 F400-BUILD-NORMAL-ROW.
031800     PERFORM H100-BUILD-TXN-ID THRU H100-EXIT.
031900     PERFORM H200-BUILD-REASON-LIST THRU H200-EXIT.
032000     MOVE 'N' TO WS-REASON-CAND-SW.
032100     IF WS-CAND-COUNT = 1
032200         MOVE 'Y' TO WS-REASON-CAND-SW
032300     END-IF.
032400     PERFORM H300-BUILD-COMMENT THRU H300-EXIT.
032500     PERFORM J100-VALIDATE-ONE-ROW THRU J100-EXIT.
032600     PERFORM K100-REPAIR-ONE-ROW THRU K100-EXIT.
032700     PERFORM L100-WRITE-ONE-ROW THRU L100-EXIT.
032800 F400-EXIT.
032900     EXIT.
033000
033100* TXN_<PAYMENT-ID>_<PROJECT-ID> - TRAILING SPACES TRIMMED OFF THE
033200* PAYMENT-ID BEFORE THE UNDERSCORE IS ADDED.
033300 H100-BUILD-TXN-ID.
033400     MOVE ZERO TO WS-PAYID-LEN.
033500     INSPECT msug-payment-id TALLYING WS-PAYID-LEN
033600         FOR CHARACTERS BEFORE INITIAL SPACE.
033700     IF WS-PAYID-LEN = ZERO
033800         STRING 'TXN_' '_' WS-RES-PROJECT-ID
033900             DELIMITED BY SIZE INTO WS-TXNID-WORK
034000     ELSE
034100         STRING 'TXN_' msug-payment-id (1:WS-PAYID-LEN) '_'
034200                WS-RES-PROJECT-ID
034300             DELIMITED BY SIZE INTO WS-TXNID-WORK
034400     END-IF.
034500     MOVE WS-TXNID-WORK TO mtch-transaction-id.
034600     MOVE WS-RES-PROJECT-ID TO mtch-project-id.
034700     MOVE WS-RES-CLIENT-NAME TO mtch-client-name.
034800     MOVE msug-match-amount TO mtch-amount mtch-matched-amount.
034900     MOVE msug-confidence-score TO mtch-match-score.
035000
035100* BUILD THE UNMATCHED-REASON LIST - ONLY WHEN STATUS IS UNMATCHED.
035200 H200-BUILD-REASON-LIST.
035300     MOVE ZERO TO WS-REASON-COUNT.
035400     MOVE SPACES TO WS-REASON-TEXT.
035500     IF NOT MSUG-STAT-UNMATCHED
035600         GO TO H200-EXIT
035700     END-IF.
035800     IF msug-match-amount NOT > ZERO
035900         PERFORM H210-APPEND-REASON THRU H210-EXIT
036000     END-IF.
036100     IF WS-RES-CLIENT-NAME (1:7) = 'Unknown'
036200         MOVE 'CLIENT UNKNOWN' TO WS-COMMENT-WORK
036300         PERFORM H220-STORE-REASON THRU H220-EXIT
036400     END-IF.
036500     IF WS-RES-PROJECT-ID = SPACES
036600         MOVE 'PROJECT ID MISSING' TO WS-COMMENT-WORK
036700         PERFORM H220-STORE-REASON THRU H220-EXIT
036800     END-IF.
036900     IF msug-payment-id = SPACES
037000         MOVE 'PAYMENT ID MISSING' TO WS-COMMENT-WORK
037100         PERFORM H220-STORE-REASON THRU H220-EXIT
037200     END-IF.
037300 H200-EXIT.
037400     EXIT.
037500
037600 H210-APPEND-REASON.
037700     MOVE 'AMOUNT LE ZERO' TO WS-COMMENT-WORK.
037800     PERFORM H220-STORE-REASON THRU H220-EXIT.
037900 H210-EXIT.
038000     EXIT.
038100
038200 H220-STORE-REASON.
038300     ADD 1 TO WS-REASON-COUNT.
038400     IF WS-REASON-COUNT = 1
038500         MOVE WS-COMMENT-WORK TO WS-REASON-TEXT
038600     ELSE
038700         STRING WS-REASON-TEXT DELIMITED BY SPACE
038800                ',' DELIMITED BY SIZE
038900                WS-COMMENT-WORK DELIMITED BY SPACE
039000                INTO WS-REASON-TEXT
039100     END-IF.
039200 H220-EXIT.
039300     EXIT.
039400
039500* COMMENT = "<TYPE> - CONFIDENCE: N.NN - STATUS: <STATUS>" PLUS
039600* " - REASON: <LIST>" WHEN UNMATCHED, PLUS THE CANDIDATE-LIST
039700* NOTE WHEN A REVERSE LOOKUP FOUND ONE OR MORE CANDIDATES.
039800 H300-BUILD-COMMENT.
039900     MOVE msug-confidence-score TO WS-CONF-EDIT.
040000     STRING msug-match-type DELIMITED BY SPACE
040100            ' - CONFIDENCE: ' DELIMITED BY SIZE
040200            WS-CONF-EDIT DELIMITED BY SIZE
040300            ' - STATUS: ' DELIMITED BY SIZE
040400            msug-status DELIMITED BY SPACE
040500            INTO WS-COMMENT-WORK.
040600     IF WS-REASON-COUNT > 0
040700         STRING WS-COMMENT-WORK DELIMITED BY SPACE
040800                ' - REASON: ' DELIMITED BY SIZE
040900                WS-REASON-TEXT DELIMITED BY SPACE
041000                INTO WS-COMMENT-WORK
041100     END-IF.
041200     IF WS-REASON-CAND-SW = 'Y'
041300         STRING WS-COMMENT-WORK DELIMITED BY SPACE
041400                ' - CANDIDATE PROJECT IDS ON FILE' DELIMITED BY SIZE
041500                INTO WS-COMMENT-WORK
041600     END-IF.
041700     MOVE WS-COMMENT-WORK TO mtch-comment.
041800 H300-EXIT.
041900     EXIT.
042000
042100* PER-ROW VALIDATION - REQUIRED FIELDS PRESENT, SCORE IN RANGE.
042200* SCORE OUT OF RANGE IS A HARD ERROR (REPAIRED BELOW REGARDLESS
042300* SO THE RUN CAN STILL PRODUCE USABLE OUTPUT).
042400 J100-VALIDATE-ONE-ROW.
042500     IF mtch-transaction-id = SPACES OR
042600        mtch-project-id = SPACES OR
042700        mtch-client-name = SPACES
042800         MOVE 'FAIL' TO WS-CK-REQUIRED-FIELDS
042900         PERFORM Y100-ADD-ERROR
043000         MOVE 'REQUIRED FIELD MISSING ON OUTPUT ROW' TO
043100             WS-ERROR-ENTRY (WS-ERROR-COUNT)
043200     END-IF.
043300     IF mtch-match-score < 0 OR mtch-match-score > 1
043400         MOVE 'FAIL' TO WS-CK-SCORE-RANGE
043500         PERFORM Y100-ADD-ERROR
043600         MOVE 'MATCH-SCORE OUTSIDE 0.000-1.000 RANGE' TO
043700             WS-ERROR-ENTRY (WS-ERROR-COUNT)
043800     END-IF.
043900     IF mtch-amount NOT > ZERO
044000         PERFORM Y200-ADD-WARNING
044100         MOVE 'AMOUNT NOT POSITIVE ON OUTPUT ROW' TO
044200             WS-WARNING-ENTRY (WS-WARNING-COUNT)
044300     END-IF.
044400     IF mtch-matched-amount NOT > ZERO
044500         PERFORM Y200-ADD-WARNING
044600         MOVE 'MATCHED-AMOUNT NOT POSITIVE ON OUTPUT ROW' TO
044700             WS-WARNING-ENTRY (WS-WARNING-COUNT)
044800     END-IF.
044900     IF mtch-amount NOT = mtch-matched-amount
045000         PERFORM Y200-ADD-WARNING
045100         MOVE 'AMOUNT AND MATCHED-AMOUNT DISAGREE' TO
045200             WS-WARNING-ENTRY (WS-WARNING-COUNT)
045300     END-IF.
045400 J100-EXIT.
045500     EXIT.
045600
045700* REPAIR PASS - CLIENT UNKNOWN GETS THE PROJECT-ID SUFFIXED ON;
045800* NON-POSITIVE AMOUNTS DEFAULT TO 1000; A BAD SCORE GOES TO
045900* 0.500; A TRANSACTION-ID NOT STARTING TXN_ IS REBUILT.
046000 K100-REPAIR-ONE-ROW.
046100     IF mtch-client-name (1:7) = 'Unknown'
046200         STRING 'Unknown_' mtch-project-id
046300             DELIMITED BY SIZE INTO mtch-client-name
046400     END-IF.
046500     IF mtch-amount NOT > ZERO
046600         MOVE 1000 TO mtch-amount mtch-matched-amount
046700     END-IF.
046800     IF mtch-matched-amount NOT > ZERO
046900         MOVE mtch-amount TO mtch-matched-amount
047000     END-IF.
047100     IF mtch-match-score < 0 OR mtch-match-score > 1
047200         MOVE 0.500 TO mtch-match-score
047300     END-IF.
047400     IF mtch-txn-id-lit NOT = 'TXN_'
047500         STRING 'TXN_FIXED_' mtch-project-id
047600             DELIMITED BY SIZE INTO mtch-transaction-id
047700     END-IF.
047800 K100-EXIT.
047900     EXIT.
048000
048100 L100-WRITE-ONE-ROW.
048200     STRING mtch-transaction-id DELIMITED BY SIZE ','
048300            mtch-project-id     DELIMITED BY SIZE ','
048400            mtch-client-name    DELIMITED BY SIZE ','
048500            mtch-amount         DELIMITED BY SIZE ','
048600            mtch-matched-amount DELIMITED BY SIZE ','
048700            mtch-match-score    DELIMITED BY SIZE ','
048800            mtch-comment        DELIMITED BY SIZE
048900            INTO MTCH-FILE-REC.
049000     WRITE MTCH-FILE-REC.
049100     ADD 1 TO WS-OUT-COUNT.
049200     ADD mtch-amount TO WS-OUT-TOTAL-AMOUNT.
049300     ADD mtch-match-score TO WS-OUT-SCORE-SUM.
049400     PERFORM M100-CHECK-OVERLAP THRU M100-EXIT.
049500 L100-EXIT.
049600     EXIT.
049700
049800* PROJECT-ID OVERLAP WITH THE INVOICE DATA - COUNTS EVERY OUTPUT
049900* ROW WHOSE PROJECT-ID IS ON THE INVOICE SEED MAP.
050000 M100-CHECK-OVERLAP.
050100     IF WS-INVMAP-COUNT = 0
050200         GO TO M100-EXIT
050300     END-IF.
050400     SET WS-INVMAP-IX TO 1.
050500     SEARCH WS-INVMAP-ENTRY VARYING WS-INVMAP-IX
050600         AT END NEXT SENTENCE
050700         WHEN WS-INVMAP-T-PROJECT-ID (WS-INVMAP-IX) = mtch-project-id
050800             ADD 1 TO WS-OVERLAP-COUNT
050900     END-SEARCH.
051000 M100-EXIT.
051100     EXIT.
051200
051300 N100-CLOSE-INPUTS.
051400     CLOSE MSUG-FILE.
051500     CLOSE MTCH-FILE.
051600
051700 G100-VALIDATE-OUTPUT.
051800     IF WS-OUT-COUNT = 0
051900         MOVE 'FAIL' TO WS-CK-NON-EMPTY
052000         PERFORM Y100-ADD-ERROR
052100         MOVE 'NO OUTPUT ROWS WERE PRODUCED' TO
052200             WS-ERROR-ENTRY (WS-ERROR-COUNT)
052300     ELSE
052400         COMPUTE WS-AVG-SCORE ROUNDED =
052500             WS-OUT-SCORE-SUM / WS-OUT-COUNT
052600     END-IF.
052700 G100-EXIT.
052800     EXIT.
052900
053000 Y100-ADD-ERROR.
053100     ADD 1 TO WS-ERROR-COUNT CAB-ERROR-CTR.
053200
053300 Y200-ADD-WARNING.
053400     ADD 1 TO WS-WARNING-COUNT CAB-WARNING-CTR.
053500
053600 Z100-PRINT-REPORT.
053700     OPEN OUTPUT RPT-FILE.
053800     MOVE CAB-SEPARATOR-LINE TO RPT-LINE.
053900     WRITE RPT-LINE.
054000     MOVE 'MATCH SUGGESTION CONVERSION REPORT - CAB3000' TO RPT-LINE.
054100     WRITE RPT-LINE.
054200     MOVE 'SUMMARY' TO RPT-LINE.
054300     WRITE RPT-LINE.
054400     MOVE WS-IN-COUNT TO CAB-ED-COUNT.
054500     STRING '  SUGGESTIONS READ .... ' CAB-ED-COUNT
054600         DELIMITED BY SIZE INTO RPT-LINE.
054700     WRITE RPT-LINE.
054800     MOVE WS-OUT-COUNT TO CAB-ED-COUNT.
054900     STRING '  ROWS CONVERTED ...... ' CAB-ED-COUNT
055000         DELIMITED BY SIZE INTO RPT-LINE.
055100     WRITE RPT-LINE.
055200     MOVE WS-FANOUT-COUNT TO CAB-ED-COUNT.
055300     STRING '  FAN-OUT ROWS ........ ' CAB-ED-COUNT
055400         DELIMITED BY SIZE INTO RPT-LINE.
055500     WRITE RPT-LINE.
055600     MOVE WS-OUT-TOTAL-AMOUNT TO CAB-ED-AMOUNT.
055700     STRING '  TOTAL AMOUNT ........ ' CAB-ED-AMOUNT
055800         DELIMITED BY SIZE INTO RPT-LINE.
055900     WRITE RPT-LINE.
056000     MOVE WS-AVG-SCORE TO CAB-ED-SCORE.
056100     STRING '  AVERAGE SCORE ....... ' CAB-ED-SCORE
056200         DELIMITED BY SIZE INTO RPT-LINE.
056300     WRITE RPT-LINE.
056400     MOVE WS-OVERLAP-COUNT TO CAB-ED-COUNT.
056500     STRING '  PROJECT-ID OVERLAP .. ' CAB-ED-COUNT
056600         DELIMITED BY SIZE INTO RPT-LINE.
056700     WRITE RPT-LINE.
056800     MOVE 'VALIDATION RESULTS' TO RPT-LINE.
056900     WRITE RPT-LINE.
057000     STRING '  NON_EMPTY_OUTPUT ..... ' WS-CK-NON-EMPTY
057100         DELIMITED BY SIZE INTO RPT-LINE.
057200     WRITE RPT-LINE.
057300     STRING '  REQUIRED_FIELDS ...... ' WS-CK-REQUIRED-FIELDS
057400         DELIMITED BY SIZE INTO RPT-LINE.
057500     WRITE RPT-LINE.
057600     STRING '  SCORE_RANGE .......... ' WS-CK-SCORE-RANGE
057700         DELIMITED BY SIZE INTO RPT-LINE.
057800     WRITE RPT-LINE.
057900     MOVE 'ERRORS' TO RPT-LINE.
058000     WRITE RPT-LINE.
058100     PERFORM Z110-PRINT-ONE-ERROR THRU Z110-EXIT
058200         VARYING WS-SUB FROM 1 BY 1
058300         UNTIL WS-SUB > WS-ERROR-COUNT.
058400     MOVE 'WARNINGS' TO RPT-LINE.
058500     WRITE RPT-LINE.
058600     PERFORM Z120-PRINT-ONE-WARNING THRU Z120-EXIT
058700         VARYING WS-SUB FROM 1 BY 1
058800         UNTIL WS-SUB > WS-WARNING-COUNT.
058900     MOVE CAB-SEPARATOR-LINE TO RPT-LINE.
059000     WRITE RPT-LINE.
059100     CLOSE RPT-FILE.
059200 Z100-EXIT.
059300     EXIT.
059400
059500 Z110-PRINT-ONE-ERROR.
059600     MOVE WS-ERROR-ENTRY (WS-SUB) TO RPT-LINE.
059700     WRITE RPT-LINE.
059800 Z110-EXIT.
059900     EXIT.
060000
060100 Z120-PRINT-ONE-WARNING.
060200     MOVE WS-WARNING-ENTRY (WS-SUB) TO RPT-LINE.
060300     WRITE RPT-LINE.
060400 Z120-EXIT.
060500     EXIT.
