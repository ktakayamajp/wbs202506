000100***************************************************************
000200* CAB2100  - BANK DATA VALIDATOR
000300* CASH APPLICATION & BILLING PROCESSING SYSTEM (CABPS)
000400*---------------------------------------------------------------
000500* VALIDATES THE PROCESSED BANK TRANSACTION FILE WRITTEN BY
000600* CAB2000: FORMAT, RANGE, DUPLICATE, MATCHING-CONSISTENCY,
000700* AMOUNT-CONSISTENCY AND DATE-CONSISTENCY CHECKS, WITH OUTLIER
000800* AND CROSS-FIELD WARNINGS. PRINTS A PASS/FAIL VALIDATION
000900* REPORT. OVERALL PASS REQUIRES THE TYPES, DUPLICATES AND
001000* MATCHING-CONSISTENCY CHECKS TO PASS - RANGE/AMOUNT/DATE
001100* CHECKS ONLY WARN.
001200*---------------------------------------------------------------
001300* CHANGE LOG
001400* DATE     PGMR  REQ#      DESCRIPTION
001500* 04/12/94 RJT   ORIG      ORIGINAL PROGRAM                       RJT     
001600* 09/22/95 RJT   CR0201    ADDED AMOUNT-CATEGORY BOUNDARY CHECK   RJT     
001700* 04/03/97 LKW   CR0388    ADDED OUTLIER WARNING - MEAN PLUS      LKW     
001800*                          OR MINUS 3 STANDARD DEVIATIONS
001900* 11/30/98 LKW   Y2K       Y2K REVIEW - YEAR RANGE EDIT ALREADY   LKW     
002000*                          FULL 4 DIGITS, NO CHANGE
002100* 03/15/00 DMH   CR0602    ADDED DATE-CONSISTENCY CHECK (YEAR/    DMH     
002200*                          MONTH VS TXN-DATE, PROCESSED-AT ORDER)
002300* 07/14/01 DMH   CR0699    STANDARDIZED REPORT LAYOUT WITH        DMH     
002400*                          OTHER CABPS VALIDATORS
002500* 10/02/02 DMH   CR0749    MOVED THE WORK-TABLE SUBSCRIPTS OUT OF DMH     
002600*                          WS-COUNTERS TO THEIR OWN 77-LEVELS
002700***************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.    CAB2100.
003000 AUTHOR.        R J TANAKA.
003100 INSTALLATION.  CABPS - CASH APPLICATION & BILLING SYSTEM.
003200 DATE-WRITTEN.  04/12/94.
003300 DATE-COMPILED.
003400 SECURITY.      COMPANY CONFIDENTIAL - PRODUCTION BATCH LIBRARY.
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT BKPR-FILE  ASSIGN TO DYNAMIC BKPR-PATH
004400            ORGANIZATION IS LINE SEQUENTIAL
004500            FILE STATUS IS WS-BKPR-STATUS.
004600     SELECT RPT-FILE   ASSIGN TO DYNAMIC RPT-PATH
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS IS WS-RPT-STATUS.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  BKPR-FILE
005300     LABEL RECORDS ARE STANDARD.
005400 01  BKPR-FILE-REC                  PIC X(220).
005500
005600 FD  RPT-FILE
005700     LABEL RECORDS ARE STANDARD.
005800 01  RPT-LINE                       PIC X(132).
005900
006000 WORKING-STORAGE SECTION.
006100     COPY 'cabps-ctrl.dd.cbl'.
006200     COPY 'cabps-wrk.dd.cbl'.
006300     COPY 'cabps-bkpr.dd.cbl'.
006400
006500 01  WS-PATHS.
006600     05  BKPR-PATH                  PIC X(60)
006700         VALUE 'PROCESSED_BANK_TXN.DAT'.
006800     05  RPT-PATH                   PIC X(60)
006900         VALUE 'CAB2100.RPT'.
007000
007100 01  WS-FILE-STATUS-GROUP.
007200     05  WS-BKPR-STATUS             PIC X(2) VALUE '00'.
007300     05  WS-RPT-STATUS              PIC X(2) VALUE '00'.
007400
007500 01  WS-BKPR-TABLE-CTL.
007600     05  WS-BKPR-COUNT              PIC S9(5) COMP-3 VALUE 0.
007700 01  WS-BKPR-TABLE.
007800     05  WS-BKPR-ENTRY OCCURS 0 TO 5000 TIMES
007900             DEPENDING ON WS-BKPR-COUNT
008000             INDEXED BY WS-BKPR-IX.
008100         10  WS-BKPR-T-TXN-DATE     PIC X(10).
008200         10  WS-BKPR-T-CLIENT-NAME  PIC X(40).
008300         10  WS-BKPR-T-AMOUNT       PIC S9(9) COMP-3.
008400         10  WS-BKPR-T-TXN-TYPE     PIC X(8).
008500         10  WS-BKPR-T-PROCESSED-AT PIC X(19).
008600         10  WS-BKPR-T-TXN-ID       PIC X(30).
008700         10  WS-BKPR-T-YEAR         PIC 9(4).
008800         10  WS-BKPR-T-MONTH        PIC 9(2).
008900         10  WS-BKPR-T-CATEGORY     PIC X(6).
009000         10  WS-BKPR-T-STATUS       PIC X(14).
009100         10  WS-BKPR-T-CONFIDENCE   PIC 9V999 COMP-3.
009200
009300 01  WS-EOF-SWITCHES.
009400     05  WS-BKPR-EOF-SW             PIC X(1) VALUE 'N'.
009500         88  WS-BKPR-EOF            VALUE 'Y'.
009600
009700 01  WS-COUNTERS.
009800     05  WS-TOTAL-TRANS             PIC S9(7) COMP    VALUE 0.
009900     05  WS-TOTAL-AMOUNT            PIC S9(11) COMP-3 VALUE 0.
010000     05  WS-MATCHED-AMOUNT          PIC S9(11) COMP-3 VALUE 0.
010100
010200* STANDALONE TABLE SUBSCRIPTS.
010300 77  WS-SUB                         PIC S9(5) COMP    VALUE 0.
010400 77  WS-SUB-2                       PIC S9(5) COMP    VALUE 0.
010500
010600* ACCUMULATORS FOR MEAN/STDDEV OUTLIER CHECK.
010700 01  WS-STAT-WORK.
010800     05  WS-STAT-SUM                PIC S9(13)V99 COMP-3.
010900     05  WS-STAT-SUM-SQ             PIC S9(18)V99 COMP-3.
011000     05  WS-STAT-MEAN               PIC S9(13)V999 COMP-3.
011100     05  WS-STAT-VARIANCE           PIC S9(18)V999 COMP-3.
011200     05  WS-STAT-STDDEV             PIC S9(13)V999 COMP-3.
011300     05  WS-STAT-UPPER              PIC S9(13)V999 COMP-3.
011400     05  WS-STAT-LOWER              PIC S9(13)V999 COMP-3.
011500* ALTERNATE VIEW OF THE COMPUTED MEAN FOR REPORT EDIT.
011600 01  FILLER REDEFINES WS-STAT-WORK.
011700     05  FILLER                     PIC X(19).
011800     05  WS-STAT-MEAN-INT           PIC S9(13) COMP-3.
011900
012000* NEWTON-RAPHSON SQUARE ROOT WORK AREA FOR THE STDDEV CALC -
012100* NO INTRINSIC SQRT FUNCTION ON THIS SHOP'S COMPILER.
012200 01  WS-SQRT-WORK.
012300     05  WS-SQRT-RADICAND           PIC S9(18)V999 COMP-3.
012400     05  WS-SQRT-GUESS              PIC S9(13)V999 COMP-3.
012500     05  WS-SQRT-PRIOR              PIC S9(13)V999 COMP-3.
012600     05  WS-SQRT-ITER               PIC S9(4) COMP.
012700
012800 01  WS-EDIT-WORK.
012900     05  WS-DIGIT-CTR               PIC S9(4) COMP.
013000     05  WS-CAT-MIN OCCURS 3 TIMES  PIC S9(9) COMP-3.
013100     05  WS-CAT-MAX OCCURS 3 TIMES  PIC S9(9) COMP-3.
013200     05  WS-CAT-HIT-SW OCCURS 3 TIMES PIC X(1).
013300     05  WS-CAT-SUB                 PIC S9(4) COMP.
013400
013500* PASS/FAIL SWITCHES - ONE PER VALIDATION RESULTS LINE (NINE
013600* CHECKS, MATCHING THE OTHER CABPS BANK-SIDE VALIDATORS).
013700 01  WS-CHECK-RESULTS.
013800     05  WS-CK-FILE-EXISTS          PIC X(4) VALUE 'PASS'.
013900     05  WS-CK-FILE-READABLE        PIC X(4) VALUE 'PASS'.
014000     05  WS-CK-REQUIRED-COLS        PIC X(4) VALUE 'PASS'.
014100     05  WS-CK-DATA-TYPES           PIC X(4) VALUE 'PASS'.
014200     05  WS-CK-DATA-RANGES          PIC X(4) VALUE 'PASS'.
014300     05  WS-CK-DUPLICATES           PIC X(4) VALUE 'PASS'.
014400     05  WS-CK-MATCH-CONSIST        PIC X(4) VALUE 'PASS'.
014500     05  WS-CK-AMOUNT-CONSIST       PIC X(4) VALUE 'PASS'.
014600     05  WS-CK-DATE-CONSIST         PIC X(4) VALUE 'PASS'.
014700
014800 01  WS-ERROR-TABLE.
014900     05  WS-ERROR-COUNT             PIC S9(5) COMP-3 VALUE 0.
015000     05  WS-ERROR-ENTRY OCCURS 0 TO 500 TIMES
015100             DEPENDING ON WS-ERROR-COUNT
015200             PIC X(80).
015300 01  WS-WARNING-TABLE.
015400     05  WS-WARNING-COUNT           PIC S9(5) COMP-3 VALUE 0.
015500     05  WS-WARNING-ENTRY OCCURS 0 TO 500 TIMES
015600             DEPENDING ON WS-WARNING-COUNT
015700             PIC X(80).
015800
015900 PROCEDURE DIVISION.
016000
016100 A010-MAIN-LINE.
016200     PERFORM B100-INITIALIZE.
016300     PERFORM C100-LOAD-BKPR-FILE THRU C100-EXIT.
016400     IF WS-CK-FILE-EXISTS = 'PASS'
016500         PERFORM D100-EDIT-BKPR-TABLE THRU D100-EXIT
016600             VARYING WS-SUB FROM 1 BY 1
016700             UNTIL WS-SUB > WS-BKPR-COUNT
016800         PERFORM E100-CHECK-DUPLICATES THRU E100-EXIT
016900         PERFORM F100-COMPUTE-OUTLIERS THRU F100-EXIT
017000         PERFORM G100-CHECK-MATCH-CONSIST THRU G100-EXIT
017100         PERFORM H100-CHECK-AMOUNT-CONSIST THRU H100-EXIT
017200         PERFORM J100-CHECK-DATE-CONSIST THRU J100-EXIT
017300     END-IF.
017400     PERFORM K100-COMPUTE-SUMMARY THRU K100-EXIT.
017500     PERFORM Z100-PRINT-REPORT THRU Z100-EXIT.
017600     IF CAB-ERROR-CTR > ZERO
017700         MOVE 16 TO RETURN-CODE
017800     END-IF.
017900     STOP RUN.
018000
018100 B100-INITIALIZE.
018200     MOVE ZERO TO WS-BKPR-COUNT WS-TOTAL-TRANS
018300                  WS-TOTAL-AMOUNT WS-MATCHED-AMOUNT
018400                  CAB-ERROR-CTR CAB-WARNING-CTR
018500                  WS-STAT-SUM WS-STAT-SUM-SQ.
018600     ACCEPT CAB-RUN-DATE FROM DATE YYYYMMDD.
018700     ACCEPT CAB-RUN-TIME FROM TIME.
018800     STRING CAB-RUN-YYYY '-' CAB-RUN-MM '-' CAB-RUN-DD ' '
018900            CAB-RUN-HH ':' CAB-RUN-MN ':' CAB-RUN-SS
019000            DELIMITED BY SIZE INTO CAB-RUN-TIMESTAMP.
019100     MOVE 999999999 TO WS-CAT-MIN (1) WS-CAT-MIN (2) WS-CAT-MIN (3).
019200     MOVE ZERO TO WS-CAT-MAX (1) WS-CAT-MAX (2) WS-CAT-MAX (3).
019300     MOVE 'N' TO WS-CAT-HIT-SW (1) WS-CAT-HIT-SW (2)
019400                 WS-CAT-HIT-SW (3).
019500
019600 C100-LOAD-BKPR-FILE.
019700     OPEN INPUT BKPR-FILE.
019800     IF WS-BKPR-STATUS NOT = '00'
019900         MOVE 'FAIL' TO WS-CK-FILE-EXISTS WS-CK-FILE-READABLE
020000         PERFORM Y100-ADD-ERROR
020100         MOVE 'PROCESSED BANK FILE COULD NOT BE OPENED' TO
020200             WS-ERROR-ENTRY (WS-ERROR-COUNT)
020300         GO TO C100-EXIT
020400     END-IF.
020500     PERFORM C110-READ-BKPR-REC
020600         UNTIL WS-BKPR-EOF.
020700     CLOSE BKPR-FILE.
020800 C100-EXIT.
020900     EXIT.
021000
021100 C110-READ-BKPR-REC.
021200     READ BKPR-FILE INTO BKPR-FILE-REC
021300         AT END MOVE 'Y' TO WS-BKPR-EOF-SW.
021400     IF NOT WS-BKPR-EOF
021500         ADD 1 TO WS-BKPR-COUNT
021600         UNSTRING BKPR-FILE-REC DELIMITED BY ','
021700             INTO WS-BKPR-T-TXN-DATE (WS-BKPR-COUNT)
021800                  WS-BKPR-T-CLIENT-NAME (WS-BKPR-COUNT)
021900                  WS-BKPR-T-AMOUNT (WS-BKPR-COUNT)
022000                  WS-BKPR-T-TXN-TYPE (WS-BKPR-COUNT)
022100                  WS-BKPR-T-PROCESSED-AT (WS-BKPR-COUNT)
022200                  WS-BKPR-T-TXN-ID (WS-BKPR-COUNT)
022300                  WS-BKPR-T-YEAR (WS-BKPR-COUNT)
022400                  WS-BKPR-T-MONTH (WS-BKPR-COUNT)
022500                  WS-BKPR-T-CATEGORY (WS-BKPR-COUNT)
022600                  WS-BKPR-T-STATUS (WS-BKPR-COUNT)
022700                  WS-BKPR-T-CONFIDENCE (WS-BKPR-COUNT)
022800         END-UNSTRING
022900     END-IF.
023000
023100* FIELD, FORMAT AND RANGE EDITS - ONE BANK ROW PER PASS.
023200 D100-EDIT-BKPR-TABLE.
023300     IF WS-BKPR-T-TXN-DATE (WS-SUB) = SPACES OR
023400        WS-BKPR-T-CLIENT-NAME (WS-SUB) = SPACES OR
023500        WS-BKPR-T-TXN-ID (WS-SUB) = SPACES
023600         MOVE 'FAIL' TO WS-CK-REQUIRED-COLS
023700         PERFORM Y100-ADD-ERROR
023800         STRING 'REQUIRED FIELD MISSING - ROW '
023900                WS-SUB DELIMITED BY SIZE
024000                INTO WS-ERROR-ENTRY (WS-ERROR-COUNT)
024100     END-IF.
024200     IF WS-BKPR-T-TXN-DATE (WS-SUB) (5:1) NOT = '-' OR
024300        WS-BKPR-T-TXN-DATE (WS-SUB) (8:1) NOT = '-'
024400         MOVE 'FAIL' TO WS-CK-DATA-TYPES
024500         PERFORM Y100-ADD-ERROR
024600         STRING 'TXN-DATE NOT YYYY-MM-DD FORMAT - ROW '
024700                WS-SUB DELIMITED BY SIZE
024800                INTO WS-ERROR-ENTRY (WS-ERROR-COUNT)
024900     END-IF.
025000     IF WS-BKPR-T-AMOUNT (WS-SUB) NOT > ZERO
025100         MOVE 'FAIL' TO WS-CK-DATA-TYPES
025200         PERFORM Y100-ADD-ERROR
025300         STRING 'AMOUNT NOT NUMERIC OR NOT POSITIVE - ROW '
025400                WS-SUB DELIMITED BY SIZE
025500                INTO WS-ERROR-ENTRY (WS-ERROR-COUNT)
025600     END-IF.
025700     IF WS-BKPR-T-TXN-TYPE (WS-SUB) NOT = 'deposit '
025800         MOVE 'FAIL' TO WS-CK-DATA-TYPES
025900         PERFORM Y100-ADD-ERROR
026000         STRING 'TXN-TYPE NOT DEPOSIT - ROW '
026100                WS-SUB DELIMITED BY SIZE
026200                INTO WS-ERROR-ENTRY (WS-ERROR-COUNT)
026300     END-IF.
026400     IF WS-BKPR-T-TXN-ID (WS-SUB) (1:4) NOT = 'TXN_'
026500         MOVE 'FAIL' TO WS-CK-DATA-TYPES
026600         PERFORM Y100-ADD-ERROR
026700         STRING 'TRANSACTION-ID NOT TXN_ FORMAT - ROW '
026800                WS-SUB DELIMITED BY SIZE
026900                INTO WS-ERROR-ENTRY (WS-ERROR-COUNT)
027000     ELSE
027100         IF WS-BKPR-T-TXN-ID (WS-SUB) (13:1) NOT = '_'
027200             MOVE 'FAIL' TO WS-CK-DATA-TYPES
027300             PERFORM Y100-ADD-ERROR
027400             STRING 'TRANSACTION-ID NOT TXN_NNNNNNNN_NNNN - ROW '
027500                    WS-SUB DELIMITED BY SIZE
027600                    INTO WS-ERROR-ENTRY (WS-ERROR-COUNT)
027700         END-IF
027800     END-IF.
027900     IF WS-BKPR-T-YEAR (WS-SUB) < 2020 OR
028000        WS-BKPR-T-YEAR (WS-SUB) > 2030
028100         MOVE 'FAIL' TO WS-CK-DATA-RANGES
028200         PERFORM Y100-ADD-ERROR
028300         STRING 'TXN-YEAR OUT OF RANGE - ROW '
028400                WS-SUB DELIMITED BY SIZE
028500                INTO WS-ERROR-ENTRY (WS-ERROR-COUNT)
028600     END-IF.
028700     IF WS-BKPR-T-MONTH (WS-SUB) < 1 OR
028800        WS-BKPR-T-MONTH (WS-SUB) > 12
028900         MOVE 'FAIL' TO WS-CK-DATA-RANGES
029000         PERFORM Y100-ADD-ERROR
029100         STRING 'TXN-MONTH OUT OF RANGE - ROW '
029200                WS-SUB DELIMITED BY SIZE
029300                INTO WS-ERROR-ENTRY (WS-ERROR-COUNT)
029400     END-IF.
029500     IF WS-BKPR-T-CONFIDENCE (WS-SUB) < 0 OR
029600        WS-BKPR-T-CONFIDENCE (WS-SUB) > 1
029700         MOVE 'FAIL' TO WS-CK-DATA-RANGES
029800         PERFORM Y100-ADD-ERROR
029900         STRING 'MATCHING-CONFIDENCE OUT OF RANGE - ROW '
030000                WS-SUB DELIMITED BY SIZE
030100                INTO WS-ERROR-ENTRY (WS-ERROR-COUNT)
030200     END-IF.
030300     PERFORM D200-CHECK-CATEGORY-EDGE THRU D200-EXIT.
030400     COMPUTE WS-STAT-SUM = WS-STAT-SUM +
030500         WS-BKPR-T-AMOUNT (WS-SUB).
030600     COMPUTE WS-STAT-SUM-SQ = WS-STAT-SUM-SQ +
030700         (WS-BKPR-T-AMOUNT (WS-SUB) * WS-BKPR-T-AMOUNT (WS-SUB)).
030800 D100-EXIT.
030900     EXIT.
031000
031100* TRACK PER-CATEGORY MIN/MAX SO H100 CAN FLAG A CATEGORY WHOSE
031200* MEMBERSHIP DISAGREES WITH THE BOUNDARY IN CAB-AMT-CATEGORY-BREAKS.
031300 D200-CHECK-CATEGORY-EDGE.
031400     EVALUATE TRUE
031500         WHEN WS-BKPR-T-CATEGORY (WS-SUB) = 'small '
031600             MOVE 1 TO WS-CAT-SUB
031700         WHEN WS-BKPR-T-CATEGORY (WS-SUB) = 'medium'
031800             MOVE 2 TO WS-CAT-SUB
031900         WHEN WS-BKPR-T-CATEGORY (WS-SUB) = 'large '
032000             MOVE 3 TO WS-CAT-SUB
032100         WHEN OTHER
032200             GO TO D200-EXIT
032300     END-EVALUATE.
032400     MOVE 'Y' TO WS-CAT-HIT-SW (WS-CAT-SUB).
032500     IF WS-BKPR-T-AMOUNT (WS-SUB) < WS-CAT-MIN (WS-CAT-SUB)
032600         MOVE WS-BKPR-T-AMOUNT (WS-SUB) TO WS-CAT-MIN (WS-CAT-SUB)
032700     END-IF.
032800     IF WS-BKPR-T-AMOUNT (WS-SUB) > WS-CAT-MAX (WS-CAT-SUB)
032900         MOVE WS-BKPR-T-AMOUNT (WS-SUB) TO WS-CAT-MAX (WS-CAT-SUB)
033000     END-IF.
033100 D200-EXIT.
033200     EXIT.
033300
033400* DUPLICATE TRANSACTION-ID IS AN ERROR; DUPLICATE (DATE, CLIENT,
033500* AMOUNT) TRIPLE IS A WARNING ONLY.
033600 E100-CHECK-DUPLICATES.
033700     IF WS-BKPR-COUNT < 2
033800         GO TO E100-EXIT
033900     END-IF.
034000     PERFORM E110-DUP-OUTER-ROW THRU E110-EXIT
034100         VARYING WS-SUB FROM 1 BY 1
034200         UNTIL WS-SUB > WS-BKPR-COUNT.
034300 E100-EXIT.
034400     EXIT.
034500
034600 E110-DUP-OUTER-ROW.
034700     PERFORM E120-DUP-INNER-ROW THRU E120-EXIT
034800         VARYING WS-SUB-2 FROM 1 BY 1
034900         UNTIL WS-SUB-2 > WS-BKPR-COUNT.
035000 E110-EXIT.
035100     EXIT.
035200
035300 E120-DUP-INNER-ROW.
035400     IF WS-SUB < WS-SUB-2 AND
035500        WS-BKPR-T-TXN-ID (WS-SUB) = WS-BKPR-T-TXN-ID (WS-SUB-2)
035600         MOVE 'FAIL' TO WS-CK-DUPLICATES
035700         PERFORM Y100-ADD-ERROR
035800         STRING 'DUPLICATE TRANSACTION-ID - ROWS '
035900                WS-SUB ' AND ' WS-SUB-2
036000                DELIMITED BY SIZE
036100                INTO WS-ERROR-ENTRY (WS-ERROR-COUNT)
036200     END-IF.
036300     IF WS-SUB < WS-SUB-2 AND
036400        WS-BKPR-T-TXN-DATE (WS-SUB) = WS-BKPR-T-TXN-DATE (WS-SUB-2)
036500        AND WS-BKPR-T-CLIENT-NAME (WS-SUB) =
036600            WS-BKPR-T-CLIENT-NAME (WS-SUB-2)
036700        AND WS-BKPR-T-AMOUNT (WS-SUB) = WS-BKPR-T-AMOUNT (WS-SUB-2)
036800         PERFORM Y200-ADD-WARNING
036900         STRING 'POSSIBLE DUPLICATE TXN (DATE,CLIENT,AMOUNT) - '
037000                'ROWS ' WS-SUB ' AND ' WS-SUB-2
037100                DELIMITED BY SIZE
037200                INTO WS-WARNING-ENTRY (WS-WARNING-COUNT)
037300     END-IF.
037400     IF WS-SUB < WS-SUB-2 AND
037500        WS-BKPR-T-TXN-ID (WS-SUB) = WS-BKPR-T-TXN-ID (WS-SUB-2) AND
037600        WS-BKPR-T-AMOUNT (WS-SUB) NOT = WS-BKPR-T-AMOUNT (WS-SUB-2)
037700         PERFORM Y200-ADD-WARNING
037800         STRING 'AMOUNT VARIES FOR SAME TRANSACTION-ID - ROWS '
037900                WS-SUB ' AND ' WS-SUB-2
038000                DELIMITED BY SIZE
038100                INTO WS-WARNING-ENTRY (WS-WARNING-COUNT)
038200     END-IF.
038300 E120-EXIT.
038400     EXIT.
038500
038600* MEAN +/- 3 STANDARD DEVIATIONS - POPULATION FORMULA. FILES
038700* WITH FEWER THAN 2 ROWS PRODUCE NO OUTLIER WARNINGS.
038800 F100-COMPUTE-OUTLIERS.
038900     IF WS-BKPR-COUNT < 2
039000         GO TO F100-EXIT
039100     END-IF.
039200     COMPUTE WS-STAT-MEAN =
039300         WS-STAT-SUM / WS-BKPR-COUNT.
039400     COMPUTE WS-STAT-VARIANCE =
039500         (WS-STAT-SUM-SQ / WS-BKPR-COUNT) -
039600         (WS-STAT-MEAN * WS-STAT-MEAN).
039700     MOVE WS-STAT-VARIANCE TO WS-SQRT-RADICAND.
039800     PERFORM F120-SQUARE-ROOT THRU F120-EXIT.
039900     MOVE WS-SQRT-GUESS TO WS-STAT-STDDEV.
040000     COMPUTE WS-STAT-UPPER =
040100         WS-STAT-MEAN + (3 * WS-STAT-STDDEV).
040200     COMPUTE WS-STAT-LOWER =
040300         WS-STAT-MEAN - (3 * WS-STAT-STDDEV).
040400     PERFORM F110-CHECK-ONE-OUTLIER THRU F110-EXIT
040500         VARYING WS-SUB FROM 1 BY 1
040600         UNTIL WS-SUB > WS-BKPR-COUNT.
040700 F100-EXIT.
040800     EXIT.
040900
041000 F110-CHECK-ONE-OUTLIER.
041100     IF WS-BKPR-T-AMOUNT (WS-SUB) > WS-STAT-UPPER OR
041200        WS-BKPR-T-AMOUNT (WS-SUB) < WS-STAT-LOWER
041300         PERFORM Y200-ADD-WARNING
041400         STRING 'AMOUNT OUTLIER - ROW '
041500                WS-SUB DELIMITED BY SIZE
041600                INTO WS-WARNING-ENTRY (WS-WARNING-COUNT)
041700     END-IF.
041800 F110-EXIT.
041900     EXIT.
042000
042100* NEWTON-RAPHSON ITERATION - INITIAL GUESS IS HALF THE
042200* RADICAND, 20 PASSES IS AMPLY CONVERGENT FOR THIS TABLE'S
042300* YEN-AMOUNT RANGES.
042400 F120-SQUARE-ROOT.
042500     IF WS-SQRT-RADICAND NOT > ZERO
042600         MOVE ZERO TO WS-SQRT-GUESS
042700         GO TO F120-EXIT
042800     END-IF.
042900     COMPUTE WS-SQRT-GUESS = WS-SQRT-RADICAND / 2.
043000     MOVE ZERO TO WS-SQRT-ITER.
043100     PERFORM F130-SQRT-ONE-PASS THRU F130-EXIT
043200         VARYING WS-SQRT-ITER FROM 1 BY 1
043300         UNTIL WS-SQRT-ITER > 20.
043400 F120-EXIT.
043500     EXIT.
043600
043700 F130-SQRT-ONE-PASS.
043800     MOVE WS-SQRT-GUESS TO WS-SQRT-PRIOR.
043900     COMPUTE WS-SQRT-GUESS =
044000         (WS-SQRT-PRIOR + (WS-SQRT-RADICAND / WS-SQRT-PRIOR)) / 2.
044100 F130-EXIT.
044200     EXIT.
044300
044400* MATCHING-STATUS MUST BE ONE OF THE FOUR VALID VALUES (ERROR);
044500* MATCHED-WITH-ZERO-CONFIDENCE, UNMATCHED-WITH-HIGH-CONFIDENCE
044600* AND MATCHED-BELOW-0.80-CONFIDENCE ARE WARNINGS ONLY.
044700 G100-CHECK-MATCH-CONSIST.
044800     PERFORM G110-CHECK-MATCH-ROW THRU G110-EXIT
044900         VARYING WS-SUB FROM 1 BY 1
045000         UNTIL WS-SUB > WS-BKPR-COUNT.
045100 G100-EXIT.
045200     EXIT.
045300
045400 G110-CHECK-MATCH-ROW.
045500     IF WS-BKPR-T-STATUS (WS-SUB) NOT = 'matched       ' AND
045600        WS-BKPR-T-STATUS (WS-SUB) NOT = 'unmatched     ' AND
045700        WS-BKPR-T-STATUS (WS-SUB) NOT = 'matching_error' AND
045800        WS-BKPR-T-STATUS (WS-SUB) NOT = 'no_ar_data    '
045900         MOVE 'FAIL' TO WS-CK-MATCH-CONSIST
046000         PERFORM Y100-ADD-ERROR
046100         STRING 'MATCHING-STATUS NOT A VALID VALUE - ROW '
046200                WS-SUB DELIMITED BY SIZE
046300                INTO WS-ERROR-ENTRY (WS-ERROR-COUNT)
046400     END-IF.
046500     IF WS-BKPR-T-STATUS (WS-SUB) = 'matched       ' AND
046600        WS-BKPR-T-CONFIDENCE (WS-SUB) = ZERO
046700         PERFORM Y200-ADD-WARNING
046800         STRING 'MATCHED WITH ZERO CONFIDENCE - ROW '
046900                WS-SUB DELIMITED BY SIZE
047000                INTO WS-WARNING-ENTRY (WS-WARNING-COUNT)
047100     END-IF.
047200     IF WS-BKPR-T-STATUS (WS-SUB) = 'matched       ' AND
047300        WS-BKPR-T-CONFIDENCE (WS-SUB) < 0.800
047400         PERFORM Y200-ADD-WARNING
047500         STRING 'MATCHED WITH CONFIDENCE UNDER 0.80 - ROW '
047600                WS-SUB DELIMITED BY SIZE
047700                INTO WS-WARNING-ENTRY (WS-WARNING-COUNT)
047800     END-IF.
047900     IF WS-BKPR-T-STATUS (WS-SUB) = 'unmatched     ' AND
048000        WS-BKPR-T-CONFIDENCE (WS-SUB) > 0.500
048100         PERFORM Y200-ADD-WARNING
048200         STRING 'UNMATCHED WITH HIGH CONFIDENCE - ROW '
048300                WS-SUB DELIMITED BY SIZE
048400                INTO WS-WARNING-ENTRY (WS-WARNING-COUNT)
048500     END-IF.
048600 G110-EXIT.
048700     EXIT.
048800
048900* AMOUNT-CATEGORY BOUNDARY CHECK AGAINST THE SHOP-WIDE BREAKS IN
049000* CABPS-WRK.DD.CBL - WARNING ONLY, THIS NEVER FAILS THE RUN.
049100 H100-CHECK-AMOUNT-CONSIST.
049200     IF WS-CAT-HIT-SW (1) = 'Y' AND
049300        WS-CAT-MAX (1) >= CAB-SMALL-CEILING + 1
049400         PERFORM Y200-ADD-WARNING
049500         MOVE 'SMALL CATEGORY CONTAINS AMOUNTS AT OR ABOVE 100000'
049600             TO WS-WARNING-ENTRY (WS-WARNING-COUNT)
049700     END-IF.
049800     IF WS-CAT-HIT-SW (2) = 'Y' AND
049900        (WS-CAT-MIN (2) < CAB-SMALL-CEILING + 1 OR
050000         WS-CAT-MAX (2) >= CAB-MEDIUM-CEILING + 1)
050100         PERFORM Y200-ADD-WARNING
050200         MOVE 'MEDIUM CATEGORY CONTAINS AMOUNTS OUTSIDE RANGE'
050300             TO WS-WARNING-ENTRY (WS-WARNING-COUNT)
050400     END-IF.
050500     IF WS-CAT-HIT-SW (3) = 'Y' AND
050600        WS-CAT-MIN (3) < CAB-MEDIUM-CEILING + 1
050700         PERFORM Y200-ADD-WARNING
050800         MOVE 'LARGE CATEGORY CONTAINS AMOUNTS BELOW 500000'
050900             TO WS-WARNING-ENTRY (WS-WARNING-COUNT)
051000     END-IF.
051100 H100-EXIT.
051200     EXIT.
051300
051400* YEAR/MONTH VS TXN-DATE, FUTURE PROCESSED-AT, AND TXN-DATE AFTER
051500* PROCESSED-AT - ALL WARNING ONLY.
051600 J100-CHECK-DATE-CONSIST.
051700     PERFORM J110-CHECK-DATE-ROW THRU J110-EXIT
051800         VARYING WS-SUB FROM 1 BY 1
051900         UNTIL WS-SUB > WS-BKPR-COUNT.
052000 J100-EXIT.
052100     EXIT.
052200
052300 J110-CHECK-DATE-ROW.
052400     IF WS-BKPR-T-YEAR (WS-SUB) NOT =
052500            WS-BKPR-T-TXN-DATE (WS-SUB) (1:4) OR
052600        WS-BKPR-T-MONTH (WS-SUB) NOT =
052700            WS-BKPR-T-TXN-DATE (WS-SUB) (6:2)
052800         PERFORM Y200-ADD-WARNING
052900         STRING 'TXN-YEAR/MONTH DISAGREES WITH TXN-DATE - ROW '
053000                WS-SUB DELIMITED BY SIZE
053100                INTO WS-WARNING-ENTRY (WS-WARNING-COUNT)
053200     END-IF.
053300     IF WS-BKPR-T-TXN-DATE (WS-SUB) > CAB-RUN-TIMESTAMP (1:10)
053400         PERFORM Y200-ADD-WARNING
053500         STRING 'TRANSACTION DATE IN THE FUTURE - ROW '
053600                WS-SUB DELIMITED BY SIZE
053700                INTO WS-WARNING-ENTRY (WS-WARNING-COUNT)
053800     END-IF.
053900     IF WS-BKPR-T-PROCESSED-AT (WS-SUB) (1:10) >
054000            CAB-RUN-TIMESTAMP (1:10)
054100         PERFORM Y200-ADD-WARNING
054200         STRING 'PROCESSED-AT TIMESTAMP IN THE FUTURE - ROW '
054300                WS-SUB DELIMITED BY SIZE
054400                INTO WS-WARNING-ENTRY (WS-WARNING-COUNT)
054500     END-IF.
054600     IF WS-BKPR-T-TXN-DATE (WS-SUB) > WS-BKPR-T-PROCESSED-AT (WS-SUB)
054700            (1:10)
054800         PERFORM Y200-ADD-WARNING
054900         STRING 'TRANSACTION DATE AFTER PROCESSED-AT - ROW '
055000                WS-SUB DELIMITED BY SIZE
055100                INTO WS-WARNING-ENTRY (WS-WARNING-COUNT)
055200     END-IF.
055300 J110-EXIT.
055400     EXIT.
055500
055600 K100-COMPUTE-SUMMARY.
055700     MOVE WS-BKPR-COUNT TO WS-TOTAL-TRANS.
055800     PERFORM K110-SUM-ONE-ROW THRU K110-EXIT
055900         VARYING WS-SUB FROM 1 BY 1
056000         UNTIL WS-SUB > WS-BKPR-COUNT.
056100 K100-EXIT.
056200     EXIT.
056300
056400 K110-SUM-ONE-ROW.
056500     ADD WS-BKPR-T-AMOUNT (WS-SUB) TO WS-TOTAL-AMOUNT.
056600     IF WS-BKPR-T-STATUS (WS-SUB) = 'matched       '
056700         ADD WS-BKPR-T-AMOUNT (WS-SUB) TO WS-MATCHED-AMOUNT
056800     END-IF.
056900 K110-EXIT.
057000     EXIT.
057100
057200 Y100-ADD-ERROR.
057300     ADD 1 TO WS-ERROR-COUNT CAB-ERROR-CTR.
057400
057500 Y200-ADD-WARNING.
057600     ADD 1 TO WS-WARNING-COUNT CAB-WARNING-CTR.
057700
057800 Z100-PRINT-REPORT.
057900     OPEN OUTPUT RPT-FILE.
058000     MOVE CAB-SEPARATOR-LINE TO RPT-LINE.
058100     WRITE RPT-LINE.
058200     MOVE 'BANK DATA VALIDATION REPORT - CAB2100' TO RPT-LINE.
058300     WRITE RPT-LINE.
058400     MOVE 'SUMMARY' TO RPT-LINE.
058500     WRITE RPT-LINE.
058600     MOVE WS-TOTAL-TRANS TO CAB-ED-COUNT.
058700     STRING '  TOTAL TRANSACTIONS .. ' CAB-ED-COUNT
058800         DELIMITED BY SIZE INTO RPT-LINE.
058900     WRITE RPT-LINE.
059000     MOVE WS-TOTAL-AMOUNT TO CAB-ED-AMOUNT.
059100     STRING '  TOTAL AMOUNT ........ ' CAB-ED-AMOUNT
059200         DELIMITED BY SIZE INTO RPT-LINE.
059300     WRITE RPT-LINE.
059400     MOVE WS-MATCHED-AMOUNT TO CAB-ED-AMOUNT.
059500     STRING '  MATCHED AMOUNT ...... ' CAB-ED-AMOUNT
059600         DELIMITED BY SIZE INTO RPT-LINE.
059700     WRITE RPT-LINE.
059800     MOVE 'VALIDATION RESULTS' TO RPT-LINE.
059900     WRITE RPT-LINE.
060000     STRING '  FILE_EXISTS .......... ' WS-CK-FILE-EXISTS
060100         DELIMITED BY SIZE INTO RPT-LINE.
060200     WRITE RPT-LINE.
060300     STRING '  FILE_READABLE ........ ' WS-CK-FILE-READABLE
060400         DELIMITED BY SIZE INTO RPT-LINE.
060500     WRITE RPT-LINE.
060600     STRING '  REQUIRED_COLUMNS ..... ' WS-CK-REQUIRED-COLS
060700         DELIMITED BY SIZE INTO RPT-LINE.
060800     WRITE RPT-LINE.
060900     STRING '  DATA_TYPES ........... ' WS-CK-DATA-TYPES
061000         DELIMITED BY SIZE INTO RPT-LINE.
061100     WRITE RPT-LINE.
061200     STRING '  DATA_RANGES .......... ' WS-CK-DATA-RANGES
061300         DELIMITED BY SIZE INTO RPT-LINE.
061400     WRITE RPT-LINE.
061500     STRING '  DUPLICATES ........... ' WS-CK-DUPLICATES
061600         DELIMITED BY SIZE INTO RPT-LINE.
061700     WRITE RPT-LINE.
061800     STRING '  MATCHING_CONSISTENCY . ' WS-CK-MATCH-CONSIST
061900         DELIMITED BY SIZE INTO RPT-LINE.
062000     WRITE RPT-LINE.
062100     STRING '  AMOUNT_CONSISTENCY ... ' WS-CK-AMOUNT-CONSIST
062200         DELIMITED BY SIZE INTO RPT-LINE.
062300     WRITE RPT-LINE.
062400     STRING '  DATE_CONSISTENCY ..... ' WS-CK-DATE-CONSIST
062500         DELIMITED BY SIZE INTO RPT-LINE.
062600     WRITE RPT-LINE.
062700     MOVE 'ERRORS' TO RPT-LINE.
062800     WRITE RPT-LINE.
062900     PERFORM Z110-PRINT-ONE-ERROR THRU Z110-EXIT
063000         VARYING WS-SUB FROM 1 BY 1
063100         UNTIL WS-SUB > WS-ERROR-COUNT.
063200     MOVE 'WARNINGS' TO RPT-LINE.
063300     WRITE RPT-LINE.
063400     PERFORM Z120-PRINT-ONE-WARNING THRU Z120-EXIT
063500         VARYING WS-SUB FROM 1 BY 1
063600         UNTIL WS-SUB > WS-WARNING-COUNT.
063700     MOVE CAB-SEPARATOR-LINE TO RPT-LINE.
063800     WRITE RPT-LINE.
063900     CLOSE RPT-FILE.
064000 Z100-EXIT.
064100     EXIT.
064200
064300 Z110-PRINT-ONE-ERROR.
064400     MOVE WS-ERROR-ENTRY (WS-SUB) TO RPT-LINE.
064500     WRITE RPT-LINE.
064600 Z110-EXIT.
064700     EXIT.
064800
064900 Z120-PRINT-ONE-WARNING.
065000     MOVE WS-WARNING-ENTRY (WS-SUB) TO RPT-LINE.
065100     WRITE RPT-LINE.
065200 Z120-EXIT.
065300     EXIT.
