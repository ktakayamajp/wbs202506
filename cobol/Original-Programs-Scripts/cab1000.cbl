000100***************************************************************
000200* CAB1000  - INVOICE SEED BUILDER
000300* CASH APPLICATION & BILLING PROCESSING SYSTEM (CABPS)
000400*---------------------------------------------------------------
000500* SCANS THE MONTHLY BILLING-CONTRACT TEXT DOCUMENT FOR PROJECT
000600* BLOCKS, ENRICHES EACH ONE FROM THE PROJECT MASTER, AND WRITES
000700* THE INVOICE SEED FILE PICKED UP DOWNSTREAM BY CAB1100 (SEED
000800* VALIDATION), CAB4000 (CASH MATCHING) AND CAB5000 (INVOICE
000900* HEADER PREPARATION).
001000*---------------------------------------------------------------
001100* CHANGE LOG
001200* DATE     PGMR  REQ#      DESCRIPTION
001300* 03/18/94 RJT   ORIG      ORIGINAL PROGRAM                       RJT     
001400* 09/02/94 RJT   CR0114    ADDED MASTER LOOKUP MISS DEFAULTS      RJT     
001500* 02/09/97 LKW   CR0388    SPLIT PROJECT-NUM PARSE OUT TO ITS     LKW     
001600*                          OWN PARAGRAPH FOR REUSE IN CAB1100
001700* 08/11/98 LKW   CR0451    ADDED ZERO-PROJECT ABORT PER AUDIT     LKW     
001800* 11/30/98 LKW   Y2K       Y2K REVIEW - BILLING-YEAR ALREADY      LKW     
001900*                          CARRIED FULL 4 DIGITS, NO CHANGE
002000* 03/15/00 DMH   CR0602    SEED FILE NAME NOW DERIVED FROM        DMH     
002100*                          FIRST PARSED PROJECT'S PERIOD
002200* 07/14/01 DMH   CR0699    ADDED CONTROL REPORT TOTALS PRINT      DMH     
002300* 10/02/02 DMH   CR0749    MOVED THE WORK-TABLE SUBSCRIPT OUT OF  DMH     
002400*                          WS-COUNTERS TO ITS OWN 77-LEVEL - IT
002500*                          IS NOT A REPORT TOTAL
002600* 10/03/02 DMH   CR0751    RESTORED THE WS-SWITCHES 01-LEVEL      DMH     
002700*                          HEADER DROPPED IN THE CR0749 EDIT - THE
002800*                          FOUR SWITCHES WERE LEFT DANGLING OFF
002900*                          THE 77-LEVEL WITH NO GROUP OF THEIR OWN
003000***************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    CAB1000.
003300 AUTHOR.        R J TANAKA.
003400 INSTALLATION.  CABPS - CASH APPLICATION & BILLING SYSTEM.
003500 DATE-WRITTEN.  03/18/94.
003600 DATE-COMPILED.
003700 SECURITY.      COMPANY CONFIDENTIAL - PRODUCTION BATCH LIBRARY.
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT CONTRACT-FILE  ASSIGN TO DYNAMIC CONTRACT-PATH
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS IS WS-CONTRACT-STATUS.
004900     SELECT PRJM-FILE      ASSIGN TO DYNAMIC PRJM-PATH
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS IS WS-PRJM-STATUS.
005200     SELECT SEED-FILE      ASSIGN TO DYNAMIC SEED-PATH
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS IS WS-SEED-STATUS.
005500     SELECT RPT-FILE       ASSIGN TO DYNAMIC RPT-PATH
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS IS WS-RPT-STATUS.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  CONTRACT-FILE
006200     LABEL RECORDS ARE STANDARD.
006300 01  CONTRACT-REC                   PIC X(80).
006400
006500 FD  PRJM-FILE
006600     LABEL RECORDS ARE STANDARD.
006700 01  PRJM-FILE-REC                  PIC X(120).
006800
006900 FD  SEED-FILE
007000     LABEL RECORDS ARE STANDARD.
007100 01  SEED-FILE-REC                  PIC X(180).
007200
007300 FD  RPT-FILE
007400     LABEL RECORDS ARE STANDARD.
007500 01  RPT-LINE                       PIC X(132).
007600
007700 WORKING-STORAGE SECTION.
007800     COPY 'cabps-ctrl.dd.cbl'.
007900     COPY 'cabps-wrk.dd.cbl'.
008000     COPY 'cabps-ctxt.dd.cbl'.
008100     COPY 'cabps-prjm.dd.cbl'.
008200     COPY 'cabps-seed.dd.cbl'.
008300
008400 01  WS-FILE-STATUS-GROUP.
008500     05  WS-CONTRACT-STATUS         PIC X(2) VALUE '00'.
008600     05  WS-PRJM-STATUS             PIC X(2) VALUE '00'.
008700     05  WS-SEED-STATUS             PIC X(2) VALUE '00'.
008800     05  WS-RPT-STATUS              PIC X(2) VALUE '00'.
008900
009000 01  WS-PATHS.
009100     05  CONTRACT-PATH              PIC X(60)
009200         VALUE 'BILLING_CONTRACTS.TXT'.
009300     05  PRJM-PATH                  PIC X(60)
009400         VALUE 'PROJECT_MASTER.DAT'.
009500     05  SEED-PATH                  PIC X(60).
009600     05  RPT-PATH                   PIC X(60)
009700         VALUE 'CAB1000.RPT'.
009800
009900* PROJECT MASTER TABLE - LOADED WHOLE, SEARCHED BY PROJECT-ID.
010000 01  WS-PRJM-TABLE-CTL.
010100     05  WS-PRJM-COUNT              PIC S9(5) COMP-3 VALUE 0.
010200 01  WS-PRJM-TABLE.
010300     05  WS-PRJM-ENTRY OCCURS 0 TO 2000 TIMES
010400             DEPENDING ON WS-PRJM-COUNT
010500             INDEXED BY WS-PRJM-IX.
010600         10  WS-PRJM-T-PROJECT-ID   PIC X(8).
010700         10  WS-PRJM-T-CLIENT-ID    PIC X(12).
010800         10  WS-PRJM-T-PROJECT-NAME PIC X(40).
010900         10  WS-PRJM-T-PM-ID        PIC X(20).
011000
011100 01  WS-COUNTERS.
011200     05  WS-PROJECT-CTR             PIC S9(5) COMP-3 VALUE 0.
011300     05  WS-LINE-CTR                PIC S9(7) COMP   VALUE 0.
011400     05  WS-TOTAL-AMOUNT            PIC S9(11) COMP-3 VALUE 0.
011500
011600* STANDALONE TABLE SUBSCRIPT - NOT PART OF ANY PRINTED TOTAL.
011700 77  WS-SUB                         PIC S9(4) COMP   VALUE 0.
011800
011900 01  WS-SWITCHES.
012000     05  WS-MASTER-HIT-SW           PIC X(1) VALUE 'N'.
012100         88  WS-MASTER-HIT          VALUE 'Y'.
012200     05  WS-CONTRACT-EOF-SW         PIC X(1) VALUE 'N'.
012300         88  WS-CONTRACT-EOF        VALUE 'Y'.
012400     05  WS-PRJM-EOF-SW             PIC X(1) VALUE 'N'.
012500         88  WS-PRJM-EOF            VALUE 'Y'.
012600     05  WS-FIRST-PROJECT-SW        PIC X(1) VALUE 'Y'.
012700         88  WS-FIRST-PROJECT       VALUE 'Y'.
012800
012900* REMAINDER FIELDS USED WHILE PICKING APART THE TWO CONTRACT
013000* LINES THAT MAKE UP ONE PROJECT BLOCK.
013100 01  WS-SCAN-WORK.
013200     05  WS-SCAN-REMAINDER          PIC X(80).
013300     05  WS-SCAN-REMAINDER-2        PIC X(80).
013400     05  WS-SCAN-YEAR-TEXT          PIC X(10).
013500     05  WS-SCAN-MONTH-TEXT         PIC X(10).
013600     05  WS-SCAN-AMOUNT-TEXT        PIC X(20).
013700     05  WS-SCAN-NUM-TEXT           PIC X(10).
013800     05  WS-SCAN-DIGIT-LEN          PIC S9(4) COMP.
013900
014000 PROCEDURE DIVISION.
014100
014200 A010-MAIN-LINE.
014300     PERFORM B100-INITIALIZE.
014400     PERFORM C100-LOAD-PROJECT-MASTER.
014500     PERFORM D100-SCAN-CONTRACTS THRU D100-EXIT
014600         UNTIL WS-CONTRACT-EOF.
014700     PERFORM E100-CLOSE-INPUTS.
014800     IF WS-PROJECT-CTR = ZERO
014900         PERFORM F900-ZERO-PROJECT-ABORT
015000     ELSE
015100         PERFORM F100-OPEN-SEED
015200         PERFORM F200-PRINT-REPORT THRU F200-EXIT
015300     END-IF.
015400     STOP RUN.
015500
015600 B100-INITIALIZE.
015700     MOVE SPACES               TO WS-SCAN-WORK.
015800     MOVE ZERO                 TO WS-PROJECT-CTR
015900                                   WS-TOTAL-AMOUNT
016000                                   WS-PRJM-COUNT.
016100     OPEN INPUT CONTRACT-FILE.
016200     IF WS-CONTRACT-STATUS NOT = '00'
016300         DISPLAY 'CAB1000 - CANNOT OPEN CONTRACT FILE '
016400                 WS-CONTRACT-STATUS
016500         MOVE 'Y' TO CAB-FATAL-SW
016600         STOP RUN
016700     END-IF.
016800
016900 C100-LOAD-PROJECT-MASTER.
017000     OPEN INPUT PRJM-FILE.
017100     IF WS-PRJM-STATUS NOT = '00'
017200         DISPLAY 'CAB1000 - PROJECT MASTER NOT FOUND, '
017300                 'PROCEEDING WITH NO MASTER DATA'
017400     ELSE
017500         PERFORM C110-LOAD-PRJM-REC
017600             UNTIL WS-PRJM-EOF
017700         CLOSE PRJM-FILE
017800     END-IF.
017900
018000 C110-LOAD-PRJM-REC.
018100     READ PRJM-FILE INTO PRJM-FILE-REC
018200         AT END MOVE 'Y' TO WS-PRJM-EOF-SW.
018300     IF NOT WS-PRJM-EOF
018400         ADD 1 TO WS-PRJM-COUNT
018500         UNSTRING PRJM-FILE-REC DELIMITED BY ','
018600             INTO WS-PRJM-T-PROJECT-ID (WS-PRJM-COUNT)
018700                  WS-PRJM-T-CLIENT-ID (WS-PRJM-COUNT)
018800                  WS-PRJM-T-PROJECT-NAME (WS-PRJM-COUNT)
018900                  WS-PRJM-T-PM-ID (WS-PRJM-COUNT)
019000         END-UNSTRING
019100     END-IF.
019200
019300 D100-SCAN-CONTRACTS.
019400     READ CONTRACT-FILE INTO CONTRACT-REC
019500         AT END MOVE 'Y' TO WS-CONTRACT-EOF-SW.
019600     IF WS-CONTRACT-EOF
019700         GO TO D100-EXIT
019800     END-IF.
019900     ADD 1 TO WS-LINE-CTR.
020000     IF CONTRACT-REC (1:4) = 'PRJ_'
020100         PERFORM D200-PARSE-HEADER-LINE THRU D200-EXIT
020200         PERFORM D300-READ-AMOUNT-LINE THRU D300-EXIT
020300         IF WS-SCAN-YEAR-TEXT NOT = SPACES
020400             PERFORM D400-BUILD-SEED-REC THRU D400-EXIT
020500         END-IF
020600     END-IF.
020700 D100-EXIT.
020800     EXIT.
020900
021000* LINE 1 OF A PROJECT BLOCK - "PRJ_nnnn\CLIENT NAME" WHERE THE
021100* BACKSLASH STANDS FOR THE IDEOGRAPHIC COMMA U+3001 IN THE
021200* REAL CONTRACT DOCUMENT.
021300 D200-PARSE-HEADER-LINE.
021400     MOVE SPACES TO CAB-CTXT-WORK-REC WS-SCAN-REMAINDER.
021500     UNSTRING CONTRACT-REC DELIMITED BY '、'
021600         INTO WS-SCAN-NUM-TEXT WS-SCAN-REMAINDER
021700     END-UNSTRING.
021800     MOVE WS-SCAN-NUM-TEXT (5:4) TO CTXT-PROJECT-NUM.
021900     MOVE WS-SCAN-REMAINDER TO CTXT-CLIENT-NAME.
022000     STRING 'PRJ_' CTXT-PROJECT-NUM DELIMITED BY SIZE
022100         INTO CTXT-PROJECT-ID.
022200 D200-EXIT.
022300     EXIT.
022400
022500* LINE 2 - "YYYY年M月度： NNNNNNNNN円"
022600 D300-READ-AMOUNT-LINE.
022700     MOVE SPACES TO WS-SCAN-YEAR-TEXT WS-SCAN-MONTH-TEXT
022800                    WS-SCAN-AMOUNT-TEXT WS-SCAN-REMAINDER
022900                    WS-SCAN-REMAINDER-2.
023000     READ CONTRACT-FILE INTO CONTRACT-REC
023100         AT END MOVE 'Y' TO WS-CONTRACT-EOF-SW.
023200     IF WS-CONTRACT-EOF
023300         GO TO D300-EXIT
023400     END-IF.
023500     ADD 1 TO WS-LINE-CTR.
023600     UNSTRING CONTRACT-REC DELIMITED BY '年'
023700         INTO WS-SCAN-YEAR-TEXT WS-SCAN-REMAINDER
023800     END-UNSTRING.
023900     UNSTRING WS-SCAN-REMAINDER DELIMITED BY '月度：'
024000         INTO WS-SCAN-MONTH-TEXT WS-SCAN-REMAINDER-2
024100     END-UNSTRING.
024200     UNSTRING WS-SCAN-REMAINDER-2 DELIMITED BY '円'
024300         INTO WS-SCAN-AMOUNT-TEXT
024400     END-UNSTRING.
024500     MOVE ZERO TO WS-SCAN-DIGIT-LEN.
024600     INSPECT WS-SCAN-YEAR-TEXT TALLYING WS-SCAN-DIGIT-LEN
024700         FOR CHARACTERS BEFORE INITIAL SPACE.
024800     MOVE WS-SCAN-YEAR-TEXT (1:WS-SCAN-DIGIT-LEN)
024900         TO CTXT-BILLING-YEAR.
025000     MOVE ZERO TO WS-SCAN-DIGIT-LEN.
025100     INSPECT WS-SCAN-MONTH-TEXT TALLYING WS-SCAN-DIGIT-LEN
025200         FOR CHARACTERS BEFORE INITIAL SPACE.
025300     MOVE WS-SCAN-MONTH-TEXT (1:WS-SCAN-DIGIT-LEN)
025400         TO CTXT-BILLING-MONTH.
025500     MOVE ZERO TO WS-SCAN-DIGIT-LEN.
025600     INSPECT WS-SCAN-AMOUNT-TEXT TALLYING WS-SCAN-DIGIT-LEN
025700         FOR CHARACTERS BEFORE INITIAL SPACE.
025800     MOVE WS-SCAN-AMOUNT-TEXT (1:WS-SCAN-DIGIT-LEN)
025900         TO CTXT-BILLING-AMOUNT.
026000 D300-EXIT.
026100     EXIT.
026200
026300 D400-BUILD-SEED-REC.
026400     ADD 1 TO WS-PROJECT-CTR.
026500     IF WS-FIRST-PROJECT
026600         STRING 'INVOICE_SEED_' CTXT-BILLING-YEAR
026700                CTXT-BILLING-MONTH DELIMITED BY SIZE
026800                INTO SEED-PATH
026900         MOVE 'N' TO WS-FIRST-PROJECT-SW
027000     END-IF.
027100     MOVE SPACES TO CAB-SEED-REC.
027200     MOVE CTXT-PROJECT-ID     TO seed-project-id.
027300     MOVE CTXT-CLIENT-NAME    TO seed-client-name.
027400     MOVE CTXT-BILLING-YEAR   TO seed-billing-year.
027500     MOVE CTXT-BILLING-MONTH  TO seed-billing-month.
027600     MOVE CTXT-BILLING-AMOUNT TO seed-billing-amount.
027700     PERFORM D500-LOOKUP-MASTER THRU D500-EXIT.
027800     ADD seed-billing-amount TO WS-TOTAL-AMOUNT.
027900     PERFORM D600-WRITE-SEED THRU D600-EXIT.
028000 D400-EXIT.
028100     EXIT.
028200
028300 D500-LOOKUP-MASTER.
028400     MOVE 'N' TO WS-MASTER-HIT-SW.
028500     SET WS-PRJM-IX TO 1.
028600     SEARCH WS-PRJM-ENTRY VARYING WS-PRJM-IX
028700         AT END NEXT SENTENCE
028800         WHEN WS-PRJM-T-PROJECT-ID (WS-PRJM-IX) =
028900              CTXT-PROJECT-ID
029000             MOVE 'Y' TO WS-MASTER-HIT-SW
029100     END-SEARCH.
029200     IF WS-MASTER-HIT
029300         MOVE WS-PRJM-T-CLIENT-ID (WS-PRJM-IX)
029400             TO seed-client-id
029500         MOVE WS-PRJM-T-PROJECT-NAME (WS-PRJM-IX)
029600             TO seed-project-name
029700         MOVE WS-PRJM-T-PM-ID (WS-PRJM-IX)
029800             TO seed-pm-id
029900     ELSE
030000         MOVE 'Unknown'          TO seed-client-id
030100         MOVE 'Unknown Project'  TO seed-project-name
030200         MOVE 'Unknown'          TO seed-pm-id
030300     END-IF.
030400 D500-EXIT.
030500     EXIT.
030600
030700 D600-WRITE-SEED.
030800     MOVE SPACES TO SEED-FILE-REC.
030900     STRING seed-project-id   DELIMITED BY SIZE
031000            ','                DELIMITED BY SIZE
031100            seed-client-id    DELIMITED BY SIZE
031200            ','                DELIMITED BY SIZE
031300            seed-client-name  DELIMITED BY SIZE
031400            ','                DELIMITED BY SIZE
031500            seed-project-name DELIMITED BY SIZE
031600            ','                DELIMITED BY SIZE
031700            seed-pm-id        DELIMITED BY SIZE
031800            ','                DELIMITED BY SIZE
031900            seed-billing-year DELIMITED BY SIZE
032000            ','                DELIMITED BY SIZE
032100            seed-billing-month DELIMITED BY SIZE
032200            ','                DELIMITED BY SIZE
032300            seed-billing-amount DELIMITED BY SIZE
032400            INTO SEED-FILE-REC
032500     END-STRING.
032600     WRITE SEED-FILE-REC.
032700 D600-EXIT.
032800     EXIT.
032900
033000 E100-CLOSE-INPUTS.
033100     CLOSE CONTRACT-FILE.
033200
033300 F100-OPEN-SEED.
033400     OPEN OUTPUT SEED-FILE.
033500
033600 F200-PRINT-REPORT.
033700     OPEN OUTPUT RPT-FILE.
033800     MOVE CAB-SEPARATOR-LINE TO RPT-LINE.
033900     WRITE RPT-LINE.
034000     MOVE 'INVOICE SEED BUILDER - CAB1000 CONTROL REPORT'
034100         TO RPT-LINE.
034200     WRITE RPT-LINE.
034300     STRING 'SEED FILE ..... ' SEED-PATH
034400         DELIMITED BY SIZE INTO RPT-LINE.
034500     WRITE RPT-LINE.
034600     MOVE 'SUMMARY' TO RPT-LINE.
034700     WRITE RPT-LINE.
034800     MOVE WS-PROJECT-CTR TO CAB-ED-COUNT.
034900     STRING '  PROJECT COUNT ....... ' CAB-ED-COUNT
035000         DELIMITED BY SIZE INTO RPT-LINE.
035100     WRITE RPT-LINE.
035200     MOVE WS-TOTAL-AMOUNT TO CAB-ED-AMOUNT.
035300     STRING '  TOTAL BILLING AMOUNT  ' CAB-ED-AMOUNT
035400         DELIMITED BY SIZE INTO RPT-LINE.
035500     WRITE RPT-LINE.
035600     MOVE CAB-SEPARATOR-LINE TO RPT-LINE.
035700     WRITE RPT-LINE.
035800     CLOSE SEED-FILE RPT-FILE.
035900 F200-EXIT.
036000     EXIT.
036100
036200 F900-ZERO-PROJECT-ABORT.
036300     OPEN OUTPUT RPT-FILE.
036400     MOVE CAB-SEPARATOR-LINE TO RPT-LINE.
036500     WRITE RPT-LINE.
036600     MOVE 'CAB1000 - NO PROJECTS PARSED - RUN FAILED'
036700         TO RPT-LINE.
036800     WRITE RPT-LINE.
036900     MOVE CAB-SEPARATOR-LINE TO RPT-LINE.
037000     WRITE RPT-LINE.
037100     CLOSE RPT-FILE.
037200     MOVE 16 TO RETURN-CODE.
