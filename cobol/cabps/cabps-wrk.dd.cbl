000100***************************************************************
000200* CABPS-WRK.DD.CBL
000300* CASH APPLICATION & BILLING PROCESSING SYSTEM (CABPS)
000400* SHARED WORKING-STORAGE CONSTANTS COPYBOOK
000500* COPY THIS MEMBER INTO WORKING-STORAGE OF EVERY CABPS BATCH
000600* PROGRAM THAT PRINTS A CONTROL REPORT OR NEEDS THE PM NAME
000700* TABLE / AMOUNT-CATEGORY BREAKS.
000800*---------------------------------------------------------------
000900* CHANGE LOG
001000* 03/11/94 RJT  ORIGINAL COPY - LIFTED OFF MBF.DD.CBL SHAPE       RJT     
001100* 09/22/95 RJT  ADDED PM DISPLAY NAME TABLE FOR CAB5000           RJT     
001200* 04/03/97 LKW  ADDED AMOUNT CATEGORY BREAKS FOR CAB2000          LKW     
001300* 11/30/98 LKW  Y2K - REVIEWED, NO 2-DIGIT YEAR FIELDS HERE       LKW     
001400* 07/14/01 DMH  ADDED REPORT LINE EDIT MASKS                      DMH     
001500***************************************************************
001600 01  CAB-REPORT-EDIT-MASKS.
001700     05  CAB-ED-AMOUNT              PIC Z,ZZZ,ZZZ,ZZ9.
001800     05  CAB-ED-AMOUNT-SIGN         PIC -,ZZZ,ZZZ,ZZ9.
001900     05  CAB-ED-COUNT               PIC ZZZ,ZZ9.
002000     05  CAB-ED-SCORE               PIC 9.999.
002100     05  FILLER                     PIC X(20).
002200
002300 01  CAB-SEPARATOR-LINE             PIC X(60) VALUE ALL '='.
002400
002500 01  CAB-PM-NAME-TABLE.
002600     05  CAB-PM-ENTRY OCCURS 9 TIMES INDEXED BY CAB-PM-IX.
002700         10  CAB-PM-ID              PIC X(20).
002800         10  CAB-PM-DISPLAY-NAME    PIC X(30).
002900 01  FILLER REDEFINES CAB-PM-NAME-TABLE.
003000     05  FILLER PIC X(50) VALUE
003100         'sato.hiroshi        SATO, HIROSHI                 '.
003200     05  FILLER PIC X(50) VALUE
003300         'tanaka.yuki         TANAKA, YUKI                  '.
003400     05  FILLER PIC X(50) VALUE
003500         'suzuki.kenji        SUZUKI, KENJI                 '.
003600     05  FILLER PIC X(50) VALUE
003700         'yamamoto.aoi        YAMAMOTO, AOI                 '.
003800     05  FILLER PIC X(50) VALUE
003900         'watanabe.sora       WATANABE, SORA                '.
004000     05  FILLER PIC X(50) VALUE
004100         'ito.ren             ITO, REN                      '.
004200     05  FILLER PIC X(50) VALUE
004300         'nakamura.mei        NAKAMURA, MEI                 '.
004400     05  FILLER PIC X(50) VALUE
004500         'kobayashi.riku      KOBAYASHI, RIKU               '.
004600     05  FILLER PIC X(50) VALUE
004700         'kato.hana           KATO, HANA                    '.
004800
004900 01  CAB-AMT-CATEGORY-BREAKS.
005000* AMOUNT CATEGORY BOUNDARIES, YEN AMOUNTS, USED BY CAB2000.
005100     05  CAB-SMALL-CEILING          PIC S9(9) COMP-3
005200                                        VALUE 99999.
005300     05  CAB-MEDIUM-CEILING         PIC S9(9) COMP-3
005400                                        VALUE 499999.
005500
005600 01  CAB-CONFIDENCE-THRESHOLD       PIC 9V999 COMP-3
005700                                        VALUE 0.700.
005800 01  CAB-AR-TOLERANCE-PCT           PIC 9V999 COMP-3
005900                                        VALUE 0.100.
006000
006100 01  CAB-MSG-TABLE.
006200     05  CAB-MSG-01                 PIC X(60) VALUE
006300         'REQUIRED FIELD MISSING'.
006400     05  CAB-MSG-02                 PIC X(60) VALUE
006500         'FIELD FAILS FORMAT EDIT'.
006600     05  CAB-MSG-03                 PIC X(60) VALUE
006700         'VALUE OUT OF RANGE'.
006800     05  CAB-MSG-04                 PIC X(60) VALUE
006900         'DUPLICATE KEY DETECTED'.
007000     05  CAB-MSG-05                 PIC X(60) VALUE
007100         'MASTER FILE CROSS REFERENCE MISS'.
