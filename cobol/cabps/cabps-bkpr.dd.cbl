000100***************************************************************
000200* CABPS-BKPR.DD.CBL
000300* PROCESSED BANK TRANSACTION RECORD - MODELED ON
000400* YELPS750.DD.CBL 88-LEVEL / DATE-REDEFINE HABITS.
000500* OUTPUT OF CAB2000, INPUT TO CAB2100 AND CAB4000. MATCHED
000600* ROWS ARE WRITTEN AHEAD OF UNMATCHED ROWS (SEE CAB2000
000700* 400-MATCH-AR / 450-WRITE-IN-MATCH-ORDER).
000800*---------------------------------------------------------------
000900* CHANGE LOG
001000* 04/09/94 RJT  ORIGINAL LAYOUT                                   RJT     
001100* 06/02/96 LKW  ADDED PROCESSED-AT TIMESTAMP FIELD                LKW     
001200* 04/03/97 LKW  ADDED AMOUNT-CATEGORY AND TXN-YEAR/MONTH          LKW     
001300* 09/30/97 LKW  ADDED MATCHING-STATUS 88-LEVELS                   LKW     
001400* 11/30/98 LKW  Y2K - TXN-YEAR CARRIED FULL 4 DIGITS              LKW     
001500* 03/15/00 DMH  ADDED AR-PROJECT-ID / AR-AMOUNT CARRY FIELDS      DMH     
001600* 10/03/02 DMH  RECASED THE FIELD NAMES TO UPPERCASE - THIS       DMH     
001700*                LAYOUT IS MODELED ON YELPS750.DD.CBL, WHICH IS
001800*                UPPERCASE THROUGHOUT
001900***************************************************************
002000 01  CAB-BKPR-REC.
002100     05  BKPR-TXN-DATE                   PIC X(10).
002200     05  FILLER REDEFINES BKPR-TXN-DATE.
002300         10  BKPR-TXN-DATE-YYYY          PIC X(4).
002400         10  FILLER                      PIC X(1).
002500         10  BKPR-TXN-DATE-MM            PIC X(2).
002600         10  FILLER                      PIC X(1).
002700         10  BKPR-TXN-DATE-DD            PIC X(2).
002800     05  BKPR-CLIENT-NAME                PIC X(40).
002900     05  BKPR-AMOUNT                     PIC S9(9) COMP-3.
003000     05  BKPR-TXN-TYPE                   PIC X(8).
003100     05  BKPR-PROCESSED-AT               PIC X(19).
003200     05  BKPR-TRANSACTION-ID             PIC X(30).
003300     05  FILLER REDEFINES BKPR-TRANSACTION-ID.
003400         10  BKPR-TXN-ID-LIT             PIC X(4).
003500         10  BKPR-TXN-ID-SEQ             PIC X(13).
003600         10  FILLER                      PIC X(1).
003700         10  BKPR-TXN-ID-REF             PIC X(12).
003800     05  BKPR-TXN-YEAR                   PIC 9(4).
003900     05  BKPR-TXN-MONTH                  PIC 9(2).
004000     05  BKPR-AMOUNT-CATEGORY            PIC X(6).
004100         88  BKPR-CAT-SMALL              VALUE 'small '.
004200         88  BKPR-CAT-MEDIUM             VALUE 'medium'.
004300         88  BKPR-CAT-LARGE              VALUE 'large '.
004400     05  BKPR-MATCHING-STATUS            PIC X(14).
004500         88  BKPR-STAT-MATCHED           VALUE 'matched       '.
004600         88  BKPR-STAT-UNMATCHED         VALUE 'unmatched     '.
004700         88  BKPR-STAT-NO-AR-DATA        VALUE 'no_ar_data    '.
004800         88  BKPR-STAT-MATCH-ERROR       VALUE 'matching_error'.
004900     05  BKPR-MATCHING-CONFIDENCE        PIC 9V999 COMP-3.
005000     05  BKPR-AR-PROJECT-ID              PIC X(8).
005100     05  BKPR-AR-AMOUNT                  PIC S9(9) COMP-3.
005200     05  FILLER                          PIC X(20).
