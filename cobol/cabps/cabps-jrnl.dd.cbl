000100***************************************************************
000200* CABPS-JRNL.DD.CBL
000300* JOURNAL ENTRY RECORD - MODELED ON RECON750.DD.CBL
000400* PAIRED-ENTRY SHAPE (THAT COPYBOOK'S OCCURS 3 DISB-DATA
000500* TABLE BECOMES, HERE, THE TWO-ENTRY CASH-RECEIPT /
000600* REVENUE-RECOGNITION PAIR THAT CAB4000 WRITES FOR EVERY
000700* HIGH-CONFIDENCE MATCH).
000800* OUTPUT OF CAB4000, INPUT TO CAB4100.
000900*---------------------------------------------------------------
001000* CHANGE LOG
001100* 04/23/94 RJT  ORIGINAL LAYOUT                                   RJT     
001200* 06/02/96 LKW  ADDED MATCH-SCORE CARRY-THROUGH FIELD             LKW     
001300* 04/03/97 LKW  ADDED ENTRY-TYPE 88-LEVELS                        LKW     
001400* 10/03/02 DMH  RECASED THE FIELD NAMES TO UPPERCASE - THIS       DMH     
001500*                LAYOUT IS MODELED ON RECON750.DD.CBL, WHICH IS
001600*                UPPERCASE THROUGHOUT
001700***************************************************************
001800 01  CAB-JRNL-REC.
001900     05  JRNL-ENTRY-DATE                 PIC X(10).
002000     05  JRNL-TRANSACTION-ID             PIC X(30).
002100     05  JRNL-PROJECT-ID                 PIC X(8).
002200     05  JRNL-CLIENT-NAME                PIC X(40).
002300     05  JRNL-DEBIT-ACCOUNT               PIC X(12).
002400         88  JRNL-DR-CASH                VALUE 'CASH        '.
002500         88  JRNL-DR-AR                  VALUE 'AR          '.
002600         88  JRNL-DR-SUSPENSE            VALUE 'SUSPENSE    '.
002700     05  JRNL-CREDIT-ACCOUNT             PIC X(12).
002800         88  JRNL-CR-AR                  VALUE 'AR          '.
002900         88  JRNL-CR-SALES               VALUE 'SALES       '.
003000         88  JRNL-CR-SUSPENSE            VALUE 'SUSPENSE    '.
003100     05  JRNL-AMOUNT                     PIC S9(9) COMP-3.
003200     05  JRNL-DESCRIPTION                PIC X(80).
003300     05  JRNL-MATCH-SCORE                PIC 9V999 COMP-3.
003400     05  JRNL-ENTRY-TYPE                 PIC X(20).
003500         88  JRNL-TYPE-CASH-RECEIPT      VALUE
003600             'cash_receipt        '.
003700         88  JRNL-TYPE-REVENUE           VALUE
003800             'revenue_recognition '.
003900         88  JRNL-TYPE-MANUAL-REVIEW     VALUE
004000             'manual_review       '.
004100     05  JRNL-CREATED-AT                 PIC X(19).
004200     05  FILLER                          PIC X(15).
