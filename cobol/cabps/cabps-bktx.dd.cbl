000100***************************************************************
000200* CABPS-BKTX.DD.CBL
000300* RAW BANK TRANSACTION RECORD - MODELED ON
000400* TRAN750.DD.CBL COMP-3 HISTORY-FIELD HABITS.
000500* INPUT TO CAB2000 - BANK STATEMENT EXTRACT, DEPOSITS AND
000600* OTHER TRANSACTION TYPES MIXED.
000700*---------------------------------------------------------------
000800* CHANGE LOG
000900* 04/02/94 RJT  ORIGINAL LAYOUT                                   RJT     
001000* 04/03/97 LKW  ADDED TXN-DATE PART REDEFINE FOR EDITS            LKW     
001100* 11/30/98 LKW  Y2K - TXN-DATE-YYYY IS FULL 4-DIGIT YEAR          LKW     
001200* 03/02/00 DMH  ADDED KANJI DEPOSIT MARKER TO 88-LEVEL - BANK     DMH     
001300*                DROPPED THE ENGLISH-ONLY FEED THIS QUARTER
001400* 10/03/02 DMH  RECASED THE FIELD NAMES TO UPPERCASE - THIS       DMH     
001500*                LAYOUT IS MODELED ON TRAN750.DD.CBL, WHICH IS
001600*                UPPERCASE THROUGHOUT
001700***************************************************************
001800 01  CAB-BKTX-REC.
001900     05  BKTX-TXN-DATE                   PIC X(10).
002000     05  FILLER REDEFINES BKTX-TXN-DATE.
002100         10  BKTX-TXN-DATE-YYYY          PIC X(4).
002200         10  FILLER                      PIC X(1).
002300         10  BKTX-TXN-DATE-MM            PIC X(2).
002400         10  FILLER                      PIC X(1).
002500         10  BKTX-TXN-DATE-DD            PIC X(2).
002600     05  BKTX-CLIENT-NAME                PIC X(40).
002700     05  BKTX-AMOUNT                     PIC S9(9) COMP-3.
002800     05  BKTX-TXN-TYPE                   PIC X(8).
002900         88  BKTX-IS-DEPOSIT-EN          VALUE 'NYUKIN' '入金'.
003000     05  FILLER                          PIC X(20).
