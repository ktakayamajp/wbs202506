000100***************************************************************
000200* CABPS-ARBL.DD.CBL
000300* ACCOUNTS RECEIVABLE RECORD - MODELED ON
000400* MBX.DD.CBL FIELD LAYOUT/REDEFINES HABITS.
000500* LOADED WHOLE INTO A WORKING-STORAGE TABLE BY CAB2000 AND
000600* SEARCHED BY CLIENT-NAME (SEARCH ALL IS NOT USED - THE FILE
000700* IS NOT SORTED ON THIS KEY, SO A SEQUENTIAL SEARCH SEARCH
000800* VARYING SUBSCRIPT IS USED).
000900*---------------------------------------------------------------
001000* CHANGE LOG
001100* 04/02/94 RJT  ORIGINAL LAYOUT                                   RJT     
001200* 04/03/97 LKW  NO CHANGE - REVIEWED FOR Y2K WITH MBP/MBX SET     LKW     
001300* 10/02/02 DMH  WIDENED TO CARRY THE INVOICE-NUMBER, DUE-DATE,    DMH     
001400*               AGING-BUCKET AND STATUS-CODE FIELDS THE AR
001500*               FEED ACTUALLY SENDS - CAB2000 STILL ONLY READS
001600*               PROJECT-ID/CLIENT-NAME/AR-AMOUNT FOR MATCHING
001700* 10/03/02 DMH  RECASED THE FIELD NAMES TO UPPERCASE - THIS       DMH     
001800*               LAYOUT IS MODELED ON MBX.DD.CBL, WHICH IS
001900*               UPPERCASE THROUGHOUT
002000***************************************************************
002100 01  CAB-ARBL-REC.
002200     05  ARBL-PROJECT-ID                 PIC X(8).
002300     05  FILLER REDEFINES ARBL-PROJECT-ID.
002400         10  ARBL-PROJECT-ID-PFX         PIC X(4).
002500         10  ARBL-PROJECT-ID-NUM         PIC 9(4).
002600     05  ARBL-CLIENT-NAME                PIC X(40).
002700     05  ARBL-AR-AMOUNT                  PIC S9(9) COMP-3.
002800     05  ARBL-INVOICE-NUMBER             PIC X(20).
002900     05  FILLER REDEFINES ARBL-INVOICE-NUMBER.
003000         10  ARBL-INVNO-LIT              PIC X(4).
003100         10  ARBL-INVNO-YYYYMM           PIC X(6).
003200         10  FILLER                      PIC X(10).
003300     05  ARBL-DUE-DATE                   PIC X(10).
003400     05  FILLER REDEFINES ARBL-DUE-DATE.
003500         10  ARBL-DUE-DATE-YYYY          PIC X(4).
003600         10  FILLER                      PIC X(1).
003700         10  ARBL-DUE-DATE-MM            PIC X(2).
003800         10  FILLER                      PIC X(1).
003900         10  ARBL-DUE-DATE-DD            PIC X(2).
004000     05  ARBL-AGING-BUCKET               PIC X(8).
004100         88  ARBL-AGING-CURRENT          VALUE 'current '.
004200         88  ARBL-AGING-30               VALUE '30_days '.
004300         88  ARBL-AGING-60               VALUE '60_days '.
004400         88  ARBL-AGING-90               VALUE '90_plus '.
004500     05  ARBL-STATUS-CODE                PIC X(1).
004600         88  ARBL-OPEN                   VALUE 'O'.
004700         88  ARBL-CLOSED                 VALUE 'C'.
004800     05  FILLER                          PIC X(21).
