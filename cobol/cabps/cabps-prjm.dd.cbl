000100***************************************************************
000200* CABPS-PRJM.DD.CBL
000300* PROJECT MASTER RECORD - "COBOL-LAYOUT" STYLE
000400* MODELED ON MBP.DD.CBL FIELD LAYOUT/REDEFINES HABITS.
000500* ONE RECORD PER BILLED PROJECT; LOADED WHOLE AND SEARCHED IN
000600* WORKING STORAGE BY CAB1000 AND CAB1100 - NO INDEXED ACCESS.
000700*---------------------------------------------------------------
000800* CHANGE LOG
000900* 03/18/94 RJT  ORIGINAL LAYOUT                                   RJT     
001000* 09/22/95 RJT  ADDED PM-ID FIELD FOR INVOICE HEADER LOOKUP       RJT     
001100* 04/03/97 LKW  ADDED CLIENT-ID REDEFINE FOR NUMERIC SUFFIX       LKW     
001200* 11/30/98 LKW  Y2K - NO 2-DIGIT DATE FIELDS ON THIS RECORD       LKW     
001300* 10/02/02 DMH  ADDED CONTRACT-START-DATE, BILLING-FREQUENCY      DMH     
001400*               AND DEPARTMENT-CODE RESERVE FIELDS CARRIED ON
001500*               THE MASTER EXTRACT BUT NOT YET READ BY CAB1000
001600***************************************************************
001700 01  CAB-PRJM-REC.
001800     05  prjm-project-id                 PIC X(8).
001900     05  FILLER REDEFINES prjm-project-id.
002000         10  prjm-project-id-pfx         PIC X(4).
002100         10  prjm-project-id-num         PIC 9(4).
002200     05  prjm-client-id                  PIC X(12).
002300     05  FILLER REDEFINES prjm-client-id.
002400         10  prjm-client-id-pfx          PIC X(7).
002500         10  prjm-client-id-num          PIC X(5).
002600     05  prjm-project-name               PIC X(40).
002700     05  prjm-pm-id                      PIC X(20).
002800     05  prjm-status-code                PIC X(1).
002900         88  PRJM-ACTIVE                 VALUE 'A'.
003000         88  PRJM-CLOSED                 VALUE 'C'.
003100     05  prjm-contract-start-date        PIC X(10).
003200     05  FILLER REDEFINES prjm-contract-start-date.
003300         10  prjm-cs-date-yyyy           PIC X(4).
003400         10  FILLER                      PIC X(1).
003500         10  prjm-cs-date-mm             PIC X(2).
003600         10  FILLER                      PIC X(1).
003700         10  prjm-cs-date-dd             PIC X(2).
003800     05  prjm-billing-frequency          PIC X(1) VALUE 'M'.
003900         88  PRJM-FREQ-MONTHLY           VALUE 'M'.
004000         88  PRJM-FREQ-QUARTERLY         VALUE 'Q'.
004100     05  prjm-department-code            PIC X(6).
004200     05  filler                          PIC X(14).
