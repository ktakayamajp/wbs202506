000100***************************************************************
000200* CABPS-MSUG.DD.CBL
000300* RAW MATCH SUGGESTION RECORD - MODELED ON
000400* MBW.DD.CBL SMALL COPYBOOK SHAPE.
000500* PRODUCED OFFLINE (OUTSIDE THIS SYSTEM) AND FED TO CAB3000.
000600* ANY FIELD MAY ARRIVE BLANK - CAB3000 REPAIRS WHAT IT CAN.
000700*---------------------------------------------------------------
000800* CHANGE LOG
000900* 04/16/94 RJT  ORIGINAL LAYOUT                                   RJT     
001000* 04/03/97 LKW  NO CHANGE - REVIEWED FOR Y2K WITH MBW SET         LKW     
001100***************************************************************
001200 01  CAB-MSUG-REC.
001300     05  msug-invoice-id                 PIC X(8).
001400     05  msug-payment-id                 PIC X(12).
001500     05  msug-client-name                PIC X(40).
001600     05  msug-match-type                 PIC X(16).
001700         88  MSUG-TYPE-EXACT             VALUE 'exact           '.
001800         88  MSUG-TYPE-PARTIAL           VALUE 'partial         '.
001900         88  MSUG-TYPE-FUZZY             VALUE 'fuzzy           '.
002000     05  msug-confidence-score           PIC 9V999 COMP-3.
002100     05  msug-match-amount               PIC S9(9) COMP-3.
002200     05  msug-status                     PIC X(10).
002300         88  MSUG-STAT-MATCHED           VALUE 'matched   '.
002400         88  MSUG-STAT-UNMATCHED         VALUE 'unmatched '.
002500     05  filler                          PIC X(20).
