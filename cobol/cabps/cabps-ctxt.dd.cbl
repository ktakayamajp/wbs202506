000100***************************************************************
000200* CABPS-CTXT.DD.CBL
000300* BILLING-CONTRACT TEXT SCAN WORK RECORD
000400* THE CONTRACT DOCUMENT IS FREE TEXT - THIS COPYBOOK IS THE
000500* STAGING AREA BUILT BY CAB1000 WHILE IT SCANS ONE PROJECT
000600* BLOCK (TWO LINES) OUT OF THE INPUT.
000700*---------------------------------------------------------------
000800* CHANGE LOG
000900* 03/18/94 RJT  ORIGINAL - MODELED ON MBU.DD.CBL SHAPE            RJT     
001000* 02/09/97 LKW  SPLIT PROJECT-NUM OUT OF FULL PROJECT-ID          LKW     
001100* 11/30/98 LKW  Y2K - BILLING-YEAR CARRIED FULL 4 DIGITS          LKW     
001200***************************************************************
001300 01  CAB-CTXT-LINE-1                PIC X(80).
001400 01  FILLER REDEFINES CAB-CTXT-LINE-1.
001500     05  CAB-CTXT-L1-TAG            PIC X(4).
001600     05  CAB-CTXT-L1-REST           PIC X(76).
001700
001800 01  CAB-CTXT-LINE-2                PIC X(80).
001900
002000 01  CAB-CTXT-WORK-REC.
002100     05  CTXT-PROJECT-NUM           PIC 9(4).
002200     05  CTXT-PROJECT-ID            PIC X(8).
002300     05  FILLER REDEFINES CTXT-PROJECT-ID.
002400         10  CTXT-PROJECT-ID-PFX    PIC X(4).
002500         10  CTXT-PROJECT-ID-NUM    PIC 9(4).
002600     05  CTXT-CLIENT-NAME           PIC X(40).
002700     05  CTXT-BILLING-YEAR          PIC 9(4).
002800     05  CTXT-BILLING-MONTH         PIC 9(2).
002900     05  CTXT-BILLING-AMOUNT        PIC S9(9) COMP-3.
003000     05  CTXT-AMOUNT-DIGITS         PIC X(12).
003100     05  FILLER                     PIC X(20).
