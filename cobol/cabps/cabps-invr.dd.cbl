000100***************************************************************
000200* CABPS-INVR.DD.CBL
000300* INVOICE REGISTER RECORD - MODELED ON MBLPS.DD.CBL
000400* GROUPED-FIELD OUTPUT-LAYOUT HABITS (NAME-ADDRESS STYLE
000500* GROUPING CARRIES OVER HERE AS THE INVOICE-IDENTIFICATION /
000600* INVOICE-DATES / INVOICE-AMOUNTS GROUPS BELOW).
000700* OUTPUT OF CAB5000 - ONE RECORD PER SEED RECORD PROCESSED.
000800*---------------------------------------------------------------
000900* CHANGE LOG
001000* 05/07/94 RJT  ORIGINAL LAYOUT                                   RJT     
001100* 06/02/96 LKW  ADDED BILLING-PERIOD FIELD SEPARATE FROM DATES    LKW     
001200* 04/03/97 LKW  ADDED PM-NAME / WORK-DESCRIPTION DEFAULT FIELDS   LKW     
001300* 11/30/98 LKW  Y2K - ISSUE/DUE DATE FULL 4-DIGIT YEAR            LKW     
001400* 10/03/02 DMH  RECASED THE FIELD NAMES TO UPPERCASE - THIS       DMH     
001500*                LAYOUT IS MODELED ON MBLPS.DD.CBL, WHICH IS
001600*                UPPERCASE THROUGHOUT
001700***************************************************************
001800 01  CAB-INVR-REC.
001900     05  CAB-INVR-IDENTIFICATION.
002000         10  INVR-INVOICE-NUMBER         PIC X(20).
002100         10  FILLER REDEFINES INVR-INVOICE-NUMBER.
002200             15  INVR-INVNO-LIT          PIC X(4).
002300             15  INVR-INVNO-YYYYMM       PIC X(6).
002400             15  FILLER                  PIC X(1).
002500             15  INVR-INVNO-PROJECT-ID   PIC X(9).
002600         10  INVR-PROJECT-ID             PIC X(8).
002700         10  INVR-CLIENT-NAME            PIC X(40).
002800         10  INVR-PROJECT-NAME           PIC X(40).
002900     05  CAB-INVR-DATES.
003000         10  INVR-ISSUE-DATE             PIC X(10).
003100         10  INVR-DUE-DATE               PIC X(10).
003200         10  INVR-BILLING-PERIOD         PIC X(10).
003300         10  FILLER REDEFINES INVR-BILLING-PERIOD.
003400             15  INVR-BILLING-PERIOD-YYYY PIC X(4).
003500             15  FILLER                  PIC X(1).
003600             15  INVR-BILLING-PERIOD-MM  PIC X(2).
003700             15  FILLER                  PIC X(3).
003800     05  CAB-INVR-AMOUNTS.
003900         10  INVR-BILLING-AMOUNT         PIC S9(9) COMP-3.
004000         10  INVR-PM-NAME                PIC X(30).
004100         10  INVR-WORK-DESCRIPTION        PIC X(60).
004200     05  FILLER                          PIC X(24).
