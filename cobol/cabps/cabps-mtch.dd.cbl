000100***************************************************************
000200* CABPS-MTCH.DD.CBL
000300* NORMALIZED MATCH RECORD - MODELED ON
000400* MB1S.EXTRACT.DD.CBL "EXTRACT" SHAPE (LONG COMMENT FIELD
000500* PLAYS THE ROLE THAT THE FEE-DATA/EOR AREA PLAYS THERE).
000600* OUTPUT OF CAB3000, INPUT TO CAB4000 AND CAB4100.
000700*---------------------------------------------------------------
000800* CHANGE LOG
000900* 04/16/94 RJT  ORIGINAL LAYOUT                                   RJT     
001000* 06/02/96 LKW  ADDED MATCHED-AMOUNT SEPARATE FROM AMOUNT         LKW     
001100* 04/03/97 LKW  ADDED COMMENT FIELD FOR UNMATCHED REASON TEXT     LKW     
001200***************************************************************
001300 01  CAB-MTCH-REC.
001400     05  mtch-transaction-id             PIC X(30).
001500     05  FILLER REDEFINES mtch-transaction-id.
001600         10  mtch-txn-id-lit             PIC X(4).
001700         10  mtch-txn-id-body            PIC X(26).
001800     05  mtch-project-id                 PIC X(8).
001900     05  mtch-client-name                PIC X(40).
002000     05  mtch-amount                     PIC S9(9) COMP-3.
002100     05  mtch-matched-amount             PIC S9(9) COMP-3.
002200     05  mtch-match-score                PIC 9V999 COMP-3.
002300     05  mtch-comment                    PIC X(100).
002400     05  filler                          PIC X(20).
