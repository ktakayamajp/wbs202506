000100***************************************************************
000200* CABPS-CTRL.DD.CBL
000300* RUN-CONTROL WORK RECORD - COMMON TO ALL CABPS BATCH STEPS
000400*---------------------------------------------------------------
000500* CHANGE LOG
000600* 03/11/94 RJT  ORIGINAL - MODELED ON MBU.DD.CBL SHAPE            RJT     
000700* 06/02/96 LKW  ADDED CAB-RUN-YYYYMM DERIVED FIELD                LKW     
000800* 11/30/98 LKW  Y2K - RUN-DATE CARRIED AS FULL 4-DIGIT YEAR       LKW     
000900***************************************************************
001000 01  CAB-RUN-CONTROL.
001100     05  CAB-RUN-DATE.
001200         10  CAB-RUN-YYYY           PIC 9(4).
001300         10  CAB-RUN-MM             PIC 9(2).
001400         10  CAB-RUN-DD             PIC 9(2).
001500     05  FILLER REDEFINES CAB-RUN-DATE.
001600         10  CAB-RUN-DATE-YYYYMM    PIC 9(6).
001700         10  FILLER                 PIC 9(2).
001800     05  CAB-RUN-YYYYMM             PIC 9(6).
001900     05  CAB-RUN-TIME.
002000         10  CAB-RUN-HH             PIC 9(2).
002100         10  CAB-RUN-MN             PIC 9(2).
002200         10  CAB-RUN-SS             PIC 9(2).
002300     05  CAB-RUN-TIMESTAMP          PIC X(19).
002400     05  CAB-EOF-SW                 PIC X(1) VALUE 'N'.
002500         88  CAB-EOF                VALUE 'Y'.
002600     05  CAB-FATAL-SW               PIC X(1) VALUE 'N'.
002700         88  CAB-FATAL              VALUE 'Y'.
002800     05  CAB-FILE-STATUS            PIC X(2) VALUE '00'.
002900     05  CAB-ERROR-CTR              PIC S9(5) COMP-3 VALUE 0.
003000     05  CAB-WARNING-CTR            PIC S9(5) COMP-3 VALUE 0.
003100     05  FILLER                     PIC X(30).
