000100***************************************************************
000200* CABPS-SEED.DD.CBL
000300* INVOICE SEED RECORD - "EXTRACT" STYLE COPYBOOK
000400* MODELED ON MB1S.EXTRACT.DD.CBL. OUTPUT OF CAB1000, INPUT TO
000500* CAB1100 / CAB4000 / CAB5000.
000600*---------------------------------------------------------------
000700* CHANGE LOG
000800* 03/18/94 RJT  ORIGINAL LAYOUT                                   RJT     
000900* 09/22/95 RJT  ADDED PM-ID CARRY-THROUGH FROM PROJECT MASTER     RJT     
001000* 04/03/97 LKW  ADDED BILLING-YEAR/MONTH REDEFINE FOR EDITS       LKW     
001100* 11/30/98 LKW  Y2K - BILLING-YEAR IS FULL 4 DIGITS               LKW     
001200* 10/02/02 DMH  ADDED PROJECT-ID-NUM REDEFINE AND RESERVE         DMH     
001300*               BILLING-STATUS/SOURCE-SYSTEM FIELDS TO BRING
001400*               THIS EXTRACT UP TO THE OTHER CABPS LAYOUTS
001500***************************************************************
001600 01  CAB-SEED-REC.
001700     05  seed-project-id                 PIC X(8).
001800     05  FILLER REDEFINES seed-project-id.
001900         10  seed-project-id-pfx         PIC X(4).
002000         10  seed-project-id-num         PIC 9(4).
002100     05  seed-client-id                  PIC X(12).
002200     05  seed-client-name                PIC X(40).
002300     05  seed-project-name               PIC X(40).
002400     05  seed-pm-id                      PIC X(20).
002500     05  seed-billing-period.
002600         10  seed-billing-year           PIC 9(4).
002700         10  seed-billing-month           PIC 9(2).
002800     05  FILLER REDEFINES seed-billing-period.
002900         10  seed-billing-yyyymm         PIC 9(6).
003000     05  seed-billing-amount             PIC S9(9) COMP-3.
003100     05  seed-billing-status             PIC X(8) VALUE 'open    '.
003200         88  SEED-STAT-OPEN              VALUE 'open    '.
003300         88  SEED-STAT-BILLED            VALUE 'billed  '.
003400     05  seed-source-system              PIC X(10)
003500             VALUE 'CONTRACTS'.
003600     05  filler                          PIC X(12).
